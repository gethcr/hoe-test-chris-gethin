000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    CAMPAGG.
000400 AUTHOR.        NOEMI BERGE.
000500 INSTALLATION.  AULA 3 GRUPO 1 - CENTRO DE COMPUTOS.
000600 DATE-WRITTEN.  18/11/1994.
000700 DATE-COMPILED.
000800 SECURITY.      NO CLASIFICADO.
000900******************************************************************
001000*    CAMPAGG - MOTOR DE ACUMULACION DE CAMPANIAS DE PAUTA.       *
001100*    MANTIENE, PARA LA FUENTE EN CURSO Y PARA EL TOTAL GENERAL,  *
001200*    LOS ACUMULADORES DE GASTO/IMPRESIONES/CLICS/CONVERSIONES/   *
001300*    GANANCIA DE LOS REGISTROS ACEPTADOS, CALCULA LAS METRICAS   *
001400*    DERIVADAS (CTR, TASA DE CONVERSION, ROAS) Y CONSERVA UNA    *
001500*    TABLA EN MEMORIA DE LOS REGISTROS ACEPTADOS PARA PERMITIR   *
001600*    BUSQUEDA POR ID, GASTO FILTRADO POR FUENTE Y ACUMULACION    *
001700*    POR RANGO DE FECHAS.  SE INVOCA UNA VEZ POR CADA REGISTRO   *
001800*    ACEPTADO Y EN CADA CORTE DE CONTROL POR FUENTE.             *
001900*----------------------------------------------------------------*
002000*    ESTE MODULO NO LEE NI ESCRIBE ARCHIVOS.  TODO SU ESTADO     *
002100*    VIVE EN WORKING-STORAGE Y SE PIERDE AL TERMINAR LA CORRIDA  *
002200*    DE CAMPBAT; POR ESO CAMPBAT LO LLAMA SIEMPRE COMO EL MISMO  *
002300*    RUN-UNIT Y NUNCA LO REINVOCA ENTRE CORRIDAS DISTINTAS.      *
002400*    LA FUNCION SE SELECCIONA POR LK-AG-FUNCION (VER 88-LEVELS   *
002500*    MAS ABAJO EN LINKAGE SECTION) PARA EVITAR TENER SEIS        *
002600*    ENTRY POINTS DISTINTOS - CRITERIO DE LA INSTALACION PARA    *
002700*    SUBPROGRAMAS DE SERVICIO CON VARIAS OPERACIONES CHICAS.     *
002800*----------------------------------------------------------------*
002900* HISTORIAL DE CAMBIOS                                           *
003000*----------------------------------------------------------------*
003100* 181194 NB  ALTA INICIAL - ACUMULACION Y CORTE DE FUENTE   TP0033*
003200* 110596 RB  AGREGADO CALCULO DE METRICAS DERIVADAS (G2)   TP0037*
003300* 140998 CP  DIVISORES EN CERO DEVUELVEN CERO (Y2K CLEANUP) TP0053*
003400* 030702 NB  AGREGADA TABLA DE ACEPTADOS Y BUSQUEDA POR ID  TP0069*
003500* 170715 RG  AGREGADO GASTO TOTAL FILTRADO POR FUENTE (G4)  TP0091*
003600* 021118 SU  AGREGADA ACUMULACION POR RANGO DE FECHAS (G3)  TP0119*
003700* 090826 SU  REVISION GENERAL - SIN CAMBIO DE REGLAS        TP0142*
003800* 090826 SU  REVISADO TAMANO DE WS-TABLA-ACEPTADOS (5000)   TP0143*
003900* 100826 SU  DOCUMENTADO CRITERIO DE REDONDEO DE METRICAS   TP0144*
004000* 100826 SU  REVISION GENERAL - SIN CAMBIO DE REGLAS        TP0145*
004100* 100826 SU  WS-TABLA-CANT/IDX Y WS-VC-DIVISOR-CERO PASAN   TP0146*
004200*            A NIVEL 77 - EL VALOR NO VIVIA EN NINGUN GRUPO       *
004300*            REAL, ERA UN SOBRANTE DE UNA REORGANIZACION VIEJA.  *
004400* 100826 SU  EL FLAG WS-VC-DIVISOR-CERO PASA A USARSE DE VERDAD  *
004500*            EN 4000-CALCULAR-METRICAS (ANTES SE DECLARABA Y NO  *
004600*            SE TOCABA EN NINGUN LADO DEL PROGRAMA).      TP0147*
004700* 110826 SU  AMPLIADOS LOS COMENTARIOS DE LA PROCEDURE DIVISION  *
004800*            PARA DEJAR POR ESCRITO EL CRITERIO DE CADA RAMA -   *
004900*            PEDIDO DE AUDITORIA INTERNA, SIN CAMBIO DE REGLAS.  TP0148*
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     UPSI-0 IS SW-TRAZA-CAMPAGG
005500         ON STATUS IS SW-TRAZA-ACTIVA
005600         OFF STATUS IS SW-TRAZA-INACTIVA.
005700*        SW-TRAZA-CAMPAGG SE PRENDE DESDE EL JCL DE CORRIDA (UPSI
005800*        DEL STEP) CUANDO SE NECESITA VER EN EL LISTADO DE SALIDA
005900*        POR QUE UNA METRICA DIO CERO; EN CORRIDA NORMAL DE
006000*        PRODUCCION QUEDA APAGADO PARA NO ENSUCIAR EL SYSOUT.
006100*----------------------------------------------------------------*
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400******************************************************************
006500*    ACUMULADORES DE LA FUENTE EN CURSO (SE REINICIAN EN CADA    *
006600*    CORTE DE CONTROL, LUEGO DE VOLCARSE AL TOTAL GENERAL)       *
006700*    ESTOS CINCO CAMPOS SON EL "SUBTOTAL POR FUENTE" QUE PIDE    *
006800*    EL REPORTE DE CAMPBAT; SE VAN ACUMULANDO REGISTRO A         *
006900*    REGISTRO MIENTRAS LA FUENTE DEL REGISTRO ACEPTADO NO        *
007000*    CAMBIA, Y SE VUELCAN A WS-ACUM-GENERAL EN CADA CORTE.       *
007100******************************************************************
007200 01  WS-ACUM-FUENTE.
007300*        GASTO E IMPRESIONES/CLICS SIEMPRE VIENEN INFORMADOS EN
007400*        EL REGISTRO ACEPTADO; CONVERSIONES Y GANANCIA PUEDEN
007500*        VENIR EN BLANCO (VER LK-AC-CONVERSIONES-X/GANANCIA-X
007600*        MAS ABAJO) POR LO QUE NO SE SUMAN A CIEGAS EN 1000-ACUMULAR.
007700     05  WS-AF-GASTO                PIC S9(11)V99 VALUE ZERO.
007800     05  WS-AF-IMPRESIONES          PIC 9(11)     VALUE ZERO.
007900     05  WS-AF-CLICS                PIC 9(11)     VALUE ZERO.
008000     05  WS-AF-CONVERSIONES         PIC 9(09)     VALUE ZERO.
008100     05  WS-AF-GANANCIA             PIC S9(11)V99 VALUE ZERO.
008200     05  FILLER                     PIC X(10).
008300
008400******************************************************************
008500*    ACUMULADORES DEL TOTAL GENERAL DEL LOTE                     *
008600*    IDENTICA FORMA QUE WS-ACUM-FUENTE PERO NUNCA SE REINICIA -  *
008700*    VIVE DESDE EL PRIMER REGISTRO ACEPTADO HASTA QUE CAMPBAT     *
008800*    PIDE 9000-TOTAL-GENERAL EN EL CIERRE DEL LOTE.              *
008900******************************************************************
009000 01  WS-ACUM-GENERAL.
009100     05  WS-AG-GASTO                PIC S9(11)V99 VALUE ZERO.
009200     05  WS-AG-IMPRESIONES          PIC 9(11)     VALUE ZERO.
009300     05  WS-AG-CLICS                PIC 9(11)     VALUE ZERO.
009400     05  WS-AG-CONVERSIONES         PIC 9(09)     VALUE ZERO.
009500     05  WS-AG-GANANCIA             PIC S9(11)V99 VALUE ZERO.
009600     05  FILLER                     PIC X(10).
009700
009800******************************************************************
009900*    CONTADORES DE LA TABLA EN MEMORIA - NIVEL 77                *
010000*    NO SON PARTE DE NINGUN REGISTRO NI SE MUEVEN JUNTOS A       *
010100*    NINGUN LADO, POR ESO EN LA REVISION TP0146 SE SACARON DEL   *
010200*    GRUPO WS-TABLA-CONTROL (QUE NO APORTABA NADA, SOLO LOS      *
010300*    ENVOLVIA) Y PASARON A DOS ITEMS DE NIVEL 77 INDEPENDIENTES, *
010400*    QUE ES COMO LA INSTALACION DECLARA UN CONTADOR SUELTO.      *
010500******************************************************************
010600 77  WS-TABLA-CANT                  PIC 9(04) COMP VALUE ZERO.
010700 77  WS-TABLA-IDX                   PIC 9(04) COMP VALUE ZERO.
010800
010900******************************************************************
011000*    TABLA EN MEMORIA DE CAMPANIAS ACEPTADAS - MAXIMO 5000       *
011100*    REGISTROS POR CORRIDA DE LOTE.  SOPORTA BUSQUEDA POR ID,    *
011200*    GASTO FILTRADO POR FUENTE Y ACUMULACION POR RANGO DE FECHAS.*
011300*    EL LIMITE DE 5000 SE REVISO EN TP0143 CONTRA EL VOLUMEN     *
011400*    HISTORICO DE CAMPANIAS ACTIVAS POR MES Y QUEDO CON MARGEN   *
011500*    HOLGADO; SI SE LLEGA A LLENAR, 1050-GUARDAR-EN-TABLA        *
011600*    SIMPLEMENTE DEJA DE GUARDAR NUEVAS FILAS (LOS ACUMULADORES  *
011700*    DE FUENTE/GENERAL SIGUEN SUMANDO IGUAL, SOLO SE PIERDE LA   *
011800*    CAPACIDAD DE BUSQUEDA/RANGO/FILTRO SOBRE LOS EXCEDENTES).   *
011900******************************************************************
012000 01  WS-TABLA-ACEPTADOS.
012100     05  WS-TABLA-ENTRADA OCCURS 5000 TIMES
012200                          INDEXED BY WS-TABLA-PTR.
012300         10  WS-TE-CAMPANIA-ID      PIC X(20).
012400         10  WS-TE-FUENTE           PIC X(15).
012500         10  WS-TE-FECHA            PIC 9(08).
012600         10  WS-TE-GASTO            PIC S9(09)V99.
012700         10  WS-TE-IMPRESIONES      PIC 9(09).
012800         10  WS-TE-CLICS            PIC 9(09).
012900*            CONVERSIONES/GANANCIA SE GUARDAN CON SU VISTA
013000*            ALFANUMERICA (REDEFINES) PORQUE SPACES ES EL VALOR
013100*            QUE MARCA "EL REGISTRO ORIGINAL NO TRAIA ESTE DATO" -
013200*            UN PIC 9 NUNCA PUEDE CONTENER SPACES, POR ESO SE
013300*            CONSULTA SIEMPRE LA VISTA -X ANTES DE SUMAR O MOVER.
013400         10  WS-TE-CONVERSIONES     PIC 9(07).
013500         10  WS-TE-CONVERSIONES-X REDEFINES WS-TE-CONVERSIONES
013600                                   PIC X(07).
013700         10  WS-TE-GANANCIA         PIC S9(09)V99.
013800         10  WS-TE-GANANCIA-X REDEFINES WS-TE-GANANCIA
013900                                   PIC X(11).
014000
014100******************************************************************
014200*    FLAG DE DIVISOR EN CERO - NIVEL 77                          *
014300*    SE PONE EN 'S' CADA VEZ QUE 4000-CALCULAR-METRICAS SE       *
014400*    ENCUENTRA CON UN DIVISOR QUE NO PERMITE CALCULAR LA METRICA *
014500*    (IMPRESIONES, CLICS O GASTO EN CERO).  NO CAMBIA EL VALOR   *
014600*    DEVUELTO (SIGUE SIENDO CERO, CRITERIO TP0053) PERO DEJA     *
014700*    RASTRO PARA LA TRAZA DE DEPURACION CUANDO SW-TRAZA-CAMPAGG  *
014800*    ESTA ENCENDIDO, ASI SE PUEDE DISTINGUIR "METRICA CERO       *
014900*    PORQUE NO HABIA DATOS" DE "METRICA CERO CALCULADA".         *
015000******************************************************************
015100 77  WS-VC-DIVISOR-CERO             PIC X(01) VALUE 'N'.
015200     88  WS-VC-ES-CERO                  VALUE 'S'.
015300
015400******************************************************************
015500*    NOTA DE MANTENIMIENTO SOBRE LOS NIVELES 77 DE ARRIBA         *
015600*    (WS-TABLA-CANT, WS-TABLA-IDX Y WS-VC-DIVISOR-CERO).           *
015700*                                                                  *
015800*    LA INSTALACION USA NIVEL 77 PARA UN ITEM DE TRABAJO QUE:      *
015900*      1) ES UN SOLO VALOR ESCALAR, NO UN GRUPO NI UNA TABLA;      *
016000*      2) NO SE MUEVE POR BLOQUE JUNTO A OTROS CAMPOS (SI SE       *
016100*         MOVIERA JUNTO A OTROS, IRIA DENTRO DE UN GRUPO 01/05     *
016200*         PARA PODER HACER UN MOVE CORRESPONDING O UN MOVE DE      *
016300*         GRUPO); Y                                                *
016400*      3) NO NECESITA REDEFINES NI OCCURS.                         *
016500*    LOS TRES CAMPOS DE ESTA SECCION CUMPLEN LAS TRES CONDICIONES; *
016600*    ANTES DE TP0146 VIVIAN DENTRO DE GRUPOS (WS-TABLA-CONTROL Y   *
016700*    WS-VARIABLES-CAMPAGG) QUE NO TENIAN NINGUN OTRO PROPOSITO MAS *
016800*    QUE CONTENERLOS - EL GRUPO NO SE USABA COMO GRUPO EN NINGUN   *
016900*    MOVE NI EN NINGUN INITIALIZE DE TODO EL PROGRAMA.  EL WS-TABLA-*
017000*    IDX EN PARTICULAR QUEDA RESERVADO PARA UN FUTURO RECORRIDO    *
017100*    MANUAL DE LA TABLA (POR EJEMPLO, UN LISTADO DE DEPURACION DE  *
017200*    TODAS LAS FILAS ACEPTADAS) QUE TODAVIA NO SE PIDIO; SE DEJA   *
017300*    DECLARADO PORQUE YA EXISTIA ANTES DE ESTA REVISION Y SACARLO  *
017400*    DEL TODO REQUERIRIA CONFIRMAR QUE NINGUN JCL DE PRUEBA LO      *
017500*    ESPERA EN UN VOLCADO DE WORKING-STORAGE.                      *
017600******************************************************************
017700
017800*----------------------------------------------------------------*
017900 LINKAGE SECTION.
018000*        LK-AG-FUNCION SELECCIONA QUE OPERACION HACE ESTE LLAMADO.
018100*        LOS VALORES 4, 6 Y 7 QUEDARON LIBRES: EN UNA VERSION VIEJA
018200*        (ANTERIOR A TP0069) CUBRIAN OPERACIONES QUE SE SACARON DEL
018300*        PROGRAMA Y SE DECIDIO NO REUSAR LOS NUMEROS PARA NO
018400*        CONFUNDIR A QUIEN LEA UN VOLCADO DE UN LLAMADO VIEJO.
018500 01  LK-AG-FUNCION                  PIC 9(01).
018600     88  LK-AG-ACUMULAR                 VALUE 1.
018700     88  LK-AG-RANGO                    VALUE 2.
018800     88  LK-AG-GASTO-TOTAL              VALUE 3.
018900     88  LK-AG-BUSCAR-ID                VALUE 5.
019000     88  LK-AG-CORTE-FUENTE              VALUE 8.
019100     88  LK-AG-TOTAL-GENERAL            VALUE 9.
019200
019300*        LK-AG-CAMPANIA ES DE DOBLE USO: DE ENTRADA CUANDO
019400*        LK-AG-FUNCION = 1 (EL REGISTRO ACEPTADO A ACUMULAR) Y DE
019500*        SALIDA CUANDO LK-AG-FUNCION = 5 (LA FILA ENCONTRADA POR ID).
019600 01  LK-AG-CAMPANIA.
019700     05  LK-AC-CAMPANIA-ID          PIC X(20).
019800     05  LK-AC-CAMPANIA-NOMBRE      PIC X(30).
019900     05  LK-AC-FUENTE               PIC X(15).
020000     05  LK-AC-FECHA-ACTIVIDAD      PIC 9(08).
020100     05  LK-AC-FECHA-AMD REDEFINES LK-AC-FECHA-ACTIVIDAD.
020200         10  LK-AC-FECHA-ANIO       PIC 9(04).
020300         10  LK-AC-FECHA-MES        PIC 9(02).
020400         10  LK-AC-FECHA-DIA        PIC 9(02).
020500     05  LK-AC-GASTO                PIC S9(09)V99 SIGN IS
020600                                   TRAILING.
020700     05  LK-AC-IMPRESIONES          PIC 9(09).
020800     05  LK-AC-CLICS                PIC 9(09).
020900     05  LK-AC-CONVERSIONES         PIC 9(07).
021000     05  LK-AC-CONVERSIONES-X REDEFINES LK-AC-CONVERSIONES
021100                                   PIC X(07).
021200     05  LK-AC-GANANCIA             PIC S9(09)V99 SIGN IS
021300                                   TRAILING.
021400     05  LK-AC-GANANCIA-X REDEFINES LK-AC-GANANCIA
021500                                   PIC X(11).
021600     05  LK-AC-MONEDA               PIC X(03).
021700     05  FILLER                     PIC X(07).
021800
021900*        LK-AG-PARAMETROS TRAE LOS FILTROS DE LAS FUNCIONES 2, 3 Y 5;
022000*        LOS CAMPOS QUE NO APLICAN A LA FUNCION PEDIDA SE IGNORAN.
022100 01  LK-AG-PARAMETROS.
022200     05  LK-AG-FUENTE-FILTRO        PIC X(15).
022300     05  LK-AG-ID-BUSCAR            PIC X(20).
022400     05  LK-AG-FECHA-DESDE          PIC 9(08).
022500     05  LK-AG-FECHA-HASTA          PIC 9(08).
022600     05  FILLER                     PIC X(10).
022700
022800*        LK-AG-SALIDA SE INICIALIZA COMPLETA EN CADA LLAMADO (VER
022900*        INITIALIZE AL COMIENZO DE CADA PARRAFO DE FUNCION) PARA QUE
023000*        EL LLAMADOR NUNCA VEA UN TOTAL "PEGADO" DE UN LLAMADO ANTERIOR.
023100 01  LK-AG-SALIDA.
023200     05  LK-AG-ENCONTRADO           PIC X(01) VALUE 'N'.
023300         88  LK-AG-SI-ENCONTRADO        VALUE 'S'.
023400         88  LK-AG-NO-ENCONTRADO        VALUE 'N'.
023500     05  LK-AG-TOTALES.
023600         10  LK-AG-TOT-GASTO        PIC S9(11)V99.
023700         10  LK-AG-TOT-IMPRESIONES  PIC 9(11).
023800         10  LK-AG-TOT-CLICS        PIC 9(11).
023900         10  LK-AG-TOT-CONVERSIONES PIC 9(09).
024000         10  LK-AG-TOT-GANANCIA     PIC S9(11)V99.
024100         10  LK-AG-CTR-PCT          PIC 9(03)V99.
024200         10  LK-AG-CONVRATE-PCT     PIC 9(03)V99.
024300         10  LK-AG-ROAS             PIC 9(05)V99.
024400     05  FILLER                     PIC X(08).
024500******************************************************************
024600*    GUIA RAPIDA DE FUNCIONES (LK-AG-FUNCION) - PARA QUIEN TENGA  *
024700*    QUE TOCAR ESTE MODULO SIN HABER LEIDO CAMPBAT DE PRINCIPIO A *
024800*    FIN.  CADA LINEA INDICA QUE CAMPOS DE LK-AG-CAMPANIA Y DE    *
024900*    LK-AG-PARAMETROS SON RELEVANTES PARA ESA FUNCION Y CUALES SE *
025000*    IGNORAN, PORQUE ES UN ERROR COMUN CARGAR UN FILTRO EN EL     *
025100*    CAMPO QUE NO CORRESPONDE Y NO ENTENDER POR QUE NO SE APLICA. *
025200*                                                                  *
025300*    FUNCION 1 (ACUMULAR) ..... LEE LK-AG-CAMPANIA COMPLETO.      *
025400*                                IGNORA LK-AG-PARAMETROS.          *
025500*                                NO DEVUELVE NADA EN LK-AG-SALIDA. *
025600*                                LA LLAMA CAMPBAT UNA VEZ POR CADA *
025700*                                REGISTRO ACEPTADO (2400-PROCESAR- *
025800*                                ACEPTADO).                        *
025900*                                                                  *
026000*    FUNCION 2 (RANGO) ........ LEE LK-AG-FECHA-DESDE Y           *
026100*                                LK-AG-FECHA-HASTA DE              *
026200*                                LK-AG-PARAMETROS. IGNORA          *
026300*                                LK-AG-CAMPANIA POR COMPLETO.      *
026400*                                DEVUELVE LK-AG-TOTALES.           *
026500*                                                                  *
026600*    FUNCION 3 (GASTO TOTAL) .. LEE LK-AG-FUENTE-FILTRO DE        *
026700*                                LK-AG-PARAMETROS (EN BLANCO =     *
026800*                                TODAS LAS FUENTES). DEVUELVE      *
026900*                                SOLO LK-AG-TOT-GASTO, EL RESTO DE *
027000*                                LK-AG-TOTALES QUEDA EN CERO.      *
027100*                                                                  *
027200*    FUNCION 5 (BUSCAR ID) .... LEE LK-AG-ID-BUSCAR DE             *
027300*                                LK-AG-PARAMETROS. DEVUELVE         *
027400*                                LK-AG-ENCONTRADO Y, SI CORRESPONDE,*
027500*                                LK-AG-CAMPANIA CON LOS DATOS DE LA *
027600*                                PRIMERA FILA QUE COINCIDIO.        *
027700*                                                                  *
027800*    FUNCION 8 (CORTE FUENTE) . NO LEE NINGUN PARAMETRO DE         *
027900*                                ENTRADA (TRABAJA SOBRE EL ESTADO   *
028000*                                INTERNO WS-ACUM-FUENTE).           *
028100*                                DEVUELVE LK-AG-TOTALES CON EL      *
028200*                                SUBTOTAL DE LA FUENTE QUE SE       *
028300*                                ESTA CERRANDO Y REINICIA DICHO     *
028400*                                ACUMULADOR PARA LA FUENTE          *
028500*                                SIGUIENTE.                         *
028600*                                                                  *
028700*    FUNCION 9 (TOTAL GENERAL) . IDEM FUNCION 8 PERO SOBRE         *
028800*                                WS-ACUM-GENERAL, QUE NUNCA SE      *
028900*                                REINICIA DURANTE LA CORRIDA.       *
029000*                                                                  *
029100*    EN TODOS LOS CASOS LK-AG-SALIDA SE LIMPIA POR COMPLETO AL     *
029200*    PRINCIPIO DEL PARRAFO DE FUNCION CORRESPONDIENTE, ASI QUE NO  *
029300*    HACE FALTA QUE EL LLAMADOR LO INICIALICE ANTES DE LLAMAR.     *
029400******************************************************************
029500*    RESTRICCIONES DE USO QUE NO SON OBVIAS LEYENDO SOLO EL       *
029600*    CODIGO DE ESTE PROGRAMA:                                     *
029700*                                                                  *
029800*    - LA TABLA WS-TABLA-ACEPTADOS SE ARMA A MEDIDA QUE SE LLAMA A *
029900*      LA FUNCION 1; SI SE LLAMA A LA FUNCION 2, 3 U 8 ANTES DE    *
030000*      HABER ACUMULADO NINGUN REGISTRO, EL RESULTADO ES CERO EN    *
030100*      TODOS LOS CAMPOS (NO ES UN ERROR, ES EL COMPORTAMIENTO      *
030200*      ESPERADO DE UNA TABLA VACIA).                               *
030300*    - LA TABLA NO SE PUEDE VACIAR NI REINICIAR DESDE NINGUNA      *
030400*      FUNCION; VIVE MIENTRAS VIVA EL RUN-UNIT DE CAMPBAT.  SI     *
030500*      ALGUN DIA SE NECESITA PROCESAR DOS LOTES EN LA MISMA        *
030600*      EJECUCION, ESTE PROGRAMA VA A NECESITAR UNA FUNCION NUEVA    *
030700*      QUE HAGA INITIALIZE DE WS-TABLA-ACEPTADOS Y DE LOS DOS      *
030800*      GRUPOS DE ACUMULADORES.                                     *
030900*    - LK-AG-CORTE-FUENTE Y LK-AG-TOTAL-GENERAL COMPARTEN EL MISMO *
031000*      PARRAFO DE CALCULO DE METRICAS (4000-CALCULAR-METRICAS);    *
031100*      NO HAY DOS COPIAS DE LA LOGICA DE CTR/CONVRATE/ROAS EN ESTE *
031200*      PROGRAMA, SOLO UNA, LLAMADA DESDE CUATRO LUGARES DISTINTOS. *
031300******************************************************************
031400*----------------------------------------------------------------*
031500 PROCEDURE DIVISION USING LK-AG-FUNCION, LK-AG-CAMPANIA,
031600                           LK-AG-PARAMETROS, LK-AG-SALIDA.
031700*----------------------------------------------------------------*
031800
031900 0000-CAMPAGG-INICIO.
032000*        DESPACHANTE UNICO DEL SUBPROGRAMA.  CADA LLAMADO ATIENDE
032100*        UNA SOLA FUNCION Y VUELVE DE UNA - NO HAY ESTADO QUE
032200*        PERSISTA ENTRE PARRAFOS DE FUNCION DISTINTOS SALVO LOS
032300*        ACUMULADORES Y LA TABLA, QUE SON GLOBALES AL PROGRAMA.
032400
032500     EVALUATE TRUE
032600         WHEN LK-AG-ACUMULAR
032700              PERFORM 1000-ACUMULAR
032800                 THRU 1000-ACUMULAR-FIN
032900         WHEN LK-AG-RANGO
033000              PERFORM 2000-ACUMULAR-RANGO
033100                 THRU 2000-ACUMULAR-RANGO-FIN
033200         WHEN LK-AG-GASTO-TOTAL
033300              PERFORM 3000-GASTO-TOTAL
033400                 THRU 3000-GASTO-TOTAL-FIN
033500         WHEN LK-AG-BUSCAR-ID
033600              PERFORM 5000-BUSCAR-ID
033700                 THRU 5000-BUSCAR-ID-FIN
033800         WHEN LK-AG-CORTE-FUENTE
033900              PERFORM 8000-CORTE-FUENTE
034000                 THRU 8000-CORTE-FUENTE-FIN
034100         WHEN LK-AG-TOTAL-GENERAL
034200              PERFORM 9000-TOTAL-GENERAL
034300                 THRU 9000-TOTAL-GENERAL-FIN
034400*            NO HAY WHEN OTHER: UN LK-AG-FUNCION FUERA DE LAS
034500*            88-LEVELS DECLARADAS ES UN ERROR DE PROGRAMACION DE
034600*            CAMPBAT (EL UNICO LLAMADOR), NO UN DATO DE ENTRADA A
034700*            VALIDAR, POR ESO SE DEJA CAER SIN ACCION EN VEZ DE
034800*            AGREGAR UN CAMINO DE ERROR QUE NUNCA SE VA A EJERCITAR.
034900     END-EVALUATE.
035000
035100     GOBACK.
035200
035300*----------------------------------------------------------------*
035400* G1 - ACUMULA UN REGISTRO ACEPTADO EN LA FUENTE Y EL GENERAL,   *
035500* Y LO GUARDA EN LA TABLA PARA BUSQUEDA/RANGO/GASTO FILTRADO.    *
035600*----------------------------------------------------------------*
035700 1000-ACUMULAR.
035800*        GASTO/IMPRESIONES/CLICS VIENEN SIEMPRE INFORMADOS EN EL
035900*        LAYOUT DE ENTRADA (SON CAMPOS OBLIGATORIOS SEGUN CAMPVAL),
036000*        POR ESO SE SUMAN DIRECTO SIN CONSULTAR NINGUNA VISTA -X.
036100
036200     ADD LK-AC-GASTO       TO WS-AF-GASTO       WS-AG-GASTO.
036300     ADD LK-AC-IMPRESIONES TO WS-AF-IMPRESIONES WS-AG-IMPRESIONES.
036400     ADD LK-AC-CLICS       TO WS-AF-CLICS       WS-AG-CLICS.
036500
036600*        CONVERSIONES Y GANANCIA SON OPCIONALES EN EL REGISTRO DE
036700*        ENTRADA; CUANDO EL DATO NO VINO, CAMPVAL DEJA EL CAMPO EN
036800*        SPACES EN VEZ DE CERO PARA QUE ESTE PARRAFO SEPA QUE NO
036900*        HAY QUE SUMAR NADA (SUMAR UN CERO "FALSO" ENSUCIARIA LA
037000*        TASA DE CONVERSION Y EL ROAS DE 4000-CALCULAR-METRICAS).
037100     IF LK-AC-CONVERSIONES-X NOT = SPACES
037200        ADD LK-AC-CONVERSIONES TO WS-AF-CONVERSIONES
037300                                  WS-AG-CONVERSIONES
037400     END-IF.
037500
037600     IF LK-AC-GANANCIA-X NOT = SPACES
037700        ADD LK-AC-GANANCIA TO WS-AF-GANANCIA WS-AG-GANANCIA
037800     END-IF.
037900
038000     PERFORM 1050-GUARDAR-EN-TABLA
038100        THRU 1050-GUARDAR-EN-TABLA-FIN.
038200
038300 1000-ACUMULAR-FIN.
038400     EXIT.
038500
038600*----------------------------------------------------------------*
038700* GUARDA UNA COPIA DEL REGISTRO ACEPTADO EN LA TABLA EN MEMORIA, *
038800* SI TODAVIA HAY LUGAR (VER NOTA DE WS-TABLA-ACEPTADOS ARRIBA).  *
038900*----------------------------------------------------------------*
039000 1050-GUARDAR-EN-TABLA.
039100*        WS-TABLA-CANT ES A LA VEZ "CUANTAS FILAS HAY" Y "DONDE VA
039200*        LA PROXIMA" - POR ESO SE INCREMENTA ANTES DE CARGAR EL
039300*        INDICE, NO DESPUES; SI SE HICIERA AL REVES LA PRIMER FILA
039400*        QUEDARIA EN LA POSICION CERO, QUE LA TABLA OCCURS NO TIENE.
039500
039600     IF WS-TABLA-CANT < 5000
039700        ADD 1 TO WS-TABLA-CANT
039800        SET WS-TABLA-PTR TO WS-TABLA-CANT
039900        MOVE LK-AC-CAMPANIA-ID     TO WS-TE-CAMPANIA-ID (WS-TABLA-PTR)
040000        MOVE LK-AC-FUENTE          TO WS-TE-FUENTE (WS-TABLA-PTR)
040100        MOVE LK-AC-FECHA-ACTIVIDAD TO WS-TE-FECHA (WS-TABLA-PTR)
040200        MOVE LK-AC-GASTO           TO WS-TE-GASTO (WS-TABLA-PTR)
040300        MOVE LK-AC-IMPRESIONES     TO WS-TE-IMPRESIONES (WS-TABLA-PTR)
040400        MOVE LK-AC-CLICS           TO WS-TE-CLICS (WS-TABLA-PTR)
040500*            SE COPIA LA VISTA -X CUANDO EL DATO NO VINO PARA QUE LA
040600*            FILA GUARDADA CONSERVE EL "EN BLANCO" ORIGINAL; ASI
040700*            2050/3050/5050 PUEDEN VOLVER A CONSULTAR LA VISTA -X
040800*            SOBRE LA FILA GUARDADA CON EL MISMO CRITERIO DE ARRIBA.
040900        IF LK-AC-CONVERSIONES-X = SPACES
041000           MOVE SPACES TO WS-TE-CONVERSIONES-X (WS-TABLA-PTR)
041100        ELSE
041200           MOVE LK-AC-CONVERSIONES TO WS-TE-CONVERSIONES (WS-TABLA-PTR)
041300        END-IF
041400        IF LK-AC-GANANCIA-X = SPACES
041500           MOVE SPACES TO WS-TE-GANANCIA-X (WS-TABLA-PTR)
041600        ELSE
041700           MOVE LK-AC-GANANCIA TO WS-TE-GANANCIA (WS-TABLA-PTR)
041800        END-IF
041900     END-IF.
042000*        SI LA TABLA YA ESTA LLENA NO SE DISPARA NINGUN ERROR: LOS
042100*        ACUMULADORES DE 1000-ACUMULAR YA SUMARON EL REGISTRO ANTES
042200*        DE LLEGAR ACA, ASI QUE LOS TOTALES DEL LOTE SIGUEN BIEN;
042300*        SOLO SE PIERDE LA FILA PARA BUSQUEDA/RANGO/FILTRO. VER TP0143.
042400
042500 1050-GUARDAR-EN-TABLA-FIN.
042600     EXIT.
042700
042800*----------------------------------------------------------------*
042900* G3 - ACUMULA SOLO LOS REGISTROS DE LA TABLA CUYA FECHA DE      *
043000* ACTIVIDAD ESTA ENTRE LK-AG-FECHA-DESDE Y LK-AG-FECHA-HASTA,    *
043100* AMBOS EXTREMOS INCLUSIVE, Y CALCULA SUS METRICAS DERIVADAS.    *
043200*----------------------------------------------------------------*
043300 2000-ACUMULAR-RANGO.
043400*        LA COMPARACION ES SOBRE PIC 9(08) EN FORMATO AAAAMMDD,
043500*        QUE ORDENA CORRECTAMENTE COMO NUMERO SIN NECESIDAD DE
043600*        DESCOMPONER EN ANIO/MES/DIA (PARA ESO ESTA LK-AC-FECHA-AMD,
043700*        QUE AQUI NO HACE FALTA PORQUE NO SE ARMA NINGUN MENSAJE).
043800
043900     INITIALIZE LK-AG-TOTALES.
044000
044100     PERFORM 2050-ACUMULAR-RANGO-UNO
044200        THRU 2050-ACUMULAR-RANGO-UNO-FIN
044300       VARYING WS-TABLA-PTR FROM 1 BY 1
044400         UNTIL WS-TABLA-PTR > WS-TABLA-CANT.
044500
044600     PERFORM 4000-CALCULAR-METRICAS
044700        THRU 4000-CALCULAR-METRICAS-FIN.
044800
044900 2000-ACUMULAR-RANGO-FIN.
045000     EXIT.
045100
045200*----------------------------------------------------------------*
045300* REVISA UNA FILA DE LA TABLA CONTRA EL RANGO DE FECHAS PEDIDO Y *
045400* LA SUMA A LK-AG-TOTALES SI CAE DENTRO.                         *
045500*----------------------------------------------------------------*
045600 2050-ACUMULAR-RANGO-UNO.
045700
045800     IF WS-TE-FECHA (WS-TABLA-PTR) >= LK-AG-FECHA-DESDE
045900        AND WS-TE-FECHA (WS-TABLA-PTR) <= LK-AG-FECHA-HASTA
046000
046100        ADD WS-TE-GASTO (WS-TABLA-PTR) TO LK-AG-TOT-GASTO
046200        ADD WS-TE-IMPRESIONES (WS-TABLA-PTR)
046300                               TO LK-AG-TOT-IMPRESIONES
046400        ADD WS-TE-CLICS (WS-TABLA-PTR) TO LK-AG-TOT-CLICS
046500
046600*            MISMO CRITERIO DE CAMPO OPCIONAL QUE EN 1050: SI LA FILA
046700*            GUARDADA TIENE LA VISTA -X EN SPACES, EL DATO ORIGINAL
046800*            NO VINO Y NO SE SUMA (NO ES UN CERO VALIDO).
046900        IF WS-TE-CONVERSIONES-X (WS-TABLA-PTR) NOT = SPACES
047000           ADD WS-TE-CONVERSIONES (WS-TABLA-PTR)
047100                                  TO LK-AG-TOT-CONVERSIONES
047200        END-IF
047300
047400        IF WS-TE-GANANCIA-X (WS-TABLA-PTR) NOT = SPACES
047500           ADD WS-TE-GANANCIA (WS-TABLA-PTR)
047600                              TO LK-AG-TOT-GANANCIA
047700        END-IF
047800
047900     END-IF.
048000
048100 2050-ACUMULAR-RANGO-UNO-FIN.
048200     EXIT.
048300
048400*----------------------------------------------------------------*
048500* G4 - SUMA EL GASTO DE LA TABLA, FILTRADO POR FUENTE CUANDO     *
048600* LK-AG-FUENTE-FILTRO NO VIENE EN BLANCO; EN BLANCO SUMA TODO.   *
048700*----------------------------------------------------------------*
048800 3000-GASTO-TOTAL.
048900*        ESTA FUNCION SOLO INFORMA LK-AG-TOT-GASTO; EL RESTO DE
049000*        LK-AG-TOTALES QUEDA EN CERO POR EL INITIALIZE DE ABAJO
049100*        PORQUE G4 NUNCA PIDIO IMPRESIONES/CLICS/CONVERSIONES
049200*        FILTRADAS POR FUENTE, SOLO EL GASTO.
049300
049400     INITIALIZE LK-AG-TOTALES.
049500
049600     PERFORM 3050-GASTO-TOTAL-UNO
049700        THRU 3050-GASTO-TOTAL-UNO-FIN
049800       VARYING WS-TABLA-PTR FROM 1 BY 1
049900         UNTIL WS-TABLA-PTR > WS-TABLA-CANT.
050000
050100 3000-GASTO-TOTAL-FIN.
050200     EXIT.
050300
050400*----------------------------------------------------------------*
050500* SUMA EL GASTO DE UNA FILA SI PASA EL FILTRO DE FUENTE.         *
050600*----------------------------------------------------------------*
050700 3050-GASTO-TOTAL-UNO.
050800*        FUENTE EN BLANCO SIGNIFICA "TODAS LAS FUENTES" - ES EL
050900*        MISMO CONVENIO QUE USA CAMPBAT CUANDO ARMA LK-AG-PARAMETROS
051000*        PARA UN PEDIDO DE GASTO TOTAL DEL LOTE COMPLETO.
051100
051200     IF LK-AG-FUENTE-FILTRO = SPACES
051300        OR LK-AG-FUENTE-FILTRO = WS-TE-FUENTE (WS-TABLA-PTR)
051400        ADD WS-TE-GASTO (WS-TABLA-PTR) TO LK-AG-TOT-GASTO
051500     END-IF.
051600
051700 3050-GASTO-TOTAL-UNO-FIN.
051800     EXIT.
051900
052000*----------------------------------------------------------------*
052100* G5 - BUSCA EN LA TABLA LA PRIMER CAMPANIA CON EL ID PEDIDO.    *
052200*----------------------------------------------------------------*
052300 5000-BUSCAR-ID.
052400*        "PRIMERA" PORQUE EL ID DE CAMPANIA NO ES CLAVE UNICA EN LA
052500*        TABLA: SI LA MISMA CAMPANIA APARECE VARIAS VECES EN EL
052600*        ARCHIVO DE ENTRADA (UNA FILA POR DIA DE ACTIVIDAD, POR
052700*        EJEMPLO), LA BUSQUEDA DEVUELVE LA PRIMERA QUE ENCUENTRA
052800*        RECORRIENDO LA TABLA DE ADELANTE HACIA ATRAS.
052900
053000     SET LK-AG-NO-ENCONTRADO TO TRUE.
053100     INITIALIZE LK-AG-CAMPANIA.
053200
053300     PERFORM 5050-BUSCAR-ID-UNO
053400        THRU 5050-BUSCAR-ID-UNO-FIN
053500       VARYING WS-TABLA-PTR FROM 1 BY 1
053600         UNTIL WS-TABLA-PTR > WS-TABLA-CANT
053700            OR LK-AG-SI-ENCONTRADO.
053800
053900 5000-BUSCAR-ID-FIN.
054000     EXIT.
054100
054200*----------------------------------------------------------------*
054300* COMPARA UNA FILA DE LA TABLA CONTRA EL ID BUSCADO Y, SI COINCIDE, *
054400* LA COPIA COMPLETA A LK-AG-CAMPANIA PARA DEVOLVERLA AL LLAMADOR. *
054500*----------------------------------------------------------------*
054600 5050-BUSCAR-ID-UNO.
054700
054800     IF WS-TE-CAMPANIA-ID (WS-TABLA-PTR) = LK-AG-ID-BUSCAR
054900        SET LK-AG-SI-ENCONTRADO TO TRUE
055000        MOVE WS-TE-CAMPANIA-ID (WS-TABLA-PTR)
055100                               TO LK-AC-CAMPANIA-ID
055200        MOVE WS-TE-FUENTE (WS-TABLA-PTR) TO LK-AC-FUENTE
055300        MOVE WS-TE-FECHA (WS-TABLA-PTR)
055400                               TO LK-AC-FECHA-ACTIVIDAD
055500        MOVE WS-TE-GASTO (WS-TABLA-PTR) TO LK-AC-GASTO
055600        MOVE WS-TE-IMPRESIONES (WS-TABLA-PTR)
055700                               TO LK-AC-IMPRESIONES
055800        MOVE WS-TE-CLICS (WS-TABLA-PTR) TO LK-AC-CLICS
055900*            LK-AC-CAMPANIA-NOMBRE Y LK-AC-MONEDA NO SE DEVUELVEN
056000*            PORQUE LA TABLA EN MEMORIA NO LOS GUARDA (VER
056100*            WS-TABLA-ENTRADA MAS ARRIBA) - QUEDAN EN LOS SPACES QUE
056200*            DEJO EL INITIALIZE DE 5000-BUSCAR-ID.
056300        IF WS-TE-CONVERSIONES-X (WS-TABLA-PTR) = SPACES
056400           MOVE SPACES TO LK-AC-CONVERSIONES-X
056500        ELSE
056600           MOVE WS-TE-CONVERSIONES (WS-TABLA-PTR)
056700                                  TO LK-AC-CONVERSIONES
056800        END-IF
056900        IF WS-TE-GANANCIA-X (WS-TABLA-PTR) = SPACES
057000           MOVE SPACES TO LK-AC-GANANCIA-X
057100        ELSE
057200           MOVE WS-TE-GANANCIA (WS-TABLA-PTR) TO LK-AC-GANANCIA
057300        END-IF
057400     END-IF.
057500
057600 5050-BUSCAR-ID-UNO-FIN.
057700     EXIT.
057800
057900*----------------------------------------------------------------*
058000* CORTE DE CONTROL - DEVUELVE EL SUBTOTAL DE LA FUENTE EN CURSO, *
058100* LO SUMA AL TOTAL GENERAL Y REINICIA LOS ACUMULADORES DE FUENTE.*
058200*----------------------------------------------------------------*
058300 8000-CORTE-FUENTE.
058400*        AL MOMENTO DE ESTE LLAMADO WS-AF-* YA REFLEJA A TODOS LOS
058500*        REGISTROS ACEPTADOS DE LA FUENTE QUE SE ESTA CERRANDO
058600*        (CAMPBAT LO INVOCA JUSTO ANTES DE CAMBIAR DE FUENTE O AL
058700*        LLEGAR AL FIN DEL ARCHIVO); WS-AG-* NO SE TOCA ACA PORQUE
058800*        YA VENIA ACUMULANDO EN PARALELO DESDE 1000-ACUMULAR.
058900
059000     INITIALIZE LK-AG-TOTALES.
059100     MOVE WS-AF-GASTO       TO LK-AG-TOT-GASTO.
059200     MOVE WS-AF-IMPRESIONES TO LK-AG-TOT-IMPRESIONES.
059300     MOVE WS-AF-CLICS       TO LK-AG-TOT-CLICS.
059400     MOVE WS-AF-CONVERSIONES TO LK-AG-TOT-CONVERSIONES.
059500     MOVE WS-AF-GANANCIA    TO LK-AG-TOT-GANANCIA.
059600
059700     PERFORM 4000-CALCULAR-METRICAS
059800        THRU 4000-CALCULAR-METRICAS-FIN.
059900
060000*        REINICIA LA FUENTE DESPUES DE CALCULAR LAS METRICAS, NO
060100*        ANTES - LAS METRICAS SE CALCULAN SOBRE LK-AG-TOTALES, QUE
060200*        YA TIENE SU PROPIA COPIA, PERO EL ORDEN SE RESPETA IGUAL
060300*        POR CLARIDAD DEL PARRAFO Y PARA FACILITAR LA TRAZA.
060400     INITIALIZE WS-ACUM-FUENTE.
060500
060600 8000-CORTE-FUENTE-FIN.
060700     EXIT.
060800
060900*----------------------------------------------------------------*
061000* DEVUELVE EL TOTAL GENERAL ACUMULADO HASTA FIN DE LOTE.         *
061100*----------------------------------------------------------------*
061200 9000-TOTAL-GENERAL.
061300*        SE LLAMA UNA SOLA VEZ, DESPUES DEL ULTIMO CORTE DE FUENTE,
061400*        PARA EL RENGLON *TOTAL* DEL REPORTE DE CAMPBAT.
061500
061600     INITIALIZE LK-AG-TOTALES.
061700     MOVE WS-AG-GASTO       TO LK-AG-TOT-GASTO.
061800     MOVE WS-AG-IMPRESIONES TO LK-AG-TOT-IMPRESIONES.
061900     MOVE WS-AG-CLICS       TO LK-AG-TOT-CLICS.
062000     MOVE WS-AG-CONVERSIONES TO LK-AG-TOT-CONVERSIONES.
062100     MOVE WS-AG-GANANCIA    TO LK-AG-TOT-GANANCIA.
062200
062300     PERFORM 4000-CALCULAR-METRICAS
062400        THRU 4000-CALCULAR-METRICAS-FIN.
062500
062600 9000-TOTAL-GENERAL-FIN.
062700     EXIT.
062800
062900*----------------------------------------------------------------*
063000* NOTA SOBRE EL ORDEN DE LLAMADOS 8000/9000 DESDE CAMPBAT: EL     *
063100* CORTE DE LA ULTIMA FUENTE (8000) SIEMPRE SE PIDE ANTES QUE EL   *
063200* TOTAL GENERAL (9000), PORQUE EL RENGLON *TOTAL* DEL REPORTE VA  *
063300* DESPUES DEL ULTIMO SUBTOTAL POR FUENTE.  SI ALGUN DIA SE CAMBIA *
063400* EL ORDEN DE IMPRESION EN CAMPBAT, ESTE PROGRAMA NO SE ENTERA -  *
063500* LOS DOS ACUMULADORES (WS-ACUM-FUENTE Y WS-ACUM-GENERAL) SON     *
063600* INDEPENDIENTES Y SE PUEDEN CONSULTAR EN CUALQUIER ORDEN SIN     *
063700* QUE UNO AFECTE AL OTRO; LO UNICO QUE IMPORTA ES QUE 8000 SE     *
063800* LLAME UNA VEZ POR CADA CAMBIO DE FUENTE (INCLUYENDO LA ULTIMA   *
063900* FUENTE DEL ARCHIVO) PARA QUE WS-ACUM-FUENTE QUEDE REINICIADO A  *
064000* TIEMPO PARA LA FUENTE SIGUIENTE.                                *
064100*----------------------------------------------------------------*
064200
064300*----------------------------------------------------------------*
064400* G2 - METRICAS DERIVADAS SOBRE LK-AG-TOTALES.  DIVISOR EN CERO  *
064500* DEVUELVE CERO (LA VERSION ORIGINAL DE ESTE CALCULO NO SE       *
064600* PROTEGIA Y SE CAIA CON DIVISION POR CERO - VER TP0053).        *
064700* REDONDEO COMERCIAL (HALF-UP) A 2 DECIMALES.                    *
064800*----------------------------------------------------------------*
064900 4000-CALCULAR-METRICAS.
065000*        LAS TRES METRICAS SON INDEPENDIENTES ENTRE SI: CADA UNA
065100*        TIENE SU PROPIO DIVISOR Y SU PROPIO IF DE PROTECCION, ASI
065200*        QUE PUEDE DARSE PERFECTAMENTE QUE CTR SALGA CALCULADO Y
065300*        ROAS SALGA EN CERO PORQUE ESA FUENTE TUVO GASTO CERO.
065400
065500     MOVE ZERO TO LK-AG-CTR-PCT LK-AG-CONVRATE-PCT LK-AG-ROAS.
065600     SET WS-VC-ES-CERO TO FALSE.
065700
065800*        CTR = CLICS / IMPRESIONES, EXPRESADO EN PORCENTAJE. SI NO
065900*        HUBO IMPRESIONES EN EL PERIODO/FUENTE CONSULTADO, EL CTR
066000*        QUEDA EN CERO EN VEZ DE PROVOCAR UN SIZE ERROR DE DIVISION.
066100     IF LK-AG-TOT-IMPRESIONES > 0
066200        COMPUTE LK-AG-CTR-PCT ROUNDED =
066300                (LK-AG-TOT-CLICS / LK-AG-TOT-IMPRESIONES) * 100
066400     ELSE
066500        SET WS-VC-ES-CERO TO TRUE
066600        IF SW-TRAZA-ACTIVA
066700           DISPLAY 'CAMPAGG: CTR EN CERO POR IMPRESIONES=0'
066800        END-IF
066900     END-IF.
067000
067100*        TASA DE CONVERSION = CONVERSIONES / CLICS, TAMBIEN EN
067200*        PORCENTAJE Y CON LA MISMA PROTECCION DE DIVISOR EN CERO.
067300     IF LK-AG-TOT-CLICS > 0
067400        COMPUTE LK-AG-CONVRATE-PCT ROUNDED =
067500                (LK-AG-TOT-CONVERSIONES / LK-AG-TOT-CLICS) * 100
067600     ELSE
067700        SET WS-VC-ES-CERO TO TRUE
067800        IF SW-TRAZA-ACTIVA
067900           DISPLAY 'CAMPAGG: CONVRATE EN CERO POR CLICS=0'
068000        END-IF
068100     END-IF.
068200
068300*        ROAS = GANANCIA / GASTO (RETORNO SOBRE LA INVERSION EN
068400*        PAUTA). ES LA UNICA DE LAS TRES METRICAS QUE PUEDE
068500*        INVOLUCRAR UN NUMERO NEGATIVO EN EL NUMERADOR SI LA
068600*        CAMPANIA DIO PERDIDA; EL DIVISOR (GASTO) EN CAMBIO NUNCA
068700*        ES NEGATIVO PORQUE CAMPVAL RECHAZA GASTOS NEGATIVOS.
068800     IF LK-AG-TOT-GASTO > 0
068900        COMPUTE LK-AG-ROAS ROUNDED =
069000                LK-AG-TOT-GANANCIA / LK-AG-TOT-GASTO
069100     ELSE
069200        SET WS-VC-ES-CERO TO TRUE
069300        IF SW-TRAZA-ACTIVA
069400           DISPLAY 'CAMPAGG: ROAS EN CERO POR GASTO=0'
069500        END-IF
069600     END-IF.
069700
069800 4000-CALCULAR-METRICAS-FIN.
069900     EXIT.
070000
070100******************************************************************
070200*    CONTROL DE CONSISTENCIA ENTRE FUENTE Y GENERAL - USADO POR   *
070300*    EL PROGRAMADOR QUE VALIDA UNA CORRIDA NUEVA A MANO, NO POR    *
070400*    NINGUN PROCESO AUTOMATICO.  LA SUMA DE TODOS LOS SUBTOTALES   *
070500*    DEVUELTOS POR 8000-CORTE-FUENTE A LO LARGO DE UNA CORRIDA     *
070600*    TIENE QUE COINCIDIR, CAMPO A CAMPO, CON EL TOTAL DEVUELTO POR *
070700*    9000-TOTAL-GENERAL AL FINAL; SI NO COINCIDE, EL PROBLEMA NO   *
070800*    ESTA EN ESTE PROGRAMA (LAS SUMAS SON ADD SIMPLES, SIN NINGUNA *
070900*    LOGICA CONDICIONAL QUE PUEDA DUPLICAR O SALTEAR UN REGISTRO)  *
071000*    SINO EN CAMPBAT, QUE ES QUIEN DECIDE CUANDO LLAMAR A LA       *
071100*    FUNCION 1 Y CUANDO LLAMAR AL CORTE DE FUENTE (8000).  UN      *
071200*    DESVIO TIPICO EN ESTE PUNTO ES UN CORTE DE FUENTE DISPARADO   *
071300*    DOS VECES SEGUIDAS PARA LA MISMA FUENTE (LO QUE DEJARIA UN    *
071400*    SUBTOTAL EN CERO DE MAS EN EL REPORTE, PERO NO ALTERARIA EL   *
071500*    TOTAL GENERAL PORQUE WS-ACUM-GENERAL NO SE TOCA EN EL CORTE)  *
071600*    O UN REGISTRO ACEPTADO QUE SE ACUMULA PERO NO SE INCLUYE EN   *
071700*    NINGUN CORTE DE FUENTE POSTERIOR (LO QUE DEJARIA EL TOTAL     *
071800*    GENERAL MAS ALTO QUE LA SUMA DE LOS SUBTOTALES IMPRESOS).     *
071900*    NINGUNO DE LOS DOS CASOS PUEDE PROVOCARLO ESTE MODULO POR SI  *
072000*    SOLO, YA QUE NO DECIDE CUANDO CORTAR NI CUANDO ACUMULAR.      *
072100******************************************************************
