000100******************************************************************
000200*    CAMPRPT.CPY                                                 *
000300*    LINEAS DE IMPRESION DEL SUMARIO DE CAMPANIA - 140 COLUMNAS  *
000400*----------------------------------------------------------------*
000500*    Authors: R. Garcia, S. Urdaneta                              *
000600*    Date: 22/03/1991                                            *
000700*    Purpose: TP-CAMP - AULA 3 - GRUPO 1                         *
000800*----------------------------------------------------------------*
000900* HISTORIAL DE CAMBIOS                                           *
001000*----------------------------------------------------------------*
001100* 220391 RG  ALTA INICIAL - ENCABEZADO Y DETALLE POR FUENTE TP0015*
001200* 110596 RB  AGREGADA LINEA DE TOTAL GENERAL                TP0038*
001300* 140998 CP  LINEA DE FUENTES FALLIDAS / ALL SOURCES FAILED TP0053*
001400* 030702 NB  LINEA DE ADVERTENCIAS POR CAMPANIA             TP0069*
001500* 120826 SU  RP-D-GASTO/GANANCIA/IMPRESIONES/CLICS/         TP0153*
001600*            CONVERSIONES Y RP-D-ROAS QUEDABAN UN DIGITO          *
001700*            (Y EN EL CASO DE ROAS, DOS) POR DEBAJO DE LO QUE      *
001800*            PUEDE TRAER LK-AG-TOT-*/LK-AG-ROAS EN CAMPBAT -       *
001900*            UN MOVE DE UN CAMPO MAS ANCHO A UNO DE ESTOS         *
002000*            RECORTABA LOS DIGITOS DE MAYOR ORDEN SIN AVISO.       *
002100*            SE AMPLIAN LAS SEIS PICTURES A LA CANTIDAD DE         *
002200*            DIGITOS QUE REALMENTE PUEDEN TRAER LOS CAMPOS DE      *
002300*            LINKAGE, Y LA LINEA DE IMPRESION PASA DE 132 A 140    *
002400*            COLUMNAS PARA QUE ENTREN SIN QUITAR LOS ESPACIOS DE   *
002500*            SEPARACION ENTRE COLUMNAS.  SE ACTUALIZAN TAMBIEN     *
002600*            LOS SEIS REDEFINES PARA QUE SIGAN OCUPANDO TODOS      *
002700*            EL MISMO LARGO DE REGISTRO.                          *
002800******************************************************************
002900 01  CAMPRPT-LINEAS.
003000     05  RP-ENCABEZADO-1.
003100         10  FILLER              PIC X(45) VALUE SPACES.
003200         10  FILLER              PIC X(23)
003300                                 VALUE 'CAMPAIGN BATCH SUMMARY'.
003400         10  FILLER              PIC X(15) VALUE SPACES.
003500         10  FILLER              PIC X(10) VALUE 'RUN DATE: '.
003600         10  RP-FECHA-CORRIDA.
003700             15  RP-FEC-MES      PIC 9(02).
003800             15  FILLER          PIC X VALUE '/'.
003900             15  RP-FEC-DIA      PIC 9(02).
004000             15  FILLER          PIC X VALUE '/'.
004100             15  RP-FEC-ANIO     PIC 9(04).
004200         10  FILLER              PIC X(37) VALUE SPACES.
004300
004400     05  RP-ENCABEZADO-2 REDEFINES RP-ENCABEZADO-1.
004500         10  FILLER              PIC X(15) VALUE 'SOURCE'.
004600         10  FILLER              PIC X(01) VALUE SPACES.
004700         10  FILLER              PIC X(09) VALUE '   READ'.
004800         10  FILLER              PIC X(09) VALUE 'ACCEPTED'.
004900         10  FILLER              PIC X(09) VALUE 'REJECTED'.
005000         10  FILLER              PIC X(01) VALUE SPACES.
005100         10  FILLER              PIC X(17) VALUE '            SPEND'.
005200         10  FILLER              PIC X(14) VALUE '   IMPRESSIONS'.
005300         10  FILLER              PIC X(14) VALUE '        CLICKS'.
005400         10  FILLER              PIC X(11) VALUE '       CONV'.
005500         10  FILLER              PIC X(17) VALUE '          REVENUE'.
005600         10  FILLER              PIC X(01) VALUE SPACES.
005700         10  FILLER              PIC X(06) VALUE '  CTR%'.
005800         10  FILLER              PIC X(06) VALUE 'CVRT%'.
005900         10  FILLER              PIC X(01) VALUE SPACES.
006000         10  FILLER              PIC X(09) VALUE '     ROAS'.
006100
006200     05  RP-DETALLE REDEFINES RP-ENCABEZADO-1.
006300         10  RP-D-FUENTE         PIC X(15).
006400         10  FILLER              PIC X(01) VALUE SPACES.
006500         10  RP-D-LEIDOS         PIC Z,ZZZ,ZZ9.
006600         10  RP-D-ACEPTADOS      PIC Z,ZZZ,ZZ9.
006700         10  RP-D-RECHAZADOS     PIC Z,ZZZ,ZZ9.
006800         10  FILLER              PIC X(01) VALUE SPACES.
006900         10  RP-D-GASTO          PIC ZZ,ZZZ,ZZZ,ZZ9.99.
007000         10  RP-D-IMPRESIONES    PIC ZZ,ZZZ,ZZZ,ZZ9.
007100         10  RP-D-CLICS          PIC ZZ,ZZZ,ZZZ,ZZ9.
007200         10  RP-D-CONVERSIONES   PIC ZZZ,ZZZ,ZZ9.
007300         10  RP-D-GANANCIA       PIC ZZ,ZZZ,ZZZ,ZZ9.99.
007400         10  FILLER              PIC X(01) VALUE SPACES.
007500         10  RP-D-CTR-PCT        PIC ZZ9.99.
007600         10  RP-D-CONVRATE-PCT   PIC ZZ9.99.
007700         10  FILLER              PIC X(01) VALUE SPACES.
007800         10  RP-D-ROAS           PIC ZZ,ZZ9.99.
007900
008000     05  RP-FALLO-FUENTE REDEFINES RP-ENCABEZADO-1.
008100         10  FILLER              PIC X(15) VALUE 'FAILED SOURCE: '.
008200         10  RP-FF-FUENTE        PIC X(15).
008300         10  FILLER              PIC X(110) VALUE SPACES.
008400
008500     05  RP-TODAS-FALLARON REDEFINES RP-ENCABEZADO-1.
008600         10  FILLER              PIC X(19) VALUE 'ALL SOURCES FAILED'.
008700         10  FILLER              PIC X(121) VALUE SPACES.
008800
008900     05  RP-ADVERTENCIA REDEFINES RP-ENCABEZADO-1.
009000         10  FILLER              PIC X(08) VALUE 'WARNING '.
009100         10  RP-AD-CAMPANIA-ID   PIC X(20).
009200         10  FILLER              PIC X(01) VALUE SPACES.
009300         10  RP-AD-MENSAJE       PIC X(60).
009400         10  FILLER              PIC X(51) VALUE SPACES.
