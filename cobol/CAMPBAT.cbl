000100   IDENTIFICATION DIVISION.
000200******************************************************************
000300   PROGRAM-ID.    CAMPBAT.
000400   AUTHOR.        NOEMI BERGE, CLAUDIA PERDIGUERA, RICARDO
000500                  BALSIMELLI, RICARDO GARCIA, SENEN URDANETA.
000600   INSTALLATION.  AULA 3 GRUPO 1 - CENTRO DE COMPUTOS.
000700   DATE-WRITTEN.  14/11/1994.
000800   DATE-COMPILED.
000900   SECURITY.      NO CLASIFICADO.
001000******************************************************************
001100*    CAMPBAT - PROCESO PRINCIPAL DE LOTE DE CAMPANIAS DE PAUTA.  *
001200*    LEE EL ARCHIVO DIARIO DE CAMPANIAS (ORDENADO POR FUENTE),   *
001300*    LLAMA A CAMPVAL PARA VALIDAR CADA REGISTRO, RUTEA A LOS     *
001400*    ARCHIVOS DE ACEPTADOS O RECHAZADOS, LLAMA A CAMPAGG PARA    *
001500*    ACUMULAR LOS ACEPTADOS, Y AL CORTE DE CADA FUENTE Y AL      *
001600*    FINAL DEL LOTE EMITE EL RESUMEN IMPRESO.                    *
001700*----------------------------------------------------------------*
001800* HISTORIAL DE CAMBIOS                                           *
001900*----------------------------------------------------------------*
002000* 141194 NB  ALTA INICIAL - LECTURA Y VALIDACION DE CAMPANIAS TP0033*
002100* 220396 RB  AGREGADO RUTEO A ACEPTADOS / RECHAZADOS         TP0035*
002200* 110596 RG  AGREGADO CORTE DE CONTROL POR FUENTE            TP0038*
002300* 140998 CP  VENTANA DE SIGLO PARA FECHA DE CORRIDA (Y2K)    TP0053*
002400* 140998 CP  MONEDA POR DEFECTO USD CUANDO VIENE EN BLANCO   TP0054*
002500* 030702 NB  AGREGADA SECCION DE FUENTES FALLIDAS            TP0069*
002600* 030702 NB  AGREGADA SECCION DE ADVERTENCIAS AL PIE         TP0070*
002700* 170715 RG  DETECCION DE "TODAS LAS FUENTES FALLARON"       TP0091*
002800* 021118 SU  AGREGADA LINEA DE TOTAL GENERAL DEL LOTE        TP0119*
002900* 090826 SU  REVISION GENERAL - SIN CAMBIO DE REGLAS         TP0142*
003000* 090826 SU  RECHAZO EMITE UNA LINEA POR CADA ERROR (V.CANT-ERR) TP0143*
003100* 090826 SU  RETURN-CODE 16 CUANDO TODAS LAS FUENTES FALLARON    TP0144*
003200* 090826 SU  ROTULO DE TOTAL GENERAL PASA A *TOTAL* EN EL DETALLE TP0145*
003300* 100826 SU  WS-INDICE-ADVERT Y WS-INDICE-RECHAZO PASAN A NIVEL   TP0149*
003400*            77 - ERAN LOS UNICOS DOS 01 SUELTOS DEL PROGRAMA           *
003500*            QUE NO ENCABEZABAN NINGUN GRUPO NI SE MOVIAN COMO TAL.     *
003600* 110826 SU  AMPLIADOS LOS COMENTARIOS DE LA PROCEDURE DIVISION   TP0150*
003700*            CON EL PORQUE DE CADA CORTE DE CONTROL Y CADA CALL,        *
003800*            A PEDIDO DE AUDITORIA INTERNA (MISMO PEDIDO QUE       *
003900*            ORIGINO TP0148 EN CAMPVAL Y CAMPAGG).                       *
004000* 120826 SU  REDACTADA DE NUEVO LA NOTA SOBRE EL ORDEN DE       TP0152*
004100*            CIERRE DEL LOTE, QUE QUEDO CON UNA REFERENCIA           *
004200*            CONFUSA A UN DOCUMENTO EXTERNO EN VEZ DE EXPLICAR       *
004300*            EL ORDEN CON LAS SECCIONES DEL PROPIO RESUMEN.          *
004400* 120826 SU  RP-LINEA-IMPRESION PASA DE 132 A 140 POSICIONES    TP0154*
004500*            (VER TP0153 EN COPY CAMPRPT) PARA QUE ENTREN LOS       *
004600*            IMPORTES Y EL ROAS SIN RECORTAR - TODAS LAS            *
004700*            REFERENCIAS AL ANCHO DEL RESUMEN SE ACTUALIZAN         *
004800*            EN ESTE PROGRAMA.                                       *
004900******************************************************************
005000*    NOTA DE MANTENIMIENTO - RELACION CON CAMPVAL Y CAMPAGG      *
005100*    CAMPBAT ES EL UNICO PROGRAMA DE LOS TRES QUE LEE Y ESCRIBE   *
005200*    ARCHIVOS - CAMPVAL Y CAMPAGG SON SUBPROGRAMAS QUE SOLO       *
005300*    RECIBEN Y DEVUELVEN AREAS DE LINKAGE, NUNCA HACEN SU PROPIO  *
005400*    OPEN/CLOSE.  CUALQUIER CAMBIO EN EL LAYOUT DE CF-REG-CAMPANIA *
005500*    (COPY CAMPFEED) O EN LAS AREAS LK-CV-*/LK-AG-* TIENE QUE      *
005600*    REPLICARSE EN LOS TRES PROGRAMAS A LA VEZ, PORQUE NINGUNO DE  *
005700*    LOS TRES COMPARTE COPYBOOK DE LINKAGE CON LOS OTROS DOS -     *
005800*    CADA UNO DECLARA SU PROPIA VISTA DE LOS PARAMETROS QUE RECIBE. *
005900******************************************************************
006000   ENVIRONMENT DIVISION.
006100   CONFIGURATION SECTION.
006200*        C01 QUEDA DECLARADO POR CONSISTENCIA CON LOS DEMAS
006300*        PROGRAMAS DE LOTE DE LA INSTALACION AUNQUE ESTE PROGRAMA
006400*        NO SALTA DE PAGINA (EL RESUMEN ES CORTO Y SE IMPRIME EN
006500*        UNA SOLA PASADA).  UPSI-0 ES EL SWITCH DE TRAZA DE
006600*        DEPURACION - LO ENCIENDE OPERACIONES DESDE EL JCL SOLO
006700*        CUANDO HAY QUE INVESTIGAR UN LOTE PROBLEMATICO, NUNCA EN
006800*        CORRIDA NORMAL DE PRODUCCION.
006900   SPECIAL-NAMES.
007000       C01 IS TOP-OF-FORM
007100       UPSI-0 IS SW-TRAZA-CAMPBAT
007200           ON STATUS IS SW-TRAZA-ACTIVA
007300           OFF STATUS IS SW-TRAZA-INACTIVA.
007400
007500   INPUT-OUTPUT SECTION.
007600   FILE-CONTROL.
007700
007800*        LOS CUATRO SELECT USAN NOMBRES LOGICOS SIN RUTA (EL JCL/
007900*        PROCEDIMIENTO DE CORRIDA ES QUIEN LOS APUNTA AL DATASET
008000*        FISICO DEL DIA) - ESTE PROGRAMA NUNCA SABE NI LE IMPORTA
008100*        DONDE VIVE CADA ARCHIVO EN DISCO.
008200       SELECT CAMPAIGN-FEED
008300           ASSIGN TO CAMPFEED
008400           ORGANIZATION IS LINE SEQUENTIAL
008500           FILE STATUS IS FS-CAMPFEED.
008600
008700*        ACEPTADOS ES EL ARCHIVO QUE DESPUES CONSUME EL PROCESO DE
008800*        FACTURACION AGUAS ABAJO - POR ESO SE ESCRIBE SIN NINGUN
008900*        ENCABEZADO NI LINEA DE CONTROL, SOLO REGISTROS DE DATOS.
009000       SELECT ACCEPTED-FILE
009100           ASSIGN TO ACEPTADOS
009200           ORGANIZATION IS LINE SEQUENTIAL
009300           FILE STATUS IS FS-ACEPTADOS.
009400
009500*        RECHAZADOS LO REVISA EL ANALISTA DE CALIDAD DE DATOS DE
009600*        CADA FUENTE PARA CORREGIR EL PROXIMO ENVIO - POR ESO CADA
009700*        LINEA LLEVA EL TEXTO DEL ERROR EN CASTELLANO, NO UN CODIGO.
009800       SELECT REJECTED-FILE
009900           ASSIGN TO RECHAZADOS
010000           ORGANIZATION IS LINE SEQUENTIAL
010100           FILE STATUS IS FS-RECHAZADOS.
010200
010300*        RESUMEN ES EL UNICO DE LOS CUATRO PENSADO PARA LECTURA
010400*        HUMANA DIRECTA (SE IMPRIME O SE MANDA POR CORREO AL AREA
010500*        DE MARKETING) - DE AHI EL ANCHO DE 140 Y LOS ROTULOS EN
010600*        INGLES DEL ENCABEZADO, QUE ASI LO PIDIO MARKETING DESDE
010700*        EL PRINCIPIO DEL SISTEMA.
010800       SELECT SUMMARY-REPORT
010900           ASSIGN TO RESUMEN
011000           ORGANIZATION IS LINE SEQUENTIAL
011100           FILE STATUS IS FS-RESUMEN.
011200
011300******************************************************************
011400*    GUIA RAPIDA DEL FLUJO DE CAMPBAT                             *
011500*    (PARA QUIEN TENGA QUE SEGUIR EL PROGRAMA POR PRIMERA VEZ)    *
011600*                                                                  *
011700*    1000-INICIAR-PROGRAMA    ABRE ARCHIVOS, SACA LA FECHA DE     *
011800*                             CORRIDA DEL RELOJ Y EMITE EL         *
011900*                             ENCABEZADO DEL RESUMEN.              *
012000*    2000-PROCESAR-PROGRAMA   SE REPITE UNA VEZ POR REGISTRO      *
012100*                             LEIDO: DETECTA CAMBIO DE FUENTE,      *
012200*                             LLAMA A CAMPVAL Y RUTEA EL REGISTRO   *
012300*                             A ACEPTADOS O A RECHAZADOS.           *
012400*    3000-FINALIZAR-PROGRAMA  CIERRA EL ULTIMO CORTE DE FUENTE,    *
012500*                             EMITE EL TOTAL GENERAL, LA SECCION    *
012600*                             DE FUENTES FALLIDAS (O EL AVISO DE    *
012700*                             QUE FALLARON TODAS), LA SECCION DE    *
012800*                             ADVERTENCIAS Y CIERRA LOS ARCHIVOS.   *
012900*                                                                  *
013000*    EL ARCHIVO DE ENTRADA VIENE ORDENADO POR FUENTE (REQUISITO    *
013100*    DE DISEÑO, NO SE VUELVE A ORDENAR ACA) - ESO ES LO QUE        *
013200*    PERMITE DETECTAR EL CAMBIO DE FUENTE COMPARANDO CADA          *
013300*    REGISTRO CONTRA EL ANTERIOR EN VEZ DE TENER QUE ARMAR UNA     *
013400*    TABLA DE FUENTES DE ANTEMANO.                                 *
013500******************************************************************
013600*----------------------------------------------------------------*
013700   DATA DIVISION.
013800   FILE SECTION.
013900
014000*        CF-REG-CAMPANIA (COPY CAMPFEED) TRAE EL REGISTRO CRUDO
014100*        TAL COMO LO MANDA CADA FUENTE - CAMPBAT NO REVALIDA NI
014200*        REINTERPRETA NINGUN CAMPO DE ESE LAYOUT, SOLO LO LEE, LO
014300*        PASA POR CAMPVAL TAL CUAL LLEGO, Y SI ES VALIDO LO ESCRIBE
014400*        TAL CUAL A ACEPTADOS (SALVO EL DEFAULT DE MONEDA DE
014500*        2440-DEFAULT-MONEDA, LA UNICA TRANSFORMACION QUE APLICA).
014600   FD  CAMPAIGN-FEED.
014700       COPY CAMPFEED.
014800
014900*        EL ARCHIVO DE ACEPTADOS TIENE EL MISMO LARGO DE REGISTRO
015000*        QUE CF-REG-CAMPANIA (130 BYTES) PORQUE ES UNA COPIA
015100*        DIRECTA DEL REGISTRO DE ENTRADA - NO TIENE SU PROPIO
015200*        COPYBOOK PORQUE NO AGREGA NI QUITA NINGUN CAMPO.
015300   FD  ACCEPTED-FILE.
015400   01  AC-REG-ACEPTADO                 PIC X(130).
015500
015600*        EL ARCHIVO DE RECHAZADOS SI TIENE SU PROPIO LAYOUT
015700*        (COPY CAMPREJ) PORQUE CADA LINEA DE RECHAZO LLEVA, ADEMAS
015800*        DEL ID DE CAMPANIA, EL TEXTO DEL ERROR Y LA CANTIDAD TOTAL
015900*        DE ERRORES DEL REGISTRO - CAMPOS QUE NO EXISTEN EN
016000*        CF-REG-CAMPANIA.
016100   FD  REJECTED-FILE.
016200       COPY CAMPREJ.
016300
016400*        EL RESUMEN SE ESCRIBE CON UN UNICO 01 DE 140 POSICIONES
016500*        (ANCHO CLASICO DE IMPRESORA DE LINEA, AMPLIADO EN TP0154)
016600*        Y CADA TIPO DE LINEA (ENCABEZADO, DETALLE, TOTAL, FUENTE
016700*        FALLIDA, ADVERTENCIA) SE ARMA POR SEPARADO EN COPY CAMPRPT
016800*        Y SE MUEVE A ESTE CAMPO UNICO JUSTO ANTES DEL WRITE.
016900   FD  SUMMARY-REPORT.
017000   01  RP-LINEA-IMPRESION               PIC X(140).
017100
017200*----------------------------------------------------------------*
017300   WORKING-STORAGE SECTION.
017400
017500******************************************************************
017600*    LAYOUT DE LINEAS DE IMPRESION DEL RESUMEN                   *
017700*    CAMPRPT-LINEAS ES UN UNICO GRUPO DE 140 POSICIONES CON SEIS  *
017800*    REDEFINES: RP-ENCABEZADO-1/2 (TITULO Y COLUMNAS), RP-DETALLE *
017900*    (UNA LINEA POR FUENTE O EL TOTAL GENERAL), RP-FALLO-FUENTE   *
018000*    (UNA LINEA POR FUENTE SIN ACEPTADOS), RP-TODAS-FALLARON      *
018100*    (LINEA UNICA CUANDO EL LOTE ENTERO FALLA) Y RP-ADVERTENCIA   *
018200*    (UNA LINEA POR ADVERTENCIA ACUMULADA) - SOLO UNA DE ESTAS    *
018300*    VISTAS SE USA POR CADA WRITE, NUNCA DOS A LA VEZ SOBRE EL    *
018400*    MISMO REGISTRO FISICO.                                      *
018500******************************************************************
018600       COPY CAMPRPT.
018700
018800******************************************************************
018900*    VARIABLES FILE STATUS DE ENTRADA/SALIDA                     *
019000*    CADA ARCHIVO TIENE SU PROPIO CAMPO DE 2 POSICIONES PORQUE    *
019100*    ASI LO PIDE LA CLAUSULA FILE STATUS DE COBOL - NO SE PUEDE   *
019200*    COMPARTIR UN UNICO CAMPO ENTRE VARIOS SELECT.  SOLO EL DE    *
019300*    CAMPFEED TIENE 88-LEVELS PARA CASOS DISTINTOS DE '00' PORQUE *
019400*    ES EL UNICO ARCHIVO QUE SE LEE (LOS OTROS TRES SOLO SE       *
019500*    ESCRIBEN Y SU UNICO CASO DE INTERES ES OK/NO-OK).            *
019600******************************************************************
019700*        FS-CAMPFEED-NFD (STATUS 35, "NOT FOUND") SE DISTINGUE DEL
019800*        RESTO DE LOS ERRORES DE OPEN PORQUE EL MENSAJE QUE SE LE
019900*        MUESTRA AL OPERADOR ES DISTINTO ("NO SE ENCUENTRA EL
020000*        ARCHIVO" EN VEZ DE "ERROR AL ABRIR") - EL RESTO DE LOS
020100*        CODIGOS DE ERROR DE OPEN CAEN TODOS JUNTOS EN EL WHEN
020200*        OTHER DE 1100-ABRIR-ARCHIVOS.
020300   01  FS-INDICADORES.
020400       05  FS-CAMPFEED                 PIC X(02).
020500           88  FS-CAMPFEED-OK              VALUE '00'.
020600           88  FS-CAMPFEED-EOF             VALUE '10'.
020700           88  FS-CAMPFEED-NFD             VALUE '35'.
020800       05  FS-ACEPTADOS                PIC X(02).
020900           88  FS-ACEPTADOS-OK             VALUE '00'.
021000       05  FS-RECHAZADOS               PIC X(02).
021100           88  FS-RECHAZADOS-OK            VALUE '00'.
021200       05  FS-RESUMEN                  PIC X(02).
021300           88  FS-RESUMEN-OK               VALUE '00'.
021400       05  FILLER                      PIC X(04).
021500
021600******************************************************************
021700*    FECHA DE CORRIDA DEL LOTE (VENTANA DE SIGLO SOBRE ACCEPT    *
021800*    FROM DATE, QUE ENTREGA EL ANIO CON SOLO 2 DIGITOS)          *
021900******************************************************************
022000*        WS-FECHA-SISTEMA RECIBE EL VALOR CRUDO DE ACCEPT FROM
022100*        DATE TAL CUAL LO ENTREGA EL SISTEMA OPERATIVO (AAMMDD, 6
022200*        DIGITOS) - WS-FECHA-CORRIDA-AREA, DECLARADA A CONTINUACION,
022300*        ES LA VERSION YA EXPANDIDA A 4 DIGITOS DE ANIO QUE USA EL
022400*        RESTO DEL PROGRAMA.
022500   01  WS-FECHA-SISTEMA.
022600*        SIN 88-LEVELS PROPIAS - EL LIMITE DE SIGLO SE EVALUA CON
022700*        UN IF SIMPLE EN 1200, NO CON CONDITION-NAMES.
022800       05  WS-FS-ANIO-2D               PIC 9(02).
022900       05  WS-FS-MES                   PIC 9(02).
023000       05  WS-FS-DIA                   PIC 9(02).
023100       05  FILLER                      PIC X(02).
023200
023300*        ESTE ES EL AREA QUE VIAJA A CAMPVAL EN CADA CALL, VIA SU
023400*        REDEFINES X(08) DECLARADO A CONTINUACION.
023500   01  WS-FECHA-CORRIDA-AREA.
023600       05  WS-FC-ANIO                  PIC 9(04).
023700       05  WS-FC-MES                   PIC 9(02).
023800       05  WS-FC-DIA                   PIC 9(02).
023900   01  WS-FECHA-CORRIDA-X REDEFINES WS-FECHA-CORRIDA-AREA
024000                                      PIC 9(08).
024100
024200******************************************************************
024300*    CONTADORES DE LA FUENTE EN CURSO Y DEL LOTE COMPLETO        *
024400*    HAY DOS JUEGOS DE CONTADORES PARALELOS PORQUE EL RESUMEN     *
024500*    NECESITA MOSTRAR LOS TRES NUMEROS (LEIDOS/ACEPTADOS/         *
024600*    RECHAZADOS) TANTO POR FUENTE COMO PARA TODO EL LOTE - LOS DE *
024700*    FUENTE SE REINICIAN EN CADA CORTE (2700), LOS DE LOTE NUNCA. *
024800*    WS-CONTADORES-FUENTE-X ES UNA VISTA X(27) DEL MISMO GRUPO,   *
024900*    QUE SOLO SE USA PARA VOLCARLO ENTERO EN LA TRAZA DE DEPURACION *
025000*    (VER SW-TRAZA-CAMPBAT) SIN TENER QUE NOMBRAR CAMPO POR CAMPO. *
025100******************************************************************
025200   01  WS-CONTADORES-FUENTE.
025300       05  WS-CF-LEIDOS                PIC 9(07) COMP VALUE ZERO.
025400       05  WS-CF-ACEPTADOS             PIC 9(07) COMP VALUE ZERO.
025500       05  WS-CF-RECHAZADOS            PIC 9(07) COMP VALUE ZERO.
025600       05  FILLER                      PIC X(06).
025700
025800   01  WS-CONTADORES-FUENTE-X REDEFINES WS-CONTADORES-FUENTE
025900                                    PIC X(27).
026000
026100*        SIETE DIGITOS ALCANZAN HOLGADAMENTE PARA EL VOLUMEN
026200*        DIARIO DE CUALQUIER FUENTE, MUCHO ANTES DE LLEGAR AL
026300*        TOPE DEL PIC 9(07) COMP.
026400   01  WS-CONTADORES-LOTE.
026500       05  WS-CL-LEIDOS                PIC 9(07) COMP VALUE ZERO.
026600       05  WS-CL-ACEPTADOS             PIC 9(07) COMP VALUE ZERO.
026700       05  WS-CL-RECHAZADOS            PIC 9(07) COMP VALUE ZERO.
026800       05  FILLER                      PIC X(06).
026900
027000******************************************************************
027100*    CONTROL DE CORTE POR FUENTE Y TABLA DE FUENTES FALLIDAS     *
027200*    WS-FUENTE-EN-CURSO GUARDA EL VALOR DE CF-FUENTE DEL ULTIMO   *
027300*    REGISTRO PROCESADO - ES CONTRA ESTE CAMPO QUE 2000-PROCESAR- *
027400*    PROGRAMA COMPARA CADA REGISTRO NUEVO PARA DECIDIR SI HUBO    *
027500*    CAMBIO DE FUENTE.  WS-ES-PRIMER-REGISTRO EXISTE PORQUE EL    *
027600*    PRIMER REGISTRO DEL LOTE NUNCA DEBE DISPARAR UN CORTE (TODAVIA *
027700*    NO HAY FUENTE ANTERIOR CONTRA LA QUE COMPARAR).              *
027800******************************************************************
027900   01  WS-VARIABLES-CAMPBAT.
028000       05  WS-FUENTE-EN-CURSO          PIC X(15) VALUE SPACES.
028100       05  WS-ES-PRIMER-REGISTRO       PIC X(01) VALUE 'S'.
028200           88  WS-PRIMER-REGISTRO          VALUE 'S'.
028300           88  WS-NO-ES-PRIMER-REGISTRO    VALUE 'N'.
028400       05  FILLER                      PIC X(08).
028500
028600   01  WS-VARIABLES-CAMPBAT-X REDEFINES WS-VARIABLES-CAMPBAT
028700                                    PIC X(24).
028800
028900*        WS-TF-CANT/WS-TF-IDX VAN JUNTOS EN EL MISMO GRUPO PORQUE
029000*        UNO ES EL TOPE Y EL OTRO EL INDICE DE RECORRIDO DE LA
029100*        MISMA TABLA (WS-TABLA-FUENTES-FALLIDAS, DECLARADA ABAJO
029200*        COMO GRUPO APARTE PARA QUE EL OCCURS NO QUEDE MEZCLADO
029300*        CON SUS PROPIOS CONTADORES DE CONTROL).
029400*        VER NOTA ARRIBA.
029500   01  WS-TABLA-FALLIDAS-CONTROL.
029600       05  WS-TF-CANT                  PIC 9(03) COMP VALUE ZERO.
029700       05  WS-TF-IDX                   PIC 9(03) COMP VALUE ZERO.
029800       05  FILLER                      PIC X(06).
029900
030000*        WS-TF-FUENTE ES X(15), IGUAL QUE CF-FUENTE, PARA QUE EL
030100*        MOVE DE 2780 NO NECESITE NINGUN AJUSTE DE ANCHO.
030200   01  WS-TABLA-FUENTES-FALLIDAS.
030300       05  WS-TF-FUENTE OCCURS 20 TIMES PIC X(15).
030400       05  FILLER                      PIC X(10).
030500
030600******************************************************************
030700*    TABLA DE ADVERTENCIAS ACUMULADAS PARA EL PIE DEL RESUMEN    *
030800*    SE RESERVAN 500 ENTRADAS PORQUE EL LOTE DIARIO NUNCA SUPERO  *
030900*    ESE VOLUMEN DE ADVERTENCIAS EN LA PRACTICA - IGUAL QUE CON   *
031000*    EL TOPE DE 20 FUENTES FALLIDAS, SI ALGUN DIA SE ACERCA A ESE *
031100*    NUMERO HAY QUE REVISAR EL DIMENSIONAMIENTO ACA, EN LA        *
031200*    DECLARACION, NO INVENTAR UN PARCHE EN EL PARRAFO QUE LA USA. *
031300******************************************************************
031400   01  WS-TABLA-ADVERT-CONTROL.
031500       05  WS-TA-CANT                  PIC 9(04) COMP VALUE ZERO.
031600       05  WS-TA-IDX                   PIC 9(04) COMP VALUE ZERO.
031700       05  FILLER                      PIC X(04).
031800
031900*        WS-TA-CAMPANIA-ID Y WS-TA-MENSAJE TIENEN EL MISMO ANCHO
032000*        QUE SUS EQUIVALENTES DE ORIGEN (CF-CAMPANIA-ID Y CADA
032100*        POSICION DE LK-CV-ADVERTENCIAS) PARA QUE LOS MOVE DE
032200*        2465 SEAN SIEMPRE DE IGUAL A IGUAL, SIN TRUNCAMIENTO NI
032300*        RELLENO IMPLICITO.
032400   01  WS-TABLA-ADVERTENCIAS.
032500       05  WS-TA-ENTRADA OCCURS 500 TIMES.
032600           10  WS-TA-CAMPANIA-ID       PIC X(20).
032700           10  WS-TA-MENSAJE           PIC X(60).
032800           10  FILLER              PIC X(05).
032900
033000******************************************************************
033100*    INDICES DE LOS DOS PERFORM ... VARYING DE 2400/2600 QUE      *
033200*    RECORREN, RESPECTIVAMENTE, LAS ADVERTENCIAS Y LOS ERRORES    *
033300*    QUE DEVOLVIO CAMPVAL PARA UN REGISTRO.  PASAN A NIVEL 77     *
033400*    PORQUE SON LOS UNICOS DOS CONTADORES DE ESTE PROGRAMA QUE NO *
033500*    ENCABEZAN NINGUN GRUPO NI VIAJAN EN NINGUN MOVE - SON, CADA  *
033600*    UNO, UN SIMPLE INDICE DE TRABAJO DEL PROPIO PARRAFO.         *
033700******************************************************************
033800   77  WS-INDICE-ADVERT             PIC 9(02) COMP VALUE ZERO.
033900
034000   77  WS-INDICE-RECHAZO            PIC 9(02) COMP VALUE ZERO.
034100
034200*----------------------------------------------------------------*
034300   LINKAGE SECTION.
034400******************************************************************
034500*    AREAS DE PARAMETROS PARA EL CALL A CAMPVAL.  SE DECLARAN EN *
034600*    LINKAGE, AUNQUE ESTE ES EL PROGRAMA PRINCIPAL, PORQUE SON   *
034700*    LAS AREAS QUE VIAJAN EN EL CALL - MISMO CRITERIO USADO EN   *
034800*    LOS PROGRAMAS DE ESTE SISTEMA DESDE EL TP ORIGINAL.         *
034900******************************************************************
035000*        SE ARMA UNA SOLA VEZ EN 1200-OBTENER-FECHA-CORRIDA Y
035100*        VIAJA SIN CAMBIOS EN CADA LLAMADO A CAMPVAL DE TODO EL
035200*        LOTE - CAMPVAL LA USA PARA VALIDAR QUE LA FECHA DE
035300*        CAMPANIA NO SEA POSTERIOR A HOY (REGLA V.FEC).
035400   01  LK-CV-FECHA-CORRIDA             PIC 9(08).
035500
035600*        LK-CV-CANT-ERRORES Y LK-CV-CANT-ADVERTENCIAS SON
035700*        INDEPENDIENTES - UN REGISTRO PUEDE TENER ADVERTENCIAS
035800*        (NO LO RECHAZAN) Y CERO ERRORES, O AL REVES.  LAS DOS
035900*        TABLAS OCCURS 20 ALCANZAN PORQUE CADA REGISTRO TIENE A LO
036000*        SUMO UNAS POCAS REGLAS DE VALIDACION EN JUEGO - NO HAY
036100*        FORMA DE QUE UN SOLO REGISTRO GENERE MAS DE 20 ERRORES.
036200   01  LK-CV-SALIDA.
036300       05  LK-CV-RESULTADO             PIC X(01).
036400           88  LK-CV-ES-VALIDO             VALUE 'V'.
036500           88  LK-CV-ES-INVALIDO           VALUE 'I'.
036600       05  LK-CV-CANT-ERRORES          PIC 9(02).
036700       05  LK-CV-ERRORES OCCURS 20 TIMES PIC X(60).
036800       05  LK-CV-CANT-ADVERTENCIAS     PIC 9(02).
036900       05  LK-CV-ADVERTENCIAS OCCURS 20 TIMES PIC X(60).
037000       05  FILLER                      PIC X(04).
037100
037200******************************************************************
037300*    AREAS DE PARAMETROS PARA EL CALL A CAMPAGG                  *
037400*    LK-AG-FUNCION ES EL MISMO CAMPO PARA LAS TRES OPERACIONES    *
037500*    QUE SABE HACER CAMPAGG (ACUMULAR UN REGISTRO, SUBTOTALIZAR   *
037600*    UN CORTE DE FUENTE, TOTALIZAR TODO EL LOTE) - CAMBIA DE      *
037700*    SIGNIFICADO SEGUN EL 88-LEVEL QUE SE ACTIVE ANTES DEL CALL.  *
037800******************************************************************
037900   01  LK-AG-FUNCION                   PIC 9(01).
038000       88  LK-AG-ACUMULAR                  VALUE 1.
038100       88  LK-AG-CORTE-FUENTE              VALUE 8.
038200       88  LK-AG-TOTAL-GENERAL             VALUE 9.
038300
038400*        LK-AG-FUENTE-FILTRO/ID-BUSCAR/FECHA-DESDE/FECHA-HASTA SON
038500*        HERENCIA DE UN MODO DE CONSULTA POR FUENTE Y RANGO QUE
038600*        CAMPAGG TAMBIEN OFRECE PARA USO INTERACTIVO - CAMPBAT NO
038700*        LOS CARGA EN NINGUNA DE SUS TRES LLAMADAS (ACUMULAR,
038800*        CORTE DE FUENTE O TOTAL GENERAL), PORQUE EL LOTE SIEMPRE
038900*        OPERA SOBRE TODO LO ACUMULADO DESDE EL ULTIMO CORTE.
039000   01  LK-AG-PARAMETROS.
039100       05  LK-AG-FUENTE-FILTRO         PIC X(15).
039200       05  LK-AG-ID-BUSCAR             PIC X(20).
039300       05  LK-AG-FECHA-DESDE           PIC 9(08).
039400       05  LK-AG-FECHA-HASTA           PIC 9(08).
039500       05  FILLER                      PIC X(10).
039600
039700*        LOS OCHO CAMPOS DE LK-AG-TOTALES SON LOS MISMOS SEA CUAL
039800*        SEA LA FUNCION LLAMADA: EN ACUMULAR VIENEN VACIOS (NO SE
039900*        USAN), EN CORTE DE FUENTE TRAEN EL SUBTOTAL DE LA FUENTE
040000*        QUE SE CIERRA, Y EN TOTAL GENERAL TRAEN EL ACUMULADO DE
040100*        TODO EL LOTE - LA FORMA DEL AREA NO CAMBIA, SOLO SU
040200*        CONTENIDO SEGUN LK-AG-FUNCION.
040300   01  LK-AG-SALIDA.
040400*        CAMPBAT NUNCA MIRA LK-AG-ENCONTRADO - ES PARTE DEL MODO
040500*        DE CONSULTA POR ID, NO DEL MODO DE ACUMULACION/CORTE.
040600       05  LK-AG-ENCONTRADO            PIC X(01).
040700       05  LK-AG-TOTALES.
040800           10  LK-AG-TOT-GASTO         PIC S9(11)V99.
040900           10  LK-AG-TOT-IMPRESIONES   PIC 9(11).
041000           10  LK-AG-TOT-CLICS         PIC 9(11).
041100           10  LK-AG-TOT-CONVERSIONES  PIC 9(09).
041200           10  LK-AG-TOT-GANANCIA      PIC S9(11)V99.
041300           10  LK-AG-CTR-PCT           PIC 9(03)V99.
041400           10  LK-AG-CONVRATE-PCT      PIC 9(03)V99.
041500           10  LK-AG-ROAS              PIC 9(05)V99.
041600       05  FILLER                      PIC X(08).
041700*----------------------------------------------------------------*
041800   PROCEDURE DIVISION.
041900*----------------------------------------------------------------*
042000
042100*        LAS TRES SECCIONES DEL PROGRAMA (INICIO, PROCESO, FIN)
042200*        SON EL MISMO ESQUEMA QUE USAN TODOS LOS PROGRAMAS DE LOTE
042300*        DE ESTA INSTALACION DESDE EL TP ORIGINAL: ABRIR TODO LO
042400*        QUE HAGA FALTA, PROCESAR REGISTRO POR REGISTRO HASTA FIN
042500*        DE ARCHIVO, Y CERRAR/RESUMIR AL FINAL.
042600       PERFORM 1000-INICIAR-PROGRAMA
042700          THRU 1000-INICIAR-PROGRAMA-FIN.
042800
042900       PERFORM 2000-PROCESAR-PROGRAMA
043000          THRU 2000-PROCESAR-PROGRAMA-FIN
043100         UNTIL FS-CAMPFEED-EOF.
043200
043300       PERFORM 3000-FINALIZAR-PROGRAMA
043400          THRU 3000-FINALIZAR-PROGRAMA-FIN.
043500
043600*        ESTOS TRES DISPLAY VAN AL LOG DE LA CORRIDA (SYSOUT), NO
043700*        AL RESUMEN IMPRESO - SON PARA QUE OPERACIONES PUEDA
043800*        CONFIRMAR DE UN VISTAZO EN EL LOG QUE EL LOTE PROCESO LA
043900*        CANTIDAD DE REGISTROS ESPERADA, SIN TENER QUE ABRIR EL
044000*        ARCHIVO DE RESUMEN.
044100       DISPLAY 'CAMPBAT - REGISTROS LEIDOS:    ' WS-CL-LEIDOS.
044200       DISPLAY 'CAMPBAT - REGISTROS ACEPTADOS: ' WS-CL-ACEPTADOS.
044300       DISPLAY 'CAMPBAT - REGISTROS RECHAZADOS:' WS-CL-RECHAZADOS.
044400
044500*        RETURN-CODE YA PUEDE HABER QUEDADO EN 16 SI
044600*        3400-VERIFICAR-FALLO-TOTAL DETECTO QUE TODAS LAS FUENTES
044700*        FALLARON - STOP RUN DEVUELVE ESE CODIGO AL SCHEDULER TAL
044800*        COMO QUEDO, SIN REINICIARLO A CERO.
044900       STOP RUN.
045000
045100*----------------------------------------------------------------*
045200   1000-INICIAR-PROGRAMA.
045300*        LOS TRES PASOS DE ARRANQUE VAN SIEMPRE EN ESTE ORDEN: NO
045400*        SE PUEDE EMITIR EL ENCABEZADO (QUE LLEVA LA FECHA DE
045500*        CORRIDA) ANTES DE HABERLA CALCULADO, NI CALCULARLA ANTES
045600*        DE TENER LOS ARCHIVOS ABIERTOS (SI EL ARCHIVO DE ENTRADA
045700*        NO EXISTE, EL PROGRAMA CORTA ACA MISMO Y NO LLEGA A
045800*        ESCRIBIR NADA EN EL RESUMEN).
045900
046000       PERFORM 1100-ABRIR-ARCHIVOS
046100          THRU 1100-ABRIR-ARCHIVOS-FIN.
046200
046300       PERFORM 1200-OBTENER-FECHA-CORRIDA
046400          THRU 1200-OBTENER-FECHA-CORRIDA-FIN.
046500
046600       PERFORM 1300-EMITIR-ENCABEZADO
046700          THRU 1300-EMITIR-ENCABEZADO-FIN.
046800
046900   1000-INICIAR-PROGRAMA-FIN.
047000       EXIT.
047100
047200*        NOTA: WS-ES-PRIMER-REGISTRO ARRANCA EN 'S' (VALUE DE LA
047300*        DECLARACION) Y NO SE TOCA ACA - SE APAGA RECIEN CUANDO SE
047400*        LEE EL PRIMER REGISTRO REAL, EN 2000-PROCESAR-PROGRAMA.
047500
047600*----------------------------------------------------------------*
047700   1100-ABRIR-ARCHIVOS.
047800*        SI EL ARCHIVO DE ENTRADA NO EXISTE (FILE STATUS 35) EL
047900*        LOTE SE CORTA DE UNA, PORQUE NO TIENE SENTIDO EMITIR UN
048000*        RESUMEN VACIO; CUALQUIER OTRO ERROR DE OPEN (DE ENTRADA O
048100*        DE SALIDA) TAMBIEN CORTA EL LOTE, YA QUE NO HAY FORMA DE
048200*        SEGUIR SIN ALGUNO DE LOS CUATRO ARCHIVOS.
048300
048400       OPEN INPUT  CAMPAIGN-FEED.
048500       OPEN OUTPUT ACCEPTED-FILE
048600                   REJECTED-FILE
048700                   SUMMARY-REPORT.
048800
048900       EVALUATE TRUE
049000           WHEN FS-CAMPFEED-OK
049100                CONTINUE
049200           WHEN FS-CAMPFEED-NFD
049300                DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE CAMPANIAS'
049400                DISPLAY 'FILE STATUS: ' FS-CAMPFEED
049500                STOP RUN
049600           WHEN OTHER
049700                DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE CAMPANIAS'
049800                DISPLAY 'FILE STATUS: ' FS-CAMPFEED
049900                STOP RUN
050000       END-EVALUATE.
050100
050200*        LOS TRES ARCHIVOS DE SALIDA SE ABREN OUTPUT Y SE CHEQUEAN
050300*        UNO POR UNO CON UN IF SIMPLE (NO EVALUATE) PORQUE PARA UN
050400*        OPEN OUTPUT EL UNICO CASO QUE REALMENTE PUEDE FALLAR EN
050500*        ESTA INSTALACION ES UN PROBLEMA DE ESPACIO O DE PERMISOS
050600*        EN EL DATASET DE SALIDA - NO HAY UN CASO "ESPERADO"
050700*        DISTINTO DE OK QUE MEREZCA SU PROPIO MENSAJE, A DIFERENCIA
050800*        DEL NOT-FOUND DE LA ENTRADA.
050900       IF NOT FS-ACEPTADOS-OK
051000          DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ACEPTADOS'
051100          STOP RUN
051200       END-IF.
051300
051400       IF NOT FS-RECHAZADOS-OK
051500          DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE RECHAZADOS'
051600          STOP RUN
051700       END-IF.
051800
051900       IF NOT FS-RESUMEN-OK
052000          DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE RESUMEN'
052100          STOP RUN
052200       END-IF.
052300
052400   1100-ABRIR-ARCHIVOS-FIN.
052500       EXIT.
052600
052700*        LOS CUATRO ARCHIVOS SE ABREN JUNTOS EN ESTE PARRAFO Y SE
052800*        CIERRAN JUNTOS EN 3800-CERRAR-ARCHIVOS, AL FINAL DEL LOTE
052900*        - NINGUNO SE CIERRA Y REABRE A MITAD DE CORRIDA.
053000
053100*----------------------------------------------------------------*
053200* LA FECHA DE CORRIDA SE TOMA DEL RELOJ DEL SISTEMA CON ACCEPT   *
053300* FROM DATE, QUE ENTREGA EL ANIO EN SOLO 2 DIGITOS (AAMMDD).     *
053400* SE APLICA VENTANA DE SIGLO: 00-69 = 20XX, 70-99 = 19XX.        *
053500*----------------------------------------------------------------*
053600   1200-OBTENER-FECHA-CORRIDA.
053700*        DESDE TP0053 (Y2K) LA VENTANA DE SIGLO ES FIJA: 00-69 SE
053800*        INTERPRETA COMO 20XX Y 70-99 COMO 19XX.  ESTA VENTANA
053900*        ALCANZA PARA LA VIDA UTIL ESPERADA DEL SISTEMA (NINGUNA
054000*        FUENTE DE PAUTA PUBLICITARIA VA A INFORMAR ACTIVIDAD DE
054100*        ANTES DE 1970) Y ES LA MISMA QUE SE USO EN OTROS
054200*        PROGRAMAS DEL AREA PARA ESTE MISMO PROBLEMA.
054300
054400*        FROM DATE (Y NO FROM DATE YYYYMMDD, QUE ALGUNOS
054500*        COMPILADORES MAS MODERNOS OFRECEN) ES A PROPOSITO LA
054600*        FORMA QUE ENTIENDE EL COMPILADOR DE ESTA INSTALACION -
054700*        DE AHI LA NECESIDAD DE LA VENTANA DE SIGLO QUE SIGUE.
054800       ACCEPT WS-FECHA-SISTEMA FROM DATE.
054900
055000       IF WS-FS-ANIO-2D < 70
055100          COMPUTE WS-FC-ANIO = 2000 + WS-FS-ANIO-2D
055200       ELSE
055300          COMPUTE WS-FC-ANIO = 1900 + WS-FS-ANIO-2D
055400       END-IF.
055500
055600       MOVE WS-FS-MES TO WS-FC-MES.
055700       MOVE WS-FS-DIA TO WS-FC-DIA.
055800       MOVE WS-FECHA-CORRIDA-X TO LK-CV-FECHA-CORRIDA.
055900
056000   1200-OBTENER-FECHA-CORRIDA-FIN.
056100       EXIT.
056200
056300*        LK-CV-FECHA-CORRIDA QUEDA ARMADA ACA UNA SOLA VEZ, AL
056400*        PRINCIPIO DEL LOTE, Y SE REUTILIZA SIN CAMBIOS EN CADA
056500*        LLAMADO A CAMPVAL DURANTE TODA LA CORRIDA.
056600
056700*----------------------------------------------------------------*
056800*        LAS DOS LINEAS DE ENCABEZADO SE ESCRIBEN UNA SOLA VEZ, AL
056900*        PRINCIPIO DEL LOTE, ANTES DE ENTRAR AL LAZO PRINCIPAL DE
057000*        PROCESAMIENTO - EL RESUMEN NO REPITE ENCABEZADO POR
057100*        FUENTE NI POR PAGINA, PORQUE EN LA PRACTICA SIEMPRE ENTRA
057200*        EN UNA SOLA HOJA.
057300   1300-EMITIR-ENCABEZADO.
057400
057500       MOVE WS-FC-MES  TO RP-FEC-MES.
057600       MOVE WS-FC-DIA  TO RP-FEC-DIA.
057700       MOVE WS-FC-ANIO TO RP-FEC-ANIO.
057800       MOVE RP-ENCABEZADO-1 TO RP-LINEA-IMPRESION.
057900       WRITE RP-LINEA-IMPRESION.
058000
058100       MOVE RP-ENCABEZADO-2 TO RP-LINEA-IMPRESION.
058200       WRITE RP-LINEA-IMPRESION.
058300
058400   1300-EMITIR-ENCABEZADO-FIN.
058500       EXIT.
058600
058700*        RP-ENCABEZADO-1/2 SON LAS DOS LINEAS FIJAS DEL TOPE DEL
058800*        RESUMEN (TITULO Y FECHA DE CORRIDA); SE ESCRIBEN UNA SOLA
058900*        VEZ, ANTES DE PROCESAR EL PRIMER REGISTRO.
059000
059100*----------------------------------------------------------------*
059200   2000-PROCESAR-PROGRAMA.
059300*        ESTE PARRAFO SE EJECUTA UNA VEZ POR CADA REGISTRO LEIDO
059400*        (LA PERFORM ... UNTIL FS-CAMPFEED-EOF DE LA SECCION
059500*        PRINCIPAL LO REPITE), Y HACE TRES COSAS EN ORDEN: (1)
059600*        DETECTA SI CAMBIO LA FUENTE RESPECTO DEL REGISTRO
059700*        ANTERIOR Y, SI CAMBIO, CIERRA EL CORTE DE LA FUENTE
059800*        VIEJA; (2) VALIDA EL REGISTRO LLAMANDO A CAMPVAL; (3)
059900*        RUTEA EL REGISTRO A ACEPTADOS O A RECHAZADOS SEGUN EL
060000*        VEREDICTO DE CAMPVAL.
060100
060200       PERFORM 2100-LEER-CAMPANIA
060300          THRU 2100-LEER-CAMPANIA-FIN.
060400
060500       IF NOT FS-CAMPFEED-EOF
060600*           EL CORTE DE FUENTE SOLO SE DISPARA A PARTIR DEL
060700*           SEGUNDO REGISTRO EN ADELANTE (NOT WS-PRIMER-REGISTRO):
060800*           EN EL PRIMER REGISTRO DEL LOTE TODAVIA NO HAY UNA
060900*           FUENTE "EN CURSO" CONTRA LA QUE COMPARAR, ASI QUE NO
061000*           TENDRIA SENTIDO CORTAR NADA.
061100
061200          IF CF-FUENTE NOT = WS-FUENTE-EN-CURSO
061300             AND NOT WS-PRIMER-REGISTRO
061400             PERFORM 2700-CORTE-FUENTE
061500                THRU 2700-CORTE-FUENTE-FIN
061600          END-IF
061700
061800     *           EL MOVE Y EL SET SE HACEN JUNTOS, DESPUES DEL CHEQUEO
061900*           DE CAMBIO DE FUENTE Y ANTES DE VALIDAR EL REGISTRO -
062000*           ASI, SI EL PROXIMO REGISTRO ES DE OTRA FUENTE, LA
062100*           COMPARACION DE 2000 SIEMPRE SE HACE CONTRA LA FUENTE
062200*           DE ESTE REGISTRO, NO CONTRA UNA FUENTE VIEJA.
062300       MOVE CF-FUENTE TO WS-FUENTE-EN-CURSO
062400          SET WS-NO-ES-PRIMER-REGISTRO TO TRUE
062500*           WS-CF-* CUENTA SOLO DENTRO DE LA FUENTE EN CURSO Y SE
062600*           REINICIA EN CADA CORTE (VER 2700-CORTE-FUENTE); WS-CL-*
062700*           CUENTA PARA TODO EL LOTE Y NUNCA SE REINICIA.
062800          ADD 1 TO WS-CF-LEIDOS WS-CL-LEIDOS
062900
063000          PERFORM 2200-VALIDAR-CAMPANIA
063100             THRU 2200-VALIDAR-CAMPANIA-FIN
063200
063300          IF LK-CV-ES-VALIDO
063400             PERFORM 2400-PROCESAR-ACEPTADO
063500                THRU 2400-PROCESAR-ACEPTADO-FIN
063600          ELSE
063700             PERFORM 2600-PROCESAR-RECHAZADO
063800                THRU 2600-PROCESAR-RECHAZADO-FIN
063900          END-IF
064000
064100       END-IF.
064200
064300   2000-PROCESAR-PROGRAMA-FIN.
064400       EXIT.
064500
064600*        SI FS-CAMPFEED-EOF QUEDA EN TRUE (FIN DE ARCHIVO), TODO
064700*        EL CUERPO DE ESTE PARRAFO SE SALTEA Y SOLO SE VUELVE A LA
064800*        PERFORM ... UNTIL DE LA SECCION PRINCIPAL, QUE CORTA EL
064900*        LAZO Y SIGUE CON 3000-FINALIZAR-PROGRAMA.
065000
065100*----------------------------------------------------------------*
065200   2100-LEER-CAMPANIA.
065300*        UN FILE STATUS DISTINTO DE '00' (OK) Y DE '10' (EOF) ES
065400*        UN ERROR DE LECTURA GENUINO (POR EJEMPLO, UN REGISTRO CON
065500*        UN PROBLEMA FISICO EN EL ARCHIVO) Y CORTA EL LOTE, PORQUE
065600*        NO HAY FORMA SEGURA DE SEGUIR LEYENDO DESPUES DE ESO.
065700
065800       READ CAMPAIGN-FEED.
065900
066000       EVALUATE TRUE
066100           WHEN FS-CAMPFEED-OK
066200                CONTINUE
066300           WHEN FS-CAMPFEED-EOF
066400                CONTINUE
066500           WHEN OTHER
066600                DISPLAY 'ERROR AL LEER EL ARCHIVO DE CAMPANIAS'
066700                DISPLAY 'FILE STATUS: ' FS-CAMPFEED
066800                STOP RUN
066900       END-EVALUATE.
067000
067100   2100-LEER-CAMPANIA-FIN.
067200       EXIT.
067300
067400*        LOS DOS WHEN QUE HACEN CONTINUE (OK Y EOF) PARECEN NO
067500*        HACER NADA, PERO SON LOS DOS CASOS EN LOS QUE EL FLUJO
067600*        NORMAL SIGUE - SE DEJAN EXPLICITOS EN EL EVALUATE PARA
067700*        QUE QUEDE CLARO QUE SON CASOS CONTEMPLADOS Y NO UN
067800*        DESCUIDO, Y PARA QUE EL WHEN OTHER SOLO ATRAPE LO
067900*        REALMENTE INESPERADO.
068000
068100*----------------------------------------------------------------*
068200   2200-VALIDAR-CAMPANIA.
068300*        SE INICIALIZA LK-CV-SALIDA ANTES DE CADA LLAMADO PORQUE
068400*        CAMPVAL TAMBIEN LA INICIALIZA POR SU CUENTA AL EMPEZAR
068500*        (VER 0000-CAMPVAL-INICIO); ES UNA REDUNDANCIA DELIBERADA
068600*        DESDE TP0035, PARA QUE CAMPBAT NO DEPENDA DE QUE CAMPVAL
068700*        SIGA HACIENDOLO SI ALGUN DIA SE REESCRIBE ESE PROGRAMA.
068800
068900       INITIALIZE LK-CV-SALIDA.
069000
069100       CALL 'CAMPVAL' USING CF-REG-CAMPANIA, LK-CV-FECHA-CORRIDA,
069200                            LK-CV-SALIDA.
069300
069400   2200-VALIDAR-CAMPANIA-FIN.
069500       EXIT.
069600
069700*        DESPUES DE ESTE PERFORM, LK-CV-RESULTADO (Y POR LO TANTO
069800*        LAS 88-LEVELS LK-CV-ES-VALIDO/LK-CV-ES-INVALIDO) YA
069900*        REFLEJAN EL VEREDICTO COMPLETO DE CAMPVAL PARA EL
070000*        REGISTRO QUE SE ACABA DE LEER.
070100
070200*----------------------------------------------------------------*
070300   2400-PROCESAR-ACEPTADO.
070400*        UN REGISTRO ACEPTADO PASA POR CUATRO PASOS: (1) SE LE
070500*        COMPLETA LA MONEDA POR DEFECTO SI VINO EN BLANCO; (2) SE
070600*        ESCRIBE TAL CUAL AL ARCHIVO DE ACEPTADOS (SIN NINGUNA
070700*        TRANSFORMACION MAS QUE EL DEFAULT DE MONEDA); (3) SE
070800*        ACUMULA EN CAMPAGG PARA LOS SUBTOTALES DE FUENTE Y EL
070900*        TOTAL GENERAL; (4) SI TRAJO ADVERTENCIAS (AUNQUE SEA
071000*        VALIDO), SE GUARDAN PARA LA SECCION DE ADVERTENCIAS AL
071100*        PIE DEL RESUMEN.
071200
071300       PERFORM 2440-DEFAULT-MONEDA
071400          THRU 2440-DEFAULT-MONEDA-FIN.
071500
071600*        EL MOVE ES GRUPO A GRUPO PORQUE AC-REG-ACEPTADO Y
071700*        CF-REG-CAMPANIA TIENEN EXACTAMENTE EL MISMO LARGO (130) -
071800*        NO HACE FALTA (NI CONVIENE) DESGLOSAR CAMPO POR CAMPO
071900*        CUANDO EL DESTINO ES UNA COPIA LITERAL DEL ORIGEN.
072000       MOVE CF-REG-CAMPANIA TO AC-REG-ACEPTADO.
072100       WRITE AC-REG-ACEPTADO.
072200
072300*        LA TRAZA (UPSI-0) SOLO SE PRENDE PARA DEPURAR EN
072400*        PRODUCCION - EN CORRIDA NORMAL SW-TRAZA-INACTIVA Y ESTE
072500*        DISPLAY NUNCA SE EJECUTA.
072600       IF SW-TRAZA-ACTIVA
072700          DISPLAY 'CAMPBAT-TRAZA ACEPTADO ID=' CF-CAMPANIA-ID
072800       END-IF.
072900
073000       ADD 1 TO WS-CF-ACEPTADOS WS-CL-ACEPTADOS.
073100
073200*        LK-AG-FUNCION ES UN CAMPO COMPARTIDO ENTRE LOS TRES USOS
073300*        DE CAMPAGG (ACUMULAR, CORTE DE FUENTE Y TOTAL GENERAL);
073400*        SE ARMA CON SET ... TO TRUE SOBRE LA 88-LEVEL CORRESPON-
073500*        DIENTE JUSTO ANTES DE CADA CALL, NUNCA SE DEJA "PISADO"
073600*        DE UN LLAMADO ANTERIOR.
073700       SET LK-AG-ACUMULAR TO TRUE.
073800       CALL 'CAMPAGG' USING LK-AG-FUNCION, CF-REG-CAMPANIA,
073900                            LK-AG-PARAMETROS, LK-AG-SALIDA.
074000
074100       IF LK-CV-CANT-ADVERTENCIAS > 0
074200          PERFORM 2460-GUARDAR-ADVERTENCIAS
074300             THRU 2460-GUARDAR-ADVERTENCIAS-FIN
074400       END-IF.
074500
074600   2400-PROCESAR-ACEPTADO-FIN.
074700       EXIT.
074800
074900*----------------------------------------------------------------*
075000* SI LA MONEDA VIENE EN BLANCO SE ASUME DOLARES ESTADOUNIDENSES. *
075100*----------------------------------------------------------------*
075200   2440-DEFAULT-MONEDA.
075300
075400*        SE MODIFICA CF-MONEDA (CAMPO DEL PROPIO REGISTRO LEIDO)
075500*        Y NO UNA COPIA APARTE, PORQUE ESE MISMO REGISTRO ES EL
075600*        QUE SE ESCRIBE A CONTINUACION EN 2400-PROCESAR-ACEPTADO -
075700*        EL DEFAULT TIENE QUE QUEDAR REFLEJADO EN EL ARCHIVO DE
075800*        SALIDA, NO SOLO USARSE INTERNAMENTE.
075900       IF CF-MONEDA = SPACES
076000          MOVE 'USD' TO CF-MONEDA
076100       END-IF.
076200
076300   2440-DEFAULT-MONEDA-FIN.
076400       EXIT.
076500
076600*        ESTA REGLA (TP0054) SOLO SE APLICA A REGISTROS QUE YA
076700*        PASARON CAMPVAL COMO VALIDOS - CURRENCY NO ES UN CAMPO
076800*        OBLIGATORIO EN LA VALIDACION, ASI QUE UN REGISTRO PUEDE
076900*        LLEGAR VALIDO Y SIN MONEDA INFORMADA.
077000
077100*----------------------------------------------------------------*
077200   2460-GUARDAR-ADVERTENCIAS.
077300*        UN REGISTRO ACEPTADO PUEDE TRAER VARIAS ADVERTENCIAS A LA
077400*        VEZ (POR EJEMPLO, B6 Y A3 JUNTAS); ESTE PERFORM ... VARYING
077500*        RECORRE TODAS LAS QUE DEVOLVIO CAMPVAL PARA ESTE REGISTRO,
077600*        UNA POR UNA, Y LAS VA CARGANDO A LA TABLA GLOBAL DE
077700*        ADVERTENCIAS DEL LOTE.
077800
077900       PERFORM 2465-GUARDAR-UNA-ADVERTENCIA
078000          THRU 2465-GUARDAR-UNA-ADVERTENCIA-FIN
078100         VARYING WS-INDICE-ADVERT FROM 1 BY 1
078200           UNTIL WS-INDICE-ADVERT > LK-CV-CANT-ADVERTENCIAS.
078300
078400   2460-GUARDAR-ADVERTENCIAS-FIN.
078500       EXIT.
078600
078700*----------------------------------------------------------------*
078800   2465-GUARDAR-UNA-ADVERTENCIA.
078900*        LA COTA DE 500 ES DE DISEÑO (WS-TABLA-ADVERTENCIAS OCCURS
079000*        500) - SI ALGUNA VEZ UN LOTE GENERA MAS DE 500 ADVERTEN-
079100*        CIAS EN TOTAL, LAS QUE EXCEDEN SE PIERDEN EN SILENCIO,
079200*        IGUAL QUE EL LIMITE DE 20 ERRORES/ADVERTENCIAS POR
079300*        REGISTRO DENTRO DE CAMPVAL.
079400
079500*        SE USA WS-TA-CANT (EL TOPE ACTUAL DE LA TABLA GLOBAL DE
079600*        ADVERTENCIAS) COMO SUBINDICE DE DESTINO, NO WS-INDICE-
079700*        ADVERT (QUE ES EL INDICE DENTRO DE LAS ADVERTENCIAS DE
079800*        ESTE REGISTRO) - SON DOS ESCALAS DISTINTAS QUE NO HAY QUE
079900*        CONFUNDIR: UNA CUENTA ADVERTENCIAS DEL REGISTRO ACTUAL
080000*        (MAXIMO 20), LA OTRA CUENTA ADVERTENCIAS DE TODO EL LOTE
080100*        (MAXIMO 500).
080200       IF WS-TA-CANT < 500
080300          ADD 1 TO WS-TA-CANT
080400          MOVE CF-CAMPANIA-ID TO
080500               WS-TA-CAMPANIA-ID (WS-TA-CANT)
080600          MOVE LK-CV-ADVERTENCIAS (WS-INDICE-ADVERT) TO
080700               WS-TA-MENSAJE (WS-TA-CANT)
080800       END-IF.
080900
081000   2465-GUARDAR-UNA-ADVERTENCIA-FIN.
081100       EXIT.
081200
081300*        SE GUARDA EL ID DE CAMPANIA JUNTO CON EL TEXTO PORQUE LA
081400*        SECCION DE ADVERTENCIAS DEL RESUMEN (3600-EMITIR-
081500*        ADVERTENCIAS) LISTA TODAS LAS DEL LOTE JUNTAS AL FINAL,
081600*        NO AGRUPADAS POR FUENTE, ASI QUE HACE FALTA EL ID PARA
081700*        SABER A QUE CAMPANIA CORRESPONDE CADA UNA.
081800
081900*----------------------------------------------------------------*
082000   2600-PROCESAR-RECHAZADO.
082100*        DESDE TP0143, UN REGISTRO RECHAZADO GENERA UNA LINEA DE
082200*        RECHAZO POR CADA ERROR QUE DEVOLVIO CAMPVAL (ANTES SE
082300*        ESCRIBIA UNA UNICA LINEA CON SOLO EL PRIMER ERROR).  UN
082400*        REGISTRO RECHAZADO NO SE MANDA A CAMPAGG NI SE ESCRIBE AL
082500*        ARCHIVO DE ACEPTADOS - QUEDA COMPLETAMENTE FUERA DE LOS
082600*        SUBTOTALES Y DEL TOTAL GENERAL DEL LOTE.
082700
082800       PERFORM 2650-ESCRIBIR-UN-RECHAZO
082900          THRU 2650-ESCRIBIR-UN-RECHAZO-FIN
083000         VARYING WS-INDICE-RECHAZO FROM 1 BY 1
083100           UNTIL WS-INDICE-RECHAZO > LK-CV-CANT-ERRORES.
083200
083300       ADD 1 TO WS-CF-RECHAZADOS WS-CL-RECHAZADOS.
083400
083500   2600-PROCESAR-RECHAZADO-FIN.
083600       EXIT.
083700
083800*----------------------------------------------------------------*
083900* ESCRIBE UNA LINEA DE RECHAZO POR CADA MENSAJE DE ERROR QUE     *
084000* DEVOLVIO CAMPVAL (HASTA LK-CV-CANT-ERRORES, MAXIMO 20).        *
084100*----------------------------------------------------------------*
084200   2650-ESCRIBIR-UN-RECHAZO.
084300*        CR-CANT-ERRORES SE REPITE IGUAL EN CADA LINEA DE RECHAZO
084400*        DE UN MISMO REGISTRO (ES EL TOTAL DE ERRORES DEL
084500*        REGISTRO, NO UN NUMERO DE ORDEN DE LA LINEA) - ASI EL
084600*        ANALISTA QUE MIRA UNA SOLA LINEA DEL ARCHIVO YA SABE
084700*        CUANTOS ERRORES MAS TIENE ESE MISMO REGISTRO.
084800
084900*        SE INICIALIZA EL REGISTRO ANTES DE CADA WRITE PORQUE, A
085000*        DIFERENCIA DE ACEPTADOS (QUE COPIA UN GRUPO ENTERO DE UNA
085100*        SOLA VEZ), ACA SE ARMAN LOS CAMPOS UNO POR UNO Y HAY QUE
085200*        GARANTIZAR QUE NO QUEDE BASURA DE LA LINEA DE RECHAZO
085300*        ANTERIOR EN LOS BYTES QUE NINGUN MOVE TOCA.
085400       INITIALIZE CR-REG-RECHAZO.
085500       MOVE CF-CAMPANIA-ID            TO CR-CAMPANIA-ID.
085600       MOVE LK-CV-CANT-ERRORES        TO CR-CANT-ERRORES.
085700       MOVE LK-CV-ERRORES (WS-INDICE-RECHAZO) TO CR-TEXTO-ERROR.
085800
085900       WRITE CR-REG-RECHAZO.
086000
086100   2650-ESCRIBIR-UN-RECHAZO-FIN.
086200       EXIT.
086300
086400*----------------------------------------------------------------*
086500* CORTE DE CONTROL POR CAMBIO DE FUENTE - SE INVOCA A CAMPAGG    *
086600* PARA OBTENER EL SUBTOTAL, SE ARMA LA LINEA DE DETALLE Y SE     *
086700* REGISTRA LA FUENTE COMO FALLIDA SI SE LEYO ALGO PERO NO SE     *
086800* ACEPTO NINGUN REGISTRO.                                        *
086900*----------------------------------------------------------------*
087000   2700-CORTE-FUENTE.
087100*        SE LLAMA DESDE DOS LUGARES: DESDE 2000-PROCESAR-PROGRAMA
087200*        CUANDO CAMBIA LA FUENTE A MITAD DE LOTE, Y DESDE
087300*        3000-FINALIZAR-PROGRAMA PARA CERRAR LA ULTIMA FUENTE
087400*        CUANDO SE TERMINA EL ARCHIVO - EN LOS DOS CASOS HACE
087500*        EXACTAMENTE LO MISMO: PIDE A CAMPAGG EL SUBTOTAL DE LA
087600*        FUENTE QUE SE ESTA CERRANDO, LO IMPRIME, MARCA LA FUENTE
087700*        COMO FALLIDA SI CORRESPONDE Y REINICIA LOS CONTADORES
087800*        PARA LA PROXIMA FUENTE.
087900
088000       IF SW-TRAZA-ACTIVA
088100          DISPLAY 'CAMPBAT-TRAZA CORTE FUENTE=' WS-VARIABLES-CAMPBAT-X
088200          DISPLAY 'CAMPBAT-TRAZA CONTADORES=' WS-CONTADORES-FUENTE-X
088300       END-IF.
088400
088500*        LK-AG-FECHA-DESDE/HASTA Y LK-AG-FUENTE-FILTRO NO SE CARGAN
088600*        ACA PORQUE LA FUNCION DE CORTE DE FUENTE EN CAMPAGG
088700*        SUBTOTALIZA TODO LO ACUMULADO DESDE EL ULTIMO CORTE, SIN
088800*        FILTRAR POR FUENTE NI POR RANGO DE FECHAS - EL FILTRO YA
088900*        LO HIZO CAMPBAT AL ACUMULAR SOLO LOS REGISTROS DE LA
089000*        FUENTE EN CURSO.
089100       SET LK-AG-CORTE-FUENTE TO TRUE.
089200       CALL 'CAMPAGG' USING LK-AG-FUNCION, CF-REG-CAMPANIA,
089300                            LK-AG-PARAMETROS, LK-AG-SALIDA.
089400
089500       PERFORM 2750-ARMAR-LINEA-DETALLE
089600          THRU 2750-ARMAR-LINEA-DETALLE-FIN.
089700
089800*        UNA FUENTE "FALLIDA" ES LA QUE MANDO AL MENOS UN REGISTRO
089900*        PERO NINGUNO PASO LA VALIDACION - DISTINTO DE UNA FUENTE
090000*        QUE SIMPLEMENTE NO TUVO REGISTROS EN EL DIA (ESA NI
090100*        SIQUIERA APARECE EN EL ARCHIVO DE ENTRADA Y NO GENERA
090200*        CORTE).
090300       IF WS-CF-LEIDOS > 0 AND WS-CF-ACEPTADOS = 0
090400          PERFORM 2780-REGISTRAR-FUENTE-FALLIDA
090500             THRU 2780-REGISTRAR-FUENTE-FALLIDA-FIN
090600       END-IF.
090700
090800*        LOS CONTADORES DE FUENTE SE REINICIAN ACA, DESPUES DE
090900*        HABERLOS USADO EN LA LINEA DE DETALLE Y EN EL CHEQUEO DE
091000*        FUENTE FALLIDA - LOS CONTADORES DE LOTE (WS-CONTADORES-
091100*        LOTE) NUNCA SE TOCAN ACA, SOLO ACUMULAN.
091200       INITIALIZE WS-CONTADORES-FUENTE.
091300
091400   2700-CORTE-FUENTE-FIN.
091500       EXIT.
091600
091700*----------------------------------------------------------------*
091800*        UNA SOLA LINEA DE DETALLE POR FUENTE, CON LOS CONTADORES *
091900*        PROPIOS DE CAMPBAT (LEIDOS/ACEPTADOS/RECHAZADOS, QUE     *
092000*        CAMPAGG NI SIQUIERA CONOCE) MEZCLADOS CON LOS TOTALES    *
092100*        DE METRICAS QUE ACABA DE DEVOLVER CAMPAGG EN EL CORTE.   *
092200*        POR ESO ESTE PARRAFO SIEMPRE VA DESPUES DEL CALL A       *
092300*        CAMPAGG EN 2700, NUNCA ANTES.                            *
092400   2750-ARMAR-LINEA-DETALLE.
092500
092600       MOVE WS-FUENTE-EN-CURSO      TO RP-D-FUENTE.
092700       MOVE WS-CF-LEIDOS            TO RP-D-LEIDOS.
092800       MOVE WS-CF-ACEPTADOS         TO RP-D-ACEPTADOS.
092900       MOVE WS-CF-RECHAZADOS        TO RP-D-RECHAZADOS.
093000*        LK-AG-TOT-* Y LK-AG-CTR-PCT/CONVRATE-PCT/ROAS QUEDARON
093100*        CARGADOS POR EL CALL A CAMPAGG DE 2700-CORTE-FUENTE, QUE
093200*        SE EJECUTA JUSTO ANTES DE ESTE PERFORM - SI ALGUN DIA SE
093300*        REORDENA EL PERFORM DE 2700, HAY QUE ASEGURARSE DE QUE
093400*        ESTE MOVE SIGA VIENDO LOS VALORES DEL CORTE RECIEN HECHO.
093500       MOVE LK-AG-TOT-GASTO         TO RP-D-GASTO.
093600       MOVE LK-AG-TOT-IMPRESIONES   TO RP-D-IMPRESIONES.
093700       MOVE LK-AG-TOT-CLICS         TO RP-D-CLICS.
093800       MOVE LK-AG-TOT-CONVERSIONES  TO RP-D-CONVERSIONES.
093900       MOVE LK-AG-TOT-GANANCIA      TO RP-D-GANANCIA.
094000       MOVE LK-AG-CTR-PCT           TO RP-D-CTR-PCT.
094100       MOVE LK-AG-CONVRATE-PCT      TO RP-D-CONVRATE-PCT.
094200       MOVE LK-AG-ROAS              TO RP-D-ROAS.
094300
094400       MOVE RP-DETALLE TO RP-LINEA-IMPRESION.
094500       WRITE RP-LINEA-IMPRESION.
094600
094700   2750-ARMAR-LINEA-DETALLE-FIN.
094800       EXIT.
094900
095000*----------------------------------------------------------------*
095100*        LA TABLA DE FUENTES FALLIDAS ESTA LIMITADA A 20          *
095200*        ENTRADAS PORQUE EN LA PRACTICA EL LOTE DIARIO NO SUPERA  *
095300*        ESA CANTIDAD DE FUENTES DISTINTAS - SI ALGUN DIA SE      *
095400*        AGREGAN MAS FUENTES A LA OPERACION HAY QUE AGRANDAR      *
095500*        WS-TABLA-FUENTES-FALLIDAS EN WORKING-STORAGE, NO SOLO    *
095600*        ESTE PARRAFO.  SI SE LLEGA AL TOPE, LAS FUENTES QUE       *
095700*        EXCEDEN NO SE LISTAN EN EL REPORTE PERO EL RETURN-CODE   *
095800*        DE FALLO TOTAL (3400) NO DEPENDE DE ESTA TABLA.          *
095900   2780-REGISTRAR-FUENTE-FALLIDA.
096000
096100       IF WS-TF-CANT < 20
096200          ADD 1 TO WS-TF-CANT
096300          MOVE WS-FUENTE-EN-CURSO TO WS-TF-FUENTE (WS-TF-CANT)
096400       END-IF.
096500
096600   2780-REGISTRAR-FUENTE-FALLIDA-FIN.
096700       EXIT.
096800
096900*----------------------------------------------------------------*
097000*        CIERRE DEL LOTE, EN EL ORDEN QUE ESPERA EL ANALISTA QUE  *
097100*        LEE EL REPORTE DE ARRIBA HACIA ABAJO: PRIMERO SE CIERRA  *
097200*        LA ULTIMA FUENTE QUE QUEDO ABIERTA (SI HUBO AL MENOS UN  *
097300*        REGISTRO EN EL LOTE), LUEGO EL TOTAL GENERAL, LUEGO EL   *
097400*        CHEQUEO DE FALLO TOTAL/FUENTES FALLIDAS, LUEGO LAS       *
097500*        ADVERTENCIAS ACUMULADAS DE TODO EL LOTE, Y POR ULTIMO SE *
097600*        CIERRAN LOS ARCHIVOS.  NO CAMBIAR ESTE ORDEN SIN REVISAR *
097700*        EL ORDEN DE LAS SECCIONES DEL RESUMEN ARRIBA DESCRIPTO.
097800   3000-FINALIZAR-PROGRAMA.
097900
098000*        WS-PRIMER-REGISTRO SIGUE EN TRUE SOLO SI EL ARCHIVO DE
098100*        CAMPANIAS VINO VACIO - EN ESE CASO NO HUBO NINGUN CORTE
098200*        DE FUENTE DURANTE 2000-PROCESAR-PROGRAMA Y NO CORRESPONDE
098300*        FORZAR UNO ACA.
098400       IF NOT WS-PRIMER-REGISTRO
098500          PERFORM 2700-CORTE-FUENTE
098600             THRU 2700-CORTE-FUENTE-FIN
098700       END-IF.
098800
098900       PERFORM 3200-EMITIR-TOTAL-GENERAL
099000          THRU 3200-EMITIR-TOTAL-GENERAL-FIN.
099100
099200       PERFORM 3400-VERIFICAR-FALLO-TOTAL
099300          THRU 3400-VERIFICAR-FALLO-TOTAL-FIN.
099400
099500       PERFORM 3600-EMITIR-ADVERTENCIAS
099600          THRU 3600-EMITIR-ADVERTENCIAS-FIN.
099700
099800       PERFORM 3800-CERRAR-ARCHIVOS
099900          THRU 3800-CERRAR-ARCHIVOS-FIN.
100000
100100   3000-FINALIZAR-PROGRAMA-FIN.
100200       EXIT.
100300
100400*----------------------------------------------------------------*
100500*        MISMA MECANICA QUE 2750-ARMAR-LINEA-DETALLE PERO CON LOS *
100600*        CONTADORES DE LOTE (WS-CL-*, QUE NUNCA SE REINICIAN) EN  *
100700*        LUGAR DE LOS DE FUENTE, Y PIDIENDOLE A CAMPAGG EL TOTAL  *
100800*        GENERAL EN VEZ DEL SUBTOTAL DE LA ULTIMA FUENTE.  EL     *
100900*        LITERAL '*TOTAL*' EN RP-D-FUENTE ES A PROPOSITO IGUAL DE *
101000*        ANCHO QUE UN NOMBRE DE FUENTE REAL PARA QUE LA COLUMNA   *
101100*        QUEDE ALINEADA EN EL REPORTE.
101200   3200-EMITIR-TOTAL-GENERAL.
101300
101400*        CF-REG-CAMPANIA VIAJA EN EL CALL AUNQUE LK-AG-TOTAL-
101500*        GENERAL NO NECESITE NINGUN CAMPO DE ELLA - SE MANTIENE EN
101600*        LA LISTA DE PARAMETROS SOLO PORQUE CAMPAGG DECLARA SU
101700*        PROCEDURE DIVISION USING CON LOS MISMOS CUATRO PARAMETROS
101800*        PARA LAS TRES FUNCIONES, ASI QUE EL CALL TIENE QUE
101900*        RESPETAR LA MISMA FORMA SIEMPRE.
102000       SET LK-AG-TOTAL-GENERAL TO TRUE.
102100       CALL 'CAMPAGG' USING LK-AG-FUNCION, CF-REG-CAMPANIA,
102200                            LK-AG-PARAMETROS, LK-AG-SALIDA.
102300
102400       MOVE '*TOTAL*'                TO RP-D-FUENTE.
102500       MOVE WS-CL-LEIDOS             TO RP-D-LEIDOS.
102600       MOVE WS-CL-ACEPTADOS          TO RP-D-ACEPTADOS.
102700       MOVE WS-CL-RECHAZADOS         TO RP-D-RECHAZADOS.
102800       MOVE LK-AG-TOT-GASTO          TO RP-D-GASTO.
102900       MOVE LK-AG-TOT-IMPRESIONES    TO RP-D-IMPRESIONES.
103000       MOVE LK-AG-TOT-CLICS          TO RP-D-CLICS.
103100       MOVE LK-AG-TOT-CONVERSIONES   TO RP-D-CONVERSIONES.
103200       MOVE LK-AG-TOT-GANANCIA       TO RP-D-GANANCIA.
103300       MOVE LK-AG-CTR-PCT            TO RP-D-CTR-PCT.
103400       MOVE LK-AG-CONVRATE-PCT       TO RP-D-CONVRATE-PCT.
103500       MOVE LK-AG-ROAS               TO RP-D-ROAS.
103600
103700       MOVE RP-DETALLE TO RP-LINEA-IMPRESION.
103800       WRITE RP-LINEA-IMPRESION.
103900
104000   3200-EMITIR-TOTAL-GENERAL-FIN.
104100       EXIT.
104200
104300*----------------------------------------------------------------*
104400* SI SE LEYERON REGISTROS Y NO SE ACEPTO NINGUNO EN TODO EL LOTE *
104500* SE EMITE "ALL SOURCES FAILED" EN LUGAR DE LISTAR CADA FUENTE.  *
104600*        RETURN-CODE 16 LO USA EL JCL/SCHEDULER PARA DECIDIR SI  *
104700*        DISPARA LA ALARMA DE OPERACION - POR ESO EL VALOR ES    *
104800*        FIJO (TP0144) Y NO UNA VARIABLE DE CONFIGURACION.  SI    *
104900*        HUBO AL MENOS UNA FUENTE ACEPTADA, EL LOTE SE CONSIDERA  *
105000*        EXITOSO AUNQUE OTRAS FUENTES HAYAN FALLADO POR COMPLETO  *
105100*        - ESAS SE LISTAN NOMINALMENTE EN 3450 PERO NO CAMBIAN EL *
105200*        RETURN-CODE.                                             *
105300*----------------------------------------------------------------*
105400   3400-VERIFICAR-FALLO-TOTAL.
105500
105600       IF WS-CL-LEIDOS > 0 AND WS-CL-ACEPTADOS = 0
105700          MOVE RP-TODAS-FALLARON TO RP-LINEA-IMPRESION
105800          WRITE RP-LINEA-IMPRESION
105900          MOVE 16 TO RETURN-CODE
106000       ELSE
106100          PERFORM 3450-EMITIR-FUENTES-FALLIDAS
106200             THRU 3450-EMITIR-FUENTES-FALLIDAS-FIN
106300       END-IF.
106400
106500   3400-VERIFICAR-FALLO-TOTAL-FIN.
106600       EXIT.
106700
106800*----------------------------------------------------------------*
106900*        RECORRE WS-TABLA-FUENTES-FALLIDAS DE LA POSICION 1 A LA  *
107000*        POSICION WS-TF-CANT - EL PERFORM VARYING ES EL UNICO     *
107100*        LAZO PERMITIDO EN ESTE PROGRAMA PARA CAMINAR UNA TABLA,  *
107200*        NUNCA UN PERFORM ... UNTIL SUELTO CON UN ADD MANUAL DEL  *
107300*        INDICE.
107400   3450-EMITIR-FUENTES-FALLIDAS.
107500
107600       PERFORM 3460-EMITIR-UNA-FUENTE-FALLIDA
107700          THRU 3460-EMITIR-UNA-FUENTE-FALLIDA-FIN
107800         VARYING WS-TF-IDX FROM 1 BY 1
107900           UNTIL WS-TF-IDX > WS-TF-CANT.
108000
108100   3450-EMITIR-FUENTES-FALLIDAS-FIN.
108200       EXIT.
108300
108400*----------------------------------------------------------------*
108500*        RP-FALLO-FUENTE ES LA LINEA CON EL ROTULO FIJO "FUENTE
108600*        SIN CAMPANIAS ACEPTADAS" DEFINIDA EN COPY CAMPRPT - ACA
108700*        SOLO SE COMPLETA EL NOMBRE DE LA FUENTE ANTES DE MOVERLA
108800*        A LA LINEA DE IMPRESION.
108900   3460-EMITIR-UNA-FUENTE-FALLIDA.
109000
109100*        SOLO SE COMPLETA RP-FF-FUENTE PORQUE TODO EL RESTO DE LA
109200*        LINEA (EL ROTULO "FAILED SOURCE: " Y EL RELLENO DE
109300*        ESPACIOS) YA VIENE FIJO EN LA DECLARACION DE RP-FALLO-
109400*        FUENTE DENTRO DE COPY CAMPRPT.
109500       MOVE WS-TF-FUENTE (WS-TF-IDX) TO RP-FF-FUENTE.
109600       MOVE RP-FALLO-FUENTE TO RP-LINEA-IMPRESION.
109700       WRITE RP-LINEA-IMPRESION.
109800
109900   3460-EMITIR-UNA-FUENTE-FALLIDA-FIN.
110000       EXIT.
110100
110200*----------------------------------------------------------------*
110300*        LAS ADVERTENCIAS SE ACUMULARON REGISTRO A REGISTRO EN
110400*        2460-GUARDAR-ADVERTENCIAS DURANTE TODO EL LOTE (NO SOLO
110500*        DE LA ULTIMA FUENTE) - POR ESO ESTE PARRAFO VA DESPUES
110600*        DEL TOTAL GENERAL Y NO DENTRO DE CADA CORTE DE FUENTE.
110700   3600-EMITIR-ADVERTENCIAS.
110800
110900       PERFORM 3650-EMITIR-UNA-ADVERTENCIA
111000          THRU 3650-EMITIR-UNA-ADVERTENCIA-FIN
111100         VARYING WS-TA-IDX FROM 1 BY 1
111200           UNTIL WS-TA-IDX > WS-TA-CANT.
111300
111400   3600-EMITIR-ADVERTENCIAS-FIN.
111500       EXIT.
111600
111700*----------------------------------------------------------------*
111800*        SE IMPRIME LA CAMPANIA-ID JUNTO CON EL MENSAJE PORQUE UNA
111900*        ADVERTENCIA (A DIFERENCIA DE UN RECHAZO) NO IMPIDE QUE EL
112000*        REGISTRO SIGA SU CAMINO NORMAL HACIA CAMPAGG - EL
112100*        ANALISTA NECESITA EL ID PARA UBICAR EL REGISTRO ENTRE LOS
112200*        ACEPTADOS SI QUIERE REVISARLO.
112300   3650-EMITIR-UNA-ADVERTENCIA.
112400
112500*        RP-AD-MENSAJE ES X(60), EL MISMO ANCHO QUE LK-CV-
112600*        ADVERTENCIAS EN CAMPVAL - EL TEXTO DE LA ADVERTENCIA
112700*        VIAJA SIN RECORTES DESDE QUE CAMPVAL LO REDACTA HASTA QUE
112800*        SE IMPRIME ACA.
112900       MOVE WS-TA-CAMPANIA-ID (WS-TA-IDX) TO RP-AD-CAMPANIA-ID.
113000       MOVE WS-TA-MENSAJE (WS-TA-IDX)     TO RP-AD-MENSAJE.
113100       MOVE RP-ADVERTENCIA TO RP-LINEA-IMPRESION.
113200       WRITE RP-LINEA-IMPRESION.
113300
113400   3650-EMITIR-UNA-ADVERTENCIA-FIN.
113500       EXIT.
113600
113700*----------------------------------------------------------------*
113800*        SOLO SE CHEQUEA EL FILE-STATUS DEL ARCHIVO DE ENTRADA AL
113900*        CERRAR PORQUE ES EL UNICO DE LOS CUATRO QUE SE ABRE
114000*        I-O/INPUT Y SE LEE HASTA EOF CON MANEJO DE ERROR PROPIO
114100*        (1100/2100) - LOS TRES ARCHIVOS DE SALIDA SE ABREN OUTPUT
114200*        Y SI FALLA EL CLOSE DE UNO DE ELLOS EL OPERADOR YA LO VE
114300*        POR EL ABEND DEL PROPIO COBOL, NO HACE FALTA UN MENSAJE
114400*        A MEDIDA DE CAMPBAT PARA CADA UNO.
114500   3800-CERRAR-ARCHIVOS.
114600
114700*        SE CIERRAN LOS CUATRO ARCHIVOS EN UN UNICO CLOSE PORQUE
114800*        NO HAY NINGUNA DEPENDENCIA DE ORDEN ENTRE ELLOS AL
114900*        FINALIZAR EL LOTE - CADA UNO YA TERMINO DE ESCRIBIRSE O
115000*        LEERSE POR COMPLETO ANTES DE LLEGAR A ESTE PARRAFO.
115100       CLOSE CAMPAIGN-FEED
115200             ACCEPTED-FILE
115300             REJECTED-FILE
115400             SUMMARY-REPORT.
115500
115600*        SI EL CLOSE DE CAMPFEED FALLA IGUAL SE LLEGA A ESTE
115700*        PUNTO CON EL LOTE YA PROCESADO Y EL RESUMEN YA ESCRITO -
115800*        EL DISPLAY ES SOLO INFORMATIVO PARA EL LOG, NO SE HACE
115900*        STOP RUN DESDE ACA PORQUE NO TIENE SENTIDO ABORTAR
116000*        DESPUES DE HABER TERMINADO TODO EL TRABAJO.
116100       IF NOT FS-CAMPFEED-OK
116200          DISPLAY 'ERROR AL CERRAR ARCHIVO DE CAMPANIAS: '
116300                  FS-CAMPFEED
116400       END-IF.
116500
116600   3800-CERRAR-ARCHIVOS-FIN.
116700       EXIT.
116800
116900*----------------------------------------------------------------*
117000******************************************************************
117100*    NOTA FINAL DE MANTENIMIENTO                                 *
117200*    ESTE PROGRAMA NO ORDENA EL ARCHIVO DE ENTRADA - SI ALGUNA    *
117300*    VEZ SE CAMBIA EL PROCESO QUE GENERA CAMPFEED Y DEJA DE       *
117400*    VENIR ORDENADO POR FUENTE, LA DETECCION DE CAMBIO DE FUENTE  *
117500*    DE 2000-PROCESAR-PROGRAMA VA A CORTAR Y REABRIR LA MISMA     *
117600*    FUENTE TANTAS VECES COMO APAREZCA INTERCALADA, Y LOS         *
117700*    SUBTOTALES POR FUENTE DEL RESUMEN VAN A QUEDAR PARTIDOS EN   *
117800*    VARIOS RENGLONES EN LUGAR DE UNO SOLO.  ANTES DE TOCAR EL     *
117900*    ARCHIVO DE ENTRADA CONVIENE AVISAR AL EQUIPO QUE MANTIENE     *
118000*    CAMPVAL Y CAMPAGG, PORQUE EL SUPUESTO DE ORDEN POR FUENTE     *
118100*    TAMBIEN CONDICIONA COMO CAMPAGG INTERPRETA CADA CORTE.        *
118200******************************************************************
118300*    GUIA RAPIDA DE CODIGOS DE RETORNO (RETURN-CODE)              *
118400*    00  LOTE PROCESADO NORMALMENTE, CON O SIN RECHAZOS Y/O        *
118500*        ADVERTENCIAS - ES EL VALOR POR DEFECTO Y NO SE TOCA A     *
118600*        MENOS QUE SE DE LA CONDICION DE ABAJO.                    *
118700*    16  SE LEYERON REGISTROS PERO NINGUNO FUE ACEPTADO EN TODO    *
118800*        EL LOTE (TODAS LAS FUENTES FALLARON) - LO ASIGNA          *
118900*        3400-VERIFICAR-FALLO-TOTAL Y ES EL UNICO PUNTO DEL        *
119000*        PROGRAMA QUE MODIFICA RETURN-CODE.                        *
119100*    UN STOP RUN DISPARADO DESDE 1100-ABRIR-ARCHIVOS O DESDE       *
119200*    2100-LEER-CAMPANIA POR ERROR DE OPEN/READ CORTA EL PROGRAMA   *
119300*    CON EL RETURN-CODE POR DEFECTO DEL COMPILADOR PARA UN STOP    *
119400*    RUN SIN CLAUSULA (NO ES UN VALOR QUE ESTE PROGRAMA CONTROLE), *
119500*    ASI QUE EL OPERADOR DEBE MIRAR EL LOG DE SYSOUT PARA ESOS     *
119600*    CASOS, NO SOLO EL RETURN-CODE.                                 *
119700******************************************************************
119800   END PROGRAM CAMPBAT.
