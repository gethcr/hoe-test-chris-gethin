000100******************************************************************
000200*    CAMPFEED.CPY                                                *
000300*    LAYOUT DE CAMPANIA - ARCHIVO DIARIO DE FUENTES DE PAUTA     *
000400*    LARGO DE REGISTRO = 130 BYTES                               *
000500*----------------------------------------------------------------*
000600*    Authors: R. Balsimelli, S. Urdaneta                         *
000700*    Date: 08/03/1989                                            *
000800*    Purpose: TP-CAMP - AULA 3 - GRUPO 1                         *
000900*----------------------------------------------------------------*
001000* HISTORIAL DE CAMBIOS                                           *
001100*----------------------------------------------------------------*
001200* 080389 RB  ALTA INICIAL DEL LAYOUT DE CAMPANIA           TP0001*
001300* 220391 SU  AGREGADO REDEFINES DE FECHA PARTIDA A/M/D     TP0014*
001400* 110596 RB  AGREGADOS CAMPOS CONVERSIONES Y GANANCIA      TP0037*
001500* 140998 CP  VENTANA DE SIGLO PARA ACTIVITY-DATE (Y2K)     TP0052*
001600* 030702 NB  REDEFINES X DE IMPORTES PARA VALIDAR FORMA    TP0068*
001700* 170715 RG  AGREGADA MONEDA POR DEFECTO USD               TP0091*
001800******************************************************************
001900 01  CF-REG-CAMPANIA.
002000     05  CF-CAMPANIA-ID              PIC X(20).
002100     05  CF-CAMPANIA-NOMBRE          PIC X(30).
002200     05  CF-FUENTE                   PIC X(15).
002300         88  CF-FUENTE-GOOGLE            VALUE 'GOOGLE'.
002400         88  CF-FUENTE-FACEBOOK          VALUE 'FACEBOOK'.
002500         88  CF-FUENTE-TIKTOK            VALUE 'TIKTOK'.
002600     05  CF-FECHA-ACTIVIDAD          PIC 9(08).
002700     05  CF-FECHA-ACTIVIDAD-X REDEFINES CF-FECHA-ACTIVIDAD
002800                                     PIC X(08).
002900     05  CF-FECHA-ACTIVIDAD-AMD REDEFINES CF-FECHA-ACTIVIDAD.
003000         10  CF-FECHA-ANIO           PIC 9(04).
003100         10  CF-FECHA-MES            PIC 9(02).
003200         10  CF-FECHA-DIA            PIC 9(02).
003300     05  CF-GASTO                    PIC S9(09)V99 SIGN IS
003400                                     TRAILING.
003500     05  CF-GASTO-X REDEFINES CF-GASTO
003600                                     PIC X(11).
003700     05  CF-IMPRESIONES              PIC 9(09).
003800     05  CF-CLICS                    PIC 9(09).
003900     05  CF-CONVERSIONES             PIC 9(07).
004000     05  CF-CONVERSIONES-X REDEFINES CF-CONVERSIONES
004100                                     PIC X(07).
004200     05  CF-GANANCIA                 PIC S9(09)V99 SIGN IS
004300                                     TRAILING.
004400     05  CF-GANANCIA-X REDEFINES CF-GANANCIA
004500                                     PIC X(11).
004600     05  CF-MONEDA                   PIC X(03).
004700     05  FILLER                      PIC X(07).
