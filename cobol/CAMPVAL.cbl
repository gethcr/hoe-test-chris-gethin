000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    CAMPVAL.
000400 AUTHOR.        R BALSIMELLI.
000500 INSTALLATION.  AULA 3 GRUPO 1 - CENTRO DE COMPUTOS.
000600 DATE-WRITTEN.  10/05/1988.
000700 DATE-COMPILED.
000800 SECURITY.      NO CLASIFICADO.
000900******************************************************************
001000*    CAMPVAL - VALIDADOR DE REGISTROS DE CAMPANIA DE PAUTA       *
001100*    PUBLICITARIA.  RECIBE UN REGISTRO DEL ARCHIVO DIARIO DE     *
001200*    FUENTES Y LA FECHA DE CORRIDA DEL LOTE, Y DEVUELVE UN       *
001300*    INDICADOR VALIDO/INVALIDO MAS LAS LISTAS DE ERRORES Y       *
001400*    ADVERTENCIAS ENCONTRADAS (HASTA 20 DE CADA UNA).            *
001500*----------------------------------------------------------------*
001600*    EL VALIDADOR TRABAJA EN DOS FASES.  LA FASE 1 (PARRAFOS     *
001700*    1000 A 1400) MIRA UN SOLO CAMPO POR VEZ: QUE ESTE PRESENTE,  *
001800*    QUE SEA NUMERICO CUANDO CORRESPONDE Y QUE LA FECHA SEA UN    *
001900*    CALENDARIO VALIDO.  SI LA FASE 1 ENCUENTRA ALGUN ERROR, LA   *
002000*    FASE 2 (REGLAS DE NEGOCIO B1-B6 Y DETECCION DE ANOMALIAS     *
002100*    A1-A5) NO SE EJECUTA, PORQUE ESAS REGLAS COMPARAN CAMPOS     *
002200*    ENTRE SI (CLICS CONTRA IMPRESIONES, FECHA CONTRA FECHA DE    *
002300*    CORRIDA, ETC.) Y SI UN CAMPO NO ES NUMERICO O NO VINO, LA    *
002400*    COMPARACION PUEDE VOLAR EL PROGRAMA (SIZE ERROR) O DAR UN    *
002500*    RESULTADO SIN SENTIDO. VER 1400-VERIFICAR-FASE-1.            *
002600*----------------------------------------------------------------*
002700* HISTORIAL DE CAMBIOS                                           *
002800*----------------------------------------------------------------*
002900* 100588 RB  ALTA INICIAL - CAMPOS OBLIGATORIOS (V1-V2)    TP0001*
003000* 220391 SU  AGREGADA VALIDACION DE FECHA CALENDARIO (V3)  TP0014*
003100* 110596 RB  AGREGADAS REGLAS DE NEGOCIO B1 A B4           TP0037*
003200* 110596 RB  AGREGADA REGLA B5 FECHA NO FUTURA             TP0038*
003300* 140998 CP  Y2K - VENTANA DE SIGLO AL LEER FECHA DE CORRIDA TP0053*
003400* 140998 CP  AGREGADA REGLA B6 ANTIGUEDAD MAYOR A 90 DIAS  TP0053*
003500* 030702 NB  AGREGADA DETECCION DE ANOMALIAS A1 A A5       TP0069*
003600* 170715 RG  UPSI-0 PARA TRAZA DE VALIDACION EN PRODUCCION TP0091*
003700* 090826 SU  REVISION GENERAL - SIN CAMBIO DE REGLAS       TP0142*
003800* 090826 SU  DOCUMENTADO CRITERIO DE REDONDEO DEL CTR EN A4 TP0143*
003900* 100826 SU  WS-BANDERA-FASE1, WS-CTR-CALCULADO Y          TP0144*
004000*            WS-CONVRATE-CALCULADO PASAN A NIVEL 77 - NO         *
004100*            FORMABAN PARTE DE NINGUN MOVE DE GRUPO.              *
004200* 110826 SU  AMPLIADOS LOS COMENTARIOS DE CADA REGLA DE           *
004300*            VALIDACION CON EL CRITERIO DE NEGOCIO QUE LA         *
004400*            ORIGINO - PEDIDO DE AUDITORIA INTERNA.        TP0148*
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     UPSI-0 IS SW-TRAZA-CAMPVAL
005000         ON STATUS IS SW-TRAZA-ACTIVA
005100         OFF STATUS IS SW-TRAZA-INACTIVA.
005200*        SW-TRAZA-CAMPVAL SE PRENDE DESDE EL UPSI DEL JCL DE
005300*        CORRIDA CUANDO SE NECESITA SEGUIR, REGISTRO A REGISTRO,
005400*        POR QUE CAMINO DEL VALIDADOR PASO UN CASO PARTICULAR;
005500*        EN PRODUCCION QUEDA APAGADO (VER SU USO EN 9000-CLASIFICAR).
005600******************************************************************
005700*    GUIA RAPIDA DE LAS REGLAS QUE APLICA ESTE PROGRAMA           *
005800*    (PENSADA PARA QUIEN TENGA QUE EXPLICAR UN RECHAZO AL AREA    *
005900*    DE PAUTA SIN TENER QUE LEER TODO EL LISTADO):                *
006000*                                                                  *
006100*    FASE 1 (CAMPO POR CAMPO, SIEMPRE SE EJECUTA COMPLETA)        *
006200*      V1  1000-VALIDAR-PRESENCIA         CAMPOS OBLIGATORIOS     *
006300*      V2  1200-VALIDAR-FORMA             FORMATO NUMERICO        *
006400*      V3  1300-VALIDAR-FECHA             CALENDARIO VALIDO       *
006500*                                                                  *
006600*    FASE 2 (SOLO SI FASE 1 QUEDO LIMPIA)                         *
006700*      B1  2000-VALIDAR-SPEND                    ERROR            *
006800*      B2  2100-VALIDAR-CLICS-IMPRESIONES        ERROR            *
006900*      B3  2200-VALIDAR-CONVERSIONES             ERROR            *
007000*      B4  2300-VALIDAR-GANANCIA                 ERROR            *
007100*      B5  2400-VALIDAR-FECHA-FUTURA             ERROR            *
007200*      B6  2500-VALIDAR-ANTIGUEDAD               ADVERTENCIA      *
007300*      A1  3000-DETECTAR-IMPR-SIN-CLICS          ADVERTENCIA      *
007400*      A2  3100-DETECTAR-CLICS-SIN-IMPR          ERROR            *
007500*      A3  3200-DETECTAR-GASTO-ALTO              ADVERTENCIA      *
007600*      A4  3300-DETECTAR-CTR-IMPOSIBLE           ERROR            *
007700*      A5  3400-DETECTAR-SIN-INGRESO             ADVERTENCIA      *
007800*                                                                  *
007900*    UN REGISTRO CON AL MENOS UN ERROR (SEA DE FASE 1 O DE FASE   *
008000*    2) SALE COMO INVALIDO (LK-CV-RESULTADO = 'N') Y CAMPBAT LO    *
008100*    MANDA AL ARCHIVO DE RECHAZOS; LAS ADVERTENCIAS NO CAMBIAN    *
008200*    ESE VEREDICTO, SOLO VIAJAN COMO INFORMACION ADICIONAL.       *
008300******************************************************************
008400*----------------------------------------------------------------*
008500 DATA DIVISION.
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800*    AREA DE TRABAJO INTERNA DEL VALIDADOR.  WS-MSG-ERROR Y       *
008900*    WS-MSG-ADVERTENCIA SON EL "CASILLERO" DONDE CADA REGLA DEJA  *
009000*    EL TEXTO DEL HALLAZGO ANTES DE LLAMAR A 8000-AGREGAR-ERROR O *
009100*    8100-AGREGAR-ADVERTENCIA; SE REUTILIZAN PARA TODAS LAS       *
009200*    REGLAS EN VEZ DE TENER UN CAMPO DE MENSAJE POR REGLA PORQUE  *
009300*    SOLO SE USAN DE PASO, NUNCA SE LEEN DESPUES DEL MOVE A LA    *
009400*    TABLA DE SALIDA.                                             *
009500******************************************************************
009600 01  WS-VARIABLES-CAMPVAL.
009700     05  WS-MSG-ERROR               PIC X(60) VALUE SPACES.
009800     05  WS-MSG-ADVERTENCIA         PIC X(60) VALUE SPACES.
009900*            WS-DIAS-* SON EL RESULTADO INTERMEDIO DE LA REGLA B6
010000*            (ANTIGUEDAD). SE DECLARAN CON SIGNO SOLO WS-DIAS-
010100*            ANTIGUEDAD PORQUE ES UNA RESTA Y, SI ALGUN DIA SE
010200*            INVIERTE POR ERROR EL ORDEN DE LOS OPERANDOS, SE
010300*            PREFIERE VER UN NUMERO NEGATIVO EN UNA TRAZA A QUE
010400*            EL COMPILADOR TRUNQUE EL SIGNO SIN AVISAR.
010500     05  WS-DIAS-ANTIGUEDAD         PIC S9(09)    COMP.
010600     05  WS-DIAS-CAMPANIA           PIC 9(09)     COMP.
010700     05  WS-DIAS-CORRIDA            PIC 9(09)     COMP.
010800*            FILLER DE CIERRE DEL GRUPO, RESERVADO POR SI ALGUNA
010900*            VEZ HACE FALTA UN CAMPO DE TRABAJO ADICIONAL SIN
011000*            TENER QUE MOVER LOS DESPLAZAMIENTOS DE LOS CAMPOS
011100*            DE ABAJO NI TOCAR EL RESTO DEL GRUPO.
011200     05  FILLER                     PIC X(10).
011300
011400******************************************************************
011500*    BANDERA DE RESULTADO DE LA FASE 1 Y RESULTADOS TRANSITORIOS  *
011600*    DE LA REGLA A4 - TRES ITEMS DE NIVEL 77 PORQUE NINGUNO DE    *
011700*    LOS TRES VIAJA NUNCA DENTRO DE UN MOVE DE GRUPO NI FORMA     *
011800*    PARTE DE UN LAYOUT DE ARCHIVO O DE UN PARAMETRO DE LLAMADO;  *
011900*    SON, CADA UNO, UN VALOR SUELTO DE TRABAJO DEL PROPIO         *
012000*    PROGRAMA.  ANTES DE TP0144 VIVIAN ADENTRO DE GRUPOS QUE NO   *
012100*    SE USABAN COMO GRUPO EN NINGUN LADO DEL CODIGO.              *
012200******************************************************************
012300 77  WS-BANDERA-FASE1               PIC X(01) VALUE SPACES.
012400     88  WS-FASE1-LIMPIA                VALUE 'S'.
012500     88  WS-FASE1-CON-ERROR             VALUE 'N'.
012600
012700*        WS-CTR-CALCULADO Y WS-CONVRATE-CALCULADO GUARDAN EL
012800*        RESULTADO DEL COMPUTE DE 3300-DETECTAR-CTR-IMPOSIBLE (LA
012900*        UNICA REGLA QUE LOS USA); SE DECLARAN COMO NIVEL 77 EN
013000*        VEZ DE 77 DENTRO DEL GRUPO DE ARRIBA PORQUE NI SIQUIERA
013100*        SE INICIALIZAN CON VALUE - SE PISAN COMPLETOS ANTES DE
013200*        CADA COMPUTE, ASI QUE NO NECESITAN VIVIR JUNTO A CAMPOS
013300*        QUE SI TIENEN VALOR INICIAL.
013400 77  WS-CTR-CALCULADO               PIC 9(03)V99  COMP.
013500 77  WS-CONVRATE-CALCULADO          PIC 9(03)V99  COMP.
013600
013700******************************************************************
013800*    TABLA DE DIAS POR MES, USADA PARA VALIDAR QUE EL DIA DEL MES *
013900*    DE ACTIVITY-DATE SEA UN DIA DE CALENDARIO REAL (V3) Y PARA   *
014000*    CONVERTIR UNA FECHA A NUMERO DE DIA CORRIDO (VER 2550).      *
014100*    LA POSICION 2 (FEBRERO) SE PISA CON 28 O 29 SEGUN CORRESPONDA*
014200*    CADA VEZ QUE SE VALIDA UNA FECHA NUEVA - VER 1350.           *
014300******************************************************************
014400 01  WS-TABLA-DIAS-MES.
014500     05  WS-DIAS-POR-MES-COMUN.
014600         10  FILLER                 PIC 9(02) VALUE 31.
014700         10  FILLER                 PIC 9(02) VALUE 28.
014800         10  FILLER                 PIC 9(02) VALUE 31.
014900         10  FILLER                 PIC 9(02) VALUE 30.
015000         10  FILLER                 PIC 9(02) VALUE 31.
015100         10  FILLER                 PIC 9(02) VALUE 30.
015200         10  FILLER                 PIC 9(02) VALUE 31.
015300         10  FILLER                 PIC 9(02) VALUE 31.
015400         10  FILLER                 PIC 9(02) VALUE 30.
015500         10  FILLER                 PIC 9(02) VALUE 31.
015600         10  FILLER                 PIC 9(02) VALUE 30.
015700         10  FILLER                 PIC 9(02) VALUE 31.
015800     05  WS-DIAS-POR-MES REDEFINES WS-DIAS-POR-MES-COMUN
015900                                   PIC 9(02) OCCURS 12.
016000
016100******************************************************************
016200*    DIAS ACUMULADOS DESDE EL 1 DE ENERO HASTA EL PRIMER DIA DE   *
016300*    CADA MES (SIN CONTAR AGREGADO DE BISIESTO), USADA POR        *
016400*    2550-CALCULAR-SERIAL-FECHA PARA ARMAR UN NUMERO DE DIA        *
016500*    CORRIDO Y ASI PODER RESTAR DOS FECHAS SIN FUNCIONES DE FECHA. *
016600******************************************************************
016700 01  WS-TABLA-DIAS-ACUM-MES.
016800     05  WS-DIAS-ACUM-MES-COMUN.
016900         10  FILLER                 PIC 9(03) VALUE 000.
017000         10  FILLER                 PIC 9(03) VALUE 031.
017100         10  FILLER                 PIC 9(03) VALUE 059.
017200         10  FILLER                 PIC 9(03) VALUE 090.
017300         10  FILLER                 PIC 9(03) VALUE 120.
017400         10  FILLER                 PIC 9(03) VALUE 151.
017500         10  FILLER                 PIC 9(03) VALUE 181.
017600         10  FILLER                 PIC 9(03) VALUE 212.
017700         10  FILLER                 PIC 9(03) VALUE 243.
017800         10  FILLER                 PIC 9(03) VALUE 273.
017900         10  FILLER                 PIC 9(03) VALUE 304.
018000         10  FILLER                 PIC 9(03) VALUE 334.
018100     05  WS-DIAS-ACUM-MES REDEFINES WS-DIAS-ACUM-MES-COMUN
018200                                   PIC 9(03) OCCURS 12.
018300*        SE ARMAN DOS TABLAS PARECIDAS (ESTA Y WS-TABLA-DIAS-MES)
018400*        EN VEZ DE UNA SOLA PORQUE SIRVEN PARA COSAS DISTINTAS:
018500*        WS-DIAS-POR-MES ES "CUANTOS DIAS TIENE ESTE MES" (PARA
018600*        VALIDAR EL DIA CONTRA UN LIMITE) Y WS-DIAS-ACUM-MES ES
018700*        "CUANTOS DIAS PASARON DESDE EL 1 DE ENERO HASTA EL
018800*        PRIMERO DE ESTE MES" (PARA ARMAR EL SERIAL DE FECHA).
018900*        LAS DOS SE CARGAN CON REDEFINES SOBRE UN GRUPO DE FILLER
019000*        CON VALUE PORQUE ES LA FORMA HABITUAL DE ESTA INSTALACION
019100*        DE ARMAR UNA TABLA DE VALORES FIJOS SIN TENER QUE
019200*        INICIALIZARLA CON MOVE EN LA PROCEDURE DIVISION.
019300
019400******************************************************************
019500*    AREA DE TRABAJO PARA EL CALCULO DE FECHA BISIESTA Y DE       *
019600*    SERIAL DE FECHA.  SE REUTILIZA TANTO PARA LA FECHA DE        *
019700*    ACTIVIDAD DEL REGISTRO COMO PARA LA FECHA DE CORRIDA DEL     *
019800*    LOTE (VER 2500-VALIDAR-ANTIGUEDAD, QUE LA CARGA DOS VECES     *
019900*    SEGUIDAS CON VALORES DISTINTOS).                              *
020000******************************************************************
020100 01  WS-SERIAL-FECHA-AREA.
020200*        WS-SERIAL-TEMP-1/2/3 SON PURO DESCARTE DEL DIVIDE ...
020300*        REMAINDER DE 1360-VERIFICAR-BISIESTO Y DE LA CUENTA DE
020400*        AJUSTE DE 2550-CALCULAR-SERIAL-FECHA - NO SE LES DA
020500*        NOMBRE DE NEGOCIO PORQUE NO SIGNIFICAN NADA POR SI SOLOS,
020600*        SON SOLO EL "GIVING" Y EL "REMAINDER" QUE PIDE LA
020700*        SINTAXIS DEL VERBO DIVIDE.
020800     05  WS-SERIAL-FECHA-ENTRADA    PIC 9(08).
020900     05  WS-SERIAL-FECHA-AMD REDEFINES WS-SERIAL-FECHA-ENTRADA.
021000         10  WS-SERIAL-ANIO         PIC 9(04).
021100         10  WS-SERIAL-MES          PIC 9(02).
021200         10  WS-SERIAL-DIA          PIC 9(02).
021300     05  WS-SERIAL-ES-BISIESTO      PIC X(01) VALUE 'N'.
021400         88  WS-SERIAL-ANIO-BISIESTO    VALUE 'S'.
021500*            WS-SERIAL-FECHA-AMD REDEFINE LA MISMA FECHA DE OCHO
021600*            DIGITOS PARA PODER MIRAR ANIO, MES Y DIA POR
021700*            SEPARADO SIN TENER QUE HACER DIVIDE/REMAINDER CADA
021800*            VEZ - EL COMPILADOR RESUELVE EL RECORTE SOLO, POR LA
021900*            POSICION DE CADA SUBCAMPO DENTRO DEL REDEFINES.
022000     05  WS-SERIAL-RESULTADO        PIC 9(09) COMP.
022100     05  WS-SERIAL-TEMP-1           PIC 9(09) COMP.
022200     05  WS-SERIAL-TEMP-2           PIC 9(09) COMP.
022300     05  WS-SERIAL-TEMP-3           PIC 9(09) COMP.
022400
022500******************************************************************
022600*    NOTA SOBRE EL PATRON 8000/8100 - AMBOS PARRAFOS SON CASI      *
022700*    IDENTICOS (CARGAR UN MENSAJE EN LA PROXIMA POSICION LIBRE DE  *
022800*    UNA TABLA DE 20, SI QUEDA LUGAR) PERO SE MANTIENEN SEPARADOS  *
022900*    EN VEZ DE UNIFICARLOS CON UN PARAMETRO DE "ES ERROR O ES      *
023000*    ADVERTENCIA" PORQUE LAS DOS TABLAS DE SALIDA (LK-CV-ERRORES Y *
023100*    LK-CV-ADVERTENCIAS) SON CAMPOS DISTINTOS DE LA LINKAGE, NO    *
023200*    ELEMENTOS DE UNA MISMA TABLA CON UN INDICADOR DE TIPO - ASI   *
023300*    QUEDO DEFINIDO EL LAYOUT DE SALIDA DESDE TP0001 Y NO SE       *
023400*    JUSTIFICA REESTRUCTURARLO SOLO PARA AHORRAR UN PARRAFO.       *
023500******************************************************************
023600*----------------------------------------------------------------*
023700 LINKAGE SECTION.
023800*        CF-REG-CAMPANIA ES EL REGISTRO TAL COMO LLEGO DEL ARCHIVO
023900*        DE ENTRADA, SIN NINGUNA CONVERSION; POR ESO CASI TODAS
024000*        LAS VALIDACIONES DE FASE 1 COMPARAN CONTRA LA VISTA -X
024100*        (ALFANUMERICA) DE CADA CAMPO ANTES DE USAR LA VISTA
024200*        NUMERICA - UN CAMPO QUE VINO EN BLANCO NO ES NUMERICO Y
024300*        COMPARARLO COMO PIC 9 DIRECTAMENTE SERIA UN ERROR.
024400     COPY CAMPFEED.
024500
024600*        FECHA DE CORRIDA DEL LOTE (AAAAMMDD), LA ARMA CAMPBAT A
024700*        PARTIR DEL PARAMETRO DE JCL Y SE USA EN B5 Y B6.  LLEGA
024800*        YA CONVERTIDA A CUATRO DIGITOS DE ANIO (VENTANA DE SIGLO
024900*        RESUELTA EN CAMPBAT DESDE TP0053, NO ACA).
025000 01  LK-CV-FECHA-CORRIDA            PIC 9(08).
025100
025200*        LK-CV-SALIDA ES EL VEREDICTO COMPLETO DEL VALIDADOR PARA
025300*        UN REGISTRO: RESULTADO GLOBAL MAS LAS DOS LISTAS (ERRORES
025400*        Y ADVERTENCIAS) QUE CAMPBAT VUELCA AL ARCHIVO DE RECHAZOS
025500*        SI CORRESPONDE.  EL LIMITE DE 20 POR LISTA ES UNA COTA DE
025600*        DISEÑO: NINGUN REGISTRO REAL DEBERIA GENERAR MAS DE 20
025700*        ERRORES DISTINTOS (HAY 6 REGLAS DE PRESENCIA, 5 DE FORMA
025800*        Y 6 DE NEGOCIO COMO MAXIMO POSIBLE, MENOS DE 20 EN TOTAL).
025900 01  LK-CV-SALIDA.
026000     05  LK-CV-RESULTADO            PIC X(01) VALUE SPACES.
026100         88  LK-CV-ES-VALIDO            VALUE 'S'.
026200         88  LK-CV-ES-INVALIDO          VALUE 'N'.
026300     05  LK-CV-CANT-ERRORES         PIC 9(02).
026400     05  LK-CV-ERRORES OCCURS 20 TIMES
026500                                   PIC X(60).
026600     05  LK-CV-CANT-ADVERTENCIAS    PIC 9(02).
026700     05  LK-CV-ADVERTENCIAS OCCURS 20 TIMES
026800                                   PIC X(60).
026900     05  FILLER                     PIC X(04).
027000*----------------------------------------------------------------*
027100 PROCEDURE DIVISION USING CF-REG-CAMPANIA, LK-CV-FECHA-CORRIDA,
027200                           LK-CV-SALIDA.
027300*----------------------------------------------------------------*
027400*    RESTRICCIONES DE USO                                         *
027500*    - CF-REG-CAMPANIA DEBE VENIR TAL CUAL SE LEYO DEL ARCHIVO,   *
027600*      SIN NINGUN MOVE PREVIO QUE LO REFORMATEE - LA FASE 1       *
027700*      DEPENDE DE PODER DISTINGUIR "CAMPO EN BLANCO" DE "CAMPO EN *
027800*      CERO" MIRANDO LA VISTA ALFANUMERICA ORIGINAL.               *
027900*    - LK-CV-FECHA-CORRIDA DEBE LLEGAR YA CON EL SIGLO RESUELTO   *
028000*      (CUATRO DIGITOS DE ANIO); ESTE PROGRAMA NO REPITE LA       *
028100*      LOGICA DE VENTANA DE SIGLO DE CAMPBAT.                     *
028200*    - LK-CV-SALIDA SE INICIALIZA POR COMPLETO AL EMPEZAR         *
028300*      (0000-CAMPVAL-INICIO), ASI QUE EL LLAMADOR NO NECESITA      *
028400*      LIMPIARLA ANTES DE CADA LLAMADO.                            *
028500*----------------------------------------------------------------*
028600
028700 0000-CAMPVAL-INICIO.
028800*        CAMPVAL SE LLAMA UNA VEZ POR CADA REGISTRO DEL ARCHIVO
028900*        DIARIO DE FUENTES, DESDE CAMPBAT.  NO ABRE NI CIERRA
029000*        ARCHIVOS PROPIOS Y NO LLEVA ACUMULADORES ENTRE LLAMADOS -
029100*        TODO LO QUE SABE DE UN REGISTRO EMPIEZA Y TERMINA DENTRO
029200*        DE ESTE PARRAFO, POR ESO EL PRIMER PASO ES SIEMPRE
029300*        INITIALIZE LK-CV-SALIDA (SIN ESTO, LOS CONTADORES DE
029400*        ERRORES/ADVERTENCIAS DEL LLAMADO ANTERIOR QUEDARIAN
029500*        PISADOS ENTRE UN REGISTRO Y EL SIGUIENTE).
029600*        ORDEN FIJO: PRIMERO TODA LA FASE 1 (SIN IMPORTAR SI YA
029700*        SALIO UN ERROR, PARA QUE LK-CV-ERRORES JUNTE TODOS LOS
029800*        PROBLEMAS DE PRESENCIA/FORMA/CALENDARIO DE UNA SOLA VEZ),
029900*        DESPUES 1400 DECIDE SI LA FASE 1 QUEDO LIMPIA, Y SOLO SI
030000*        QUEDO LIMPIA SE ENTRA A LA FASE 2 (REGLAS B1-B6 Y A1-A5).
030100
030200     INITIALIZE LK-CV-SALIDA.
030300     SET WS-FASE1-LIMPIA TO TRUE.
030400
030500     PERFORM 1000-VALIDAR-PRESENCIA
030600        THRU 1000-VALIDAR-PRESENCIA-FIN.
030700
030800     PERFORM 1200-VALIDAR-FORMA
030900        THRU 1200-VALIDAR-FORMA-FIN.
031000
031100     PERFORM 1300-VALIDAR-FECHA
031200        THRU 1300-VALIDAR-FECHA-FIN.
031300
031400     PERFORM 1400-VERIFICAR-FASE-1
031500        THRU 1400-VERIFICAR-FASE-1-FIN.
031600
031700*        LAS ONCE REGLAS DE FASE 2 SE EJECUTAN TODAS AUNQUE UNA
031800*        YA HAYA MARCADO ERROR, POR EL MISMO MOTIVO QUE LA FASE 1:
031900*        EL ARCHIVO DE RECHAZOS DEBE LISTAR TODOS LOS PROBLEMAS DE
032000*        UN REGISTRO EN UNA SOLA PASADA, NO SOLO EL PRIMERO QUE
032100*        SE ENCUENTRA (VER CAMPREJ.CPY - "UNA LINEA POR ERROR").
032200     IF WS-FASE1-LIMPIA
032300        PERFORM 2000-VALIDAR-SPEND
032400           THRU 2000-VALIDAR-SPEND-FIN
032500        PERFORM 2100-VALIDAR-CLICS-IMPRESIONES
032600           THRU 2100-VALIDAR-CLICS-IMPRESIONES-FIN
032700        PERFORM 2200-VALIDAR-CONVERSIONES
032800           THRU 2200-VALIDAR-CONVERSIONES-FIN
032900        PERFORM 2300-VALIDAR-GANANCIA
033000           THRU 2300-VALIDAR-GANANCIA-FIN
033100        PERFORM 2400-VALIDAR-FECHA-FUTURA
033200           THRU 2400-VALIDAR-FECHA-FUTURA-FIN
033300        PERFORM 2500-VALIDAR-ANTIGUEDAD
033400           THRU 2500-VALIDAR-ANTIGUEDAD-FIN
033500        PERFORM 3000-DETECTAR-IMPR-SIN-CLICS
033600           THRU 3000-DETECTAR-IMPR-SIN-CLICS-FIN
033700        PERFORM 3100-DETECTAR-CLICS-SIN-IMPR
033800           THRU 3100-DETECTAR-CLICS-SIN-IMPR-FIN
033900        PERFORM 3200-DETECTAR-GASTO-ALTO
034000           THRU 3200-DETECTAR-GASTO-ALTO-FIN
034100        PERFORM 3300-DETECTAR-CTR-IMPOSIBLE
034200           THRU 3300-DETECTAR-CTR-IMPOSIBLE-FIN
034300        PERFORM 3400-DETECTAR-SIN-INGRESO
034400           THRU 3400-DETECTAR-SIN-INGRESO-FIN
034500     END-IF.
034600
034700*        9000-CLASIFICAR VA SIEMPRE, AUN SI LA FASE 1 FALLO Y LA
034800*        FASE 2 NO SE EJECUTO - EL VEREDICTO SE SACA DIRECTAMENTE
034900*        DE LK-CV-CANT-ERRORES, QUE YA REFLEJA TODO LO QUE PASO,
035000*        VENGA DE FASE 1 O DE FASE 2.
035100     PERFORM 9000-CLASIFICAR
035200        THRU 9000-CLASIFICAR-FIN.
035300
035400     GOBACK.
035500
035600*----------------------------------------------------------------*
035700* FASE 1 - V1 CAMPOS OBLIGATORIOS PRESENTES                      *
035800*----------------------------------------------------------------*
035900 1000-VALIDAR-PRESENCIA.
036000*        SEIS CAMPOS SON OBLIGATORIOS EN TODO REGISTRO DE ENTRADA:
036100*        ID DE CAMPANIA, FUENTE, FECHA DE ACTIVIDAD, GASTO,
036200*        IMPRESIONES Y CLICS.  CAMPAIGN-NAME, CONVERSIONS, REVENUE
036300*        Y CURRENCY SON OPCIONALES Y NO SE VALIDAN ACA (VER B3/B4/
036400*        A5 PARA LAS REGLAS QUE SI LOS TOCAN CUANDO ESTAN PRESENTES).
036500*        SE COMPARA CONTRA SPACES PORQUE ESTE ES UN CHEQUEO DE
036600*        PRESENCIA, NO DE FORMA - UN CAMPO NUMERICO EN BLANCO NO
036700*        ES "CERO", ES "NO VINO", Y ESO SE DETECTA MEJOR CONTRA
036800*        SPACES QUE INTENTANDO LEERLO COMO NUMERO.
036900
037000     IF CF-CAMPANIA-ID = SPACES
037100        MOVE 'MISSING REQUIRED FIELD: CAMPAIGN-ID' TO WS-MSG-ERROR
037200        PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
037300     END-IF.
037400
037500     IF CF-FUENTE = SPACES
037600        MOVE 'MISSING REQUIRED FIELD: SOURCE' TO WS-MSG-ERROR
037700        PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
037800     END-IF.
037900
038000     IF CF-FECHA-ACTIVIDAD-X = SPACES
038100        MOVE 'MISSING REQUIRED FIELD: ACTIVITY-DATE' TO WS-MSG-ERROR
038200        PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
038300     END-IF.
038400
038500     IF CF-GASTO-X = SPACES
038600        MOVE 'MISSING REQUIRED FIELD: SPEND' TO WS-MSG-ERROR
038700        PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
038800     END-IF.
038900
039000     IF CF-IMPRESIONES = SPACES
039100        MOVE 'MISSING REQUIRED FIELD: IMPRESSIONS' TO WS-MSG-ERROR
039200        PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
039300     END-IF.
039400
039500     IF CF-CLICS = SPACES
039600        MOVE 'MISSING REQUIRED FIELD: CLICKS' TO WS-MSG-ERROR
039700        PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
039800     END-IF.
039900
040000 1000-VALIDAR-PRESENCIA-FIN.
040100     EXIT.
040200
040300*        SEIS IF INDEPENDIENTES, NO UN EVALUATE - CADA CAMPO
040400*        FALTANTE ES UN ERROR DISTINTO Y PUEDEN DARSE VARIOS A LA
040500*        VEZ EN EL MISMO REGISTRO (POR EJEMPLO, UN REGISTRO CON
040600*        TODOS LOS CAMPOS EN BLANCO GENERA LOS SEIS ERRORES).
040700
040800*----------------------------------------------------------------*
040900* FASE 1 - V2 FORMA NUMERICA DE LOS CAMPOS NUMERICOS             *
041000*----------------------------------------------------------------*
041100 1200-VALIDAR-FORMA.
041200*        SOLO SE VERIFICA NOT NUMERIC CUANDO EL CAMPO NO ESTA EN
041300*        BLANCO, PARA NO DUPLICAR EL ERROR DE "FALTA EL CAMPO" DE
041400*        1000-VALIDAR-PRESENCIA CON UN SEGUNDO ERROR DE "NO ES
041500*        NUMERICO" SOBRE EL MISMO CAMPO VACIO.  CONVERSIONS Y
041600*        REVENUE SON OPCIONALES, ASI QUE SOLO SE CHEQUEA SU FORMA
041700*        CUANDO EL DATO VINO INFORMADO.
041800
041900     IF CF-GASTO-X NOT = SPACES AND CF-GASTO-X NOT NUMERIC
042000        MOVE 'SPEND MUST BE NUMERIC' TO WS-MSG-ERROR
042100        PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
042200     END-IF.
042300
042400     IF CF-IMPRESIONES NOT = SPACES AND CF-IMPRESIONES NOT NUMERIC
042500        MOVE 'IMPRESSIONS MUST BE NUMERIC' TO WS-MSG-ERROR
042600        PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
042700     END-IF.
042800
042900     IF CF-CLICS NOT = SPACES AND CF-CLICS NOT NUMERIC
043000        MOVE 'CLICKS MUST BE NUMERIC' TO WS-MSG-ERROR
043100        PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
043200     END-IF.
043300
043400     IF CF-CONVERSIONES-X NOT = SPACES
043500        AND CF-CONVERSIONES NOT NUMERIC
043600        MOVE 'CONVERSIONS MUST BE NUMERIC' TO WS-MSG-ERROR
043700        PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
043800     END-IF.
043900
044000     IF CF-GANANCIA-X NOT = SPACES AND CF-GANANCIA-X NOT NUMERIC
044100        MOVE 'REVENUE MUST BE NUMERIC' TO WS-MSG-ERROR
044200        PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
044300     END-IF.
044400
044500 1200-VALIDAR-FORMA-FIN.
044600     EXIT.
044700
044800*        CAMPAIGN-NAME Y CURRENCY NO SE MENCIONAN EN ESTE PARRAFO
044900*        PORQUE SON ALFANUMERICOS - NO TIENE SENTIDO PEDIRLES
045000*        FORMA NUMERICA.
045100
045200*----------------------------------------------------------------*
045300* FASE 1 - V3 FORMA DE CALENDARIO VALIDA PARA ACTIVITY-DATE      *
045400*----------------------------------------------------------------*
045500 1300-VALIDAR-FECHA.
045600*        TRES NIVELES DE CHEQUEO EN CASCADA: PRIMERO QUE SEA
045700*        NUMERICA (SI NO LO ES, NI SIQUIERA SE PUEDE MIRAR EL MES);
045800*        LUEGO QUE EL MES ESTE ENTRE 1 Y 12 (SI NO LO ESTA, NO SE
045900*        PUEDE CONSULTAR LA TABLA DE DIAS POR MES CON ESE MES COMO
046000*        SUBINDICE - SERIA UN SUBINDICE FUERA DE RANGO); Y RECIEN
046100*        AHI SE ARMA LA TABLA DE DIAS DEL MES (CON EL AJUSTE DE
046200*        BISIESTO) Y SE VALIDA EL DIA CONTRA ESE LIMITE.
046300
046400     IF CF-FECHA-ACTIVIDAD-X NOT = SPACES
046500        IF CF-FECHA-ACTIVIDAD-X NOT NUMERIC
046600           MOVE 'DATE MUST BE VALID YYYYMMDD' TO WS-MSG-ERROR
046700           PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
046800        ELSE
046900           IF CF-FECHA-MES < 1 OR CF-FECHA-MES > 12
047000              MOVE 'DATE MUST BE VALID YYYYMMDD' TO WS-MSG-ERROR
047100              PERFORM 8000-AGREGAR-ERROR
047200                 THRU 8000-AGREGAR-ERROR-FIN
047300           ELSE
047400              PERFORM 1350-CALCULAR-DIAS-DEL-MES
047500                 THRU 1350-CALCULAR-DIAS-DEL-MES-FIN
047600              IF CF-FECHA-DIA < 1 OR
047700                 CF-FECHA-DIA > WS-DIAS-POR-MES (CF-FECHA-MES)
047800                 MOVE 'DATE MUST BE VALID YYYYMMDD' TO WS-MSG-ERROR
047900                 PERFORM 8000-AGREGAR-ERROR
048000                    THRU 8000-AGREGAR-ERROR-FIN
048100              END-IF
048200           END-IF
048300        END-IF
048400     END-IF.
048500
048600 1300-VALIDAR-FECHA-FIN.
048700     EXIT.
048800
048900*        UN CF-FECHA-ACTIVIDAD-X EN BLANCO NO ENTRA A ESTE
049000*        PARRAFO PORQUE 1000-VALIDAR-PRESENCIA YA LO MARCO COMO
049100*        FALTANTE - NO HACE FALTA REPETIR ESE ERROR ACA.
049200
049300*----------------------------------------------------------------*
049400* AJUSTA LA POSICION DE FEBRERO EN LA TABLA DE DIAS POR MES A 28 *
049500* O 29 SEGUN CORRESPONDA A CF-FECHA-ANIO ANTES DE VALIDAR EL DIA.*
049600*----------------------------------------------------------------*
049700 1350-CALCULAR-DIAS-DEL-MES.
049800
049900     PERFORM 1360-VERIFICAR-BISIESTO
050000        THRU 1360-VERIFICAR-BISIESTO-FIN.
050100
050200     MOVE 28 TO WS-DIAS-POR-MES (2).
050300     IF WS-SERIAL-ANIO-BISIESTO
050400        MOVE 29 TO WS-DIAS-POR-MES (2)
050500     END-IF.
050600
050700 1350-CALCULAR-DIAS-DEL-MES-FIN.
050800     EXIT.
050900
051000*----------------------------------------------------------------*
051100* CALCULA SI CF-FECHA-ANIO ES BISIESTO SIN USAR FUNCTION MOD     *
051200* (REGLA GREGORIANA: DIVISIBLE POR 4, SALVO SIGLOS NO DIVISIBLES *
051300* POR 400).  SE USA DIVIDE ... REMAINDER PORQUE ESTE COMPILADOR  *
051400* NO TIENE FUNCTION MOD Y LA INSTALACION NO USA INTRINSIC        *
051500* FUNCTIONS EN NINGUN PROGRAMA DE ESTA APLICACION.               *
051600*----------------------------------------------------------------*
051700 1360-VERIFICAR-BISIESTO.
051800*        1360 SE COMPARTE ENTRE 1350 (VALIDACION DE CALENDARIO DE
051900*        FASE 1) Y 2550 (CALCULO DE SERIAL DE FECHA PARA LA REGLA
052000*        B6 DE ANTIGUEDAD) - LOS DOS USOS NECESITAN SABER SI EL
052100*        ANIO ES BISIESTO, UNO PARA VALIDAR EL 29 DE FEBRERO Y EL
052200*        OTRO PARA SUMAR UN DIA AL SERIAL DESPUES DE FEBRERO.
052300
052400     SET WS-SERIAL-ANIO-BISIESTO TO FALSE.
052500     DIVIDE CF-FECHA-ANIO BY 4 GIVING WS-SERIAL-TEMP-1
052600        REMAINDER WS-SERIAL-TEMP-2.
052700     IF WS-SERIAL-TEMP-2 = ZERO
052800        DIVIDE CF-FECHA-ANIO BY 100 GIVING WS-SERIAL-TEMP-1
052900           REMAINDER WS-SERIAL-TEMP-2
053000        IF WS-SERIAL-TEMP-2 NOT = ZERO
053100           SET WS-SERIAL-ANIO-BISIESTO TO TRUE
053200        ELSE
053300           DIVIDE CF-FECHA-ANIO BY 400 GIVING WS-SERIAL-TEMP-1
053400              REMAINDER WS-SERIAL-TEMP-3
053500           IF WS-SERIAL-TEMP-3 = ZERO
053600              SET WS-SERIAL-ANIO-BISIESTO TO TRUE
053700           END-IF
053800        END-IF
053900     END-IF.
054000
054100 1360-VERIFICAR-BISIESTO-FIN.
054200     EXIT.
054300
054400*        RESULTADO DE ESTE PARRAFO: SOLO LA 88-LEVEL WS-SERIAL-
054500*        ANIO-BISIESTO QUEDA CON UN VALOR CONFIABLE PARA EL
054600*        LLAMADOR; WS-SERIAL-TEMP-1/2/3 SON DESCARTABLES Y NO SE
054700*        DEBEN LEER DESPUES DE ESTE PERFORM.
054800
054900*----------------------------------------------------------------*
055000* DECIDE SI LA FASE 2 (REGLAS DE NEGOCIO Y ANOMALIAS) PUEDE      *
055100* EJECUTARSE, SEGUN SI FASE 1 JUNTO ALGUN ERROR.                 *
055200*----------------------------------------------------------------*
055300 1400-VERIFICAR-FASE-1.
055400*        SE MIRA LK-CV-CANT-ERRORES Y NO UNA VARIABLE DE ESTADO
055500*        PROPIA DE CADA PARRAFO DE FASE 1, PORQUE EL CONTADOR DE
055600*        LA SALIDA YA ES, POR CONSTRUCCION, EL RESUMEN DE TODO LO
055700*        QUE PASO EN 1000/1200/1300 - NO HACE FALTA LLEVAR UNA
055800*        CUENTA PARALELA.
055900
056000     IF LK-CV-CANT-ERRORES = ZERO
056100        SET WS-FASE1-LIMPIA TO TRUE
056200     ELSE
056300        SET WS-FASE1-CON-ERROR TO TRUE
056400     END-IF.
056500
056600 1400-VERIFICAR-FASE-1-FIN.
056700     EXIT.
056800
056900*----------------------------------------------------------------*
057000* NOTA GENERAL SOBRE LAS REGLAS B1-B6 Y A1-A5 DE ABAJO -          *
057100* NINGUNA DE ELLAS VUELVE A CHEQUEAR QUE EL CAMPO SEA NUMERICO O  *
057200* QUE ESTE PRESENTE, PORQUE ESO YA LO GARANTIZO LA FASE 1 (SOLO   *
057300* SE LLEGA HASTA ACA SI WS-FASE1-LIMPIA); POR ESO PUEDEN USAR      *
057400* COMPARACIONES Y COMPUTE DIRECTAMENTE SOBRE LOS CAMPOS SIN       *
057500* REPETIR NINGUNA VALIDACION DE FORMA.                            *
057600*----------------------------------------------------------------*
057700
057800*----------------------------------------------------------------*
057900* B1 - EL GASTO NO PUEDE SER NEGATIVO                            *
058000*----------------------------------------------------------------*
058100 2000-VALIDAR-SPEND.
058200*        UN GASTO NEGATIVO NO TIENE SENTIDO DE NEGOCIO PARA UNA
058300*        CAMPANIA DE PAUTA (NO EXISTE "GASTAR MENOS QUE CERO");
058400*        SI APARECE, LO MAS PROBABLE ES UN ERROR DE CARGA EN EL
058500*        SISTEMA DE ORIGEN DE LA FUENTE, POR ESO ES ERROR Y NO
058600*        SOLO ADVERTENCIA.
058700
058800     IF CF-GASTO < 0
058900        MOVE 'SPEND MUST BE NON-NEGATIVE' TO WS-MSG-ERROR
059000        PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
059100     END-IF.
059200
059300 2000-VALIDAR-SPEND-FIN.
059400     EXIT.
059500
059600*----------------------------------------------------------------*
059700* NOTA GENERAL SOBRE LAS SEIS REGLAS DE NEGOCIO B1-B6 DE ABAJO -  *
059800* CUATRO SON ERROR (B1, B2, B3, B4, B5) Y UNA ES ADVERTENCIA (B6);*
059900* LA DIFERENCIA ES SI EL DATO ES IMPOSIBLE EN TERMINOS DE NEGOCIO  *
060000* (ERROR, EL REGISTRO SE RECHAZA) O SI ES POSIBLE PERO MERECE      *
060100* ATENCION (ADVERTENCIA, EL REGISTRO SIGUE ADELANTE).              *
060200*----------------------------------------------------------------*
060300
060400*----------------------------------------------------------------*
060500* B2 - LOS CLICS NO PUEDEN SUPERAR LAS IMPRESIONES               *
060600*----------------------------------------------------------------*
060700 2100-VALIDAR-CLICS-IMPRESIONES.
060800*        UN CLIC SOLO PUEDE OCURRIR SOBRE UN AVISO QUE SE MOSTRO
060900*        (SE IMPRIMIO) AL MENOS UNA VEZ; MAS CLICS QUE IMPRESIONES
061000*        ES IMPOSIBLE EN TERMINOS DE NEGOCIO Y SEÑALA UN PROBLEMA
061100*        DE CONTEO EN LA FUENTE, NO UN CASO LIMITE VALIDO.
061200
061300     IF CF-CLICS > CF-IMPRESIONES
061400        MOVE 'CLICKS CANNOT EXCEED IMPRESSIONS' TO WS-MSG-ERROR
061500        PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
061600     END-IF.
061700
061800 2100-VALIDAR-CLICS-IMPRESIONES-FIN.
061900     EXIT.
062000
062100*        SE PERMITE CLICS = IMPRESIONES (CTR DEL 100%), AUNQUE ESE
062200*        CASO QUEDE ATRAPADO MAS ADELANTE POR A4 SI EL CTR
062300*        CALCULADO SUPERA EL 50% - LAS DOS REGLAS SON
062400*        INDEPENDIENTES Y PUEDEN DISPARAR JUNTAS SOBRE EL MISMO
062500*        REGISTRO.
062600
062700*----------------------------------------------------------------*
062800* B3 - SI HAY CONVERSIONES, NO PUEDEN SUPERAR LOS CLICS          *
062900*----------------------------------------------------------------*
063000 2200-VALIDAR-CONVERSIONES.
063100*        CONVERSIONS ES OPCIONAL (NO TODAS LAS FUENTES LO INFORMAN)
063200*        POR ESO LA REGLA SOLO SE APLICA CUANDO EL CAMPO VINO
063300*        INFORMADO; EN NEGOCIO, UNA CONVERSION SIEMPRE VIENE
063400*        DESPUES DE UN CLIC, ASI QUE NO PUEDE HABER MAS
063500*        CONVERSIONES QUE CLICS EN EL MISMO REGISTRO.
063600
063700     IF CF-CONVERSIONES-X NOT = SPACES
063800        IF CF-CONVERSIONES > CF-CLICS
063900           MOVE 'CONVERSIONS CANNOT EXCEED CLICKS' TO WS-MSG-ERROR
064000           PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
064100        END-IF
064200     END-IF.
064300
064400 2200-VALIDAR-CONVERSIONES-FIN.
064500     EXIT.
064600
064700*        SI CONVERSIONS = CLICS (TODOS LOS CLICS CONVIRTIERON) NO
064800*        SE MARCA NADA - ES UN CASO EXTREMO PERO NO IMPOSIBLE PARA
064900*        CAMPANIAS PEQUENIAS CON POCOS CLICS.
065000
065100*----------------------------------------------------------------*
065200* B4 - SI HAY GANANCIA, NO PUEDE SER NEGATIVA                    *
065300*----------------------------------------------------------------*
065400 2300-VALIDAR-GANANCIA.
065500*        REVENUE TAMBIEN ES OPCIONAL; CUANDO VIENE INFORMADO NO
065600*        PUEDE SER NEGATIVO PORQUE REPRESENTA INGRESO ATRIBUIDO A
065700*        LA CAMPANIA, NO GANANCIA NETA (QUE SI PODRIA SER NEGATIVA
065800*        SI SE RESTARA EL GASTO - ESE CALCULO LO HACE CAMPAGG CON
065900*        EL ROAS, NO ESTE VALIDADOR).
066000
066100     IF CF-GANANCIA-X NOT = SPACES
066200        IF CF-GANANCIA < 0
066300           MOVE 'REVENUE MUST BE NON-NEGATIVE' TO WS-MSG-ERROR
066400           PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
066500        END-IF
066600     END-IF.
066700
066800 2300-VALIDAR-GANANCIA-FIN.
066900     EXIT.
067000
067100*        REVENUE = 0 INFORMADO EXPLICITAMENTE NO ES ERROR PARA
067200*        ESTA REGLA (SOLO LO NEGATIVO LO ES); SI ADEMAS HUBO
067300*        CONVERSIONES, ESE CASO LO TOMA LA ANOMALIA A5 MAS ABAJO.
067400
067500*----------------------------------------------------------------*
067600* B5 - LA FECHA DE ACTIVIDAD NO PUEDE SER POSTERIOR A LA CORRIDA *
067700*----------------------------------------------------------------*
067800 2400-VALIDAR-FECHA-FUTURA.
067900*        LA COMPARACION ES DIRECTA SOBRE PIC 9(08) EN FORMATO
068000*        AAAAMMDD PORQUE ESE FORMATO ORDENA CORRECTAMENTE COMO
068100*        NUMERO ENTERO; NO HACE FALTA DESCOMPONER EN ANIO/MES/DIA
068200*        PARA UNA SIMPLE COMPARACION MAYOR-QUE.
068300
068400     IF CF-FECHA-ACTIVIDAD > LK-CV-FECHA-CORRIDA
068500        MOVE 'DATE CANNOT BE IN FUTURE' TO WS-MSG-ERROR
068600        PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
068700     END-IF.
068800
068900 2400-VALIDAR-FECHA-FUTURA-FIN.
069000     EXIT.
069100
069200*        LA IGUALDAD (FECHA DE ACTIVIDAD = FECHA DE CORRIDA) ES
069300*        VALIDA - REPRESENTA UN REGISTRO QUE LLEGA EL MISMO DIA
069400*        DE LA ACTIVIDAD QUE INFORMA, EL CASO NORMAL DE UN LOTE
069500*        DIARIO SIN RETRASO.
069600
069700*----------------------------------------------------------------*
069800* B6 - ADVERTIR SI LA FECHA TIENE MAS DE 90 DIAS DE ANTIGUEDAD   *
069900*----------------------------------------------------------------*
070000 2500-VALIDAR-ANTIGUEDAD.
070100*        A DIFERENCIA DE B5, ESTA REGLA ES SOLO ADVERTENCIA: UNA
070200*        CAMPANIA VIEJA QUE RECIEN AHORA LLEGA AL LOTE NO ES UN
070300*        ERROR DE DATOS, PERO SI ALGO QUE EL ANALISTA DE PAUTA
070400*        QUIERE VER SEÑALADO (POR EJEMPLO, PARA DETECTAR FUENTES
070500*        QUE MANDAN DATOS CON RETRASO).  SE CONVIERTEN AMBAS
070600*        FECHAS A UN NUMERO DE DIA CORRIDO (SERIAL) PARA PODER
070700*        RESTARLAS DIRECTAMENTE, EN VEZ DE COMPARAR AAAAMMDD COMO
070800*        SI FUERA UNA RESTA ARITMETICA (LO QUE DARIA UN RESULTADO
070900*        SIN SENTIDO AL CRUZAR UN CAMBIO DE MES O DE ANIO).
071000
071100     MOVE CF-FECHA-ACTIVIDAD TO WS-SERIAL-FECHA-ENTRADA.
071200     PERFORM 2550-CALCULAR-SERIAL-FECHA
071300        THRU 2550-CALCULAR-SERIAL-FECHA-FIN.
071400     MOVE WS-SERIAL-RESULTADO TO WS-DIAS-CAMPANIA.
071500
071600     MOVE LK-CV-FECHA-CORRIDA TO WS-SERIAL-FECHA-ENTRADA.
071700     PERFORM 2550-CALCULAR-SERIAL-FECHA
071800        THRU 2550-CALCULAR-SERIAL-FECHA-FIN.
071900     MOVE WS-SERIAL-RESULTADO TO WS-DIAS-CORRIDA.
072000
072100     COMPUTE WS-DIAS-ANTIGUEDAD = WS-DIAS-CORRIDA - WS-DIAS-CAMPANIA.
072200
072300     IF WS-DIAS-ANTIGUEDAD > 90
072400        MOVE 'DATE MORE THAN 90 DAYS OLD' TO WS-MSG-ADVERTENCIA
072500        PERFORM 8100-AGREGAR-ADVERTENCIA
072600           THRU 8100-AGREGAR-ADVERTENCIA-FIN
072700     END-IF.
072800
072900 2500-VALIDAR-ANTIGUEDAD-FIN.
073000     EXIT.
073100
073200*----------------------------------------------------------------*
073300* CONVIERTE WS-SERIAL-FECHA-ENTRADA (YYYYMMDD) A UN NUMERO DE    *
073400* DIA CORRIDO, SIN USAR FUNCIONES INTRINSECAS, PARA PODER RESTAR *
073500* DOS FECHAS Y OBTENER LA CANTIDAD DE DIAS TRANSCURRIDOS.        *
073600*----------------------------------------------------------------*
073700 2550-CALCULAR-SERIAL-FECHA.
073800*        FORMULA: (ANIO * 365) + CANTIDAD DE DIAS BISIESTOS DESDE
073900*        EL ANIO 0 (APROXIMADA POR ANIO / 4) + DIAS ACUMULADOS
074000*        HASTA EL PRIMER DIA DEL MES + DIA DEL MES.  NO ES UN
074100*        SERIAL JULIANO EXACTO NI CONTEMPLA LOS AJUSTES DE SIGLO
074200*        DE LA REGLA GREGORIANA EN EL TERMINO ANIO/4 (SOLO SE
074300*        CORRIGE EL PROPIO ANIO EN CURSO CON EL AJUSTE DE ABAJO);
074400*        COMO SOLO SE USA PARA RESTAR DOS FECHAS DEL MISMO
074500*        CALENDARIO Y VER LA DIFERENCIA EN DIAS, EL ERROR
074600*        ACUMULADO SE CANCELA AL RESTAR Y EL RESULTADO ES EXACTO.
074700
074800     PERFORM 1360-VERIFICAR-BISIESTO
074900        THRU 1360-VERIFICAR-BISIESTO-FIN.
075000
075100     DIVIDE WS-SERIAL-ANIO BY 4 GIVING WS-SERIAL-TEMP-1.
075200     COMPUTE WS-SERIAL-RESULTADO =
075300             (WS-SERIAL-ANIO * 365) + WS-SERIAL-TEMP-1
075400             + WS-DIAS-ACUM-MES (WS-SERIAL-MES) + WS-SERIAL-DIA.
075500
075600*        SI EL ANIO ES BISIESTO Y LA FECHA CAE DESPUES DE FEBRERO,
075700*        HAY QUE SUMAR EL 29 DE FEBRERO QUE WS-DIAS-ACUM-MES NO
075800*        CONTEMPLA (LA TABLA SE ARMO SOBRE UN ANIO COMUN).
075900     IF WS-SERIAL-ANIO-BISIESTO AND WS-SERIAL-MES > 2
076000        ADD 1 TO WS-SERIAL-RESULTADO
076100     END-IF.
076200
076300 2550-CALCULAR-SERIAL-FECHA-FIN.
076400     EXIT.
076500
076600*----------------------------------------------------------------*
076700* A1 - HUBO IMPRESIONES PERO NINGUN CLIC (ADVERTENCIA)           *
076800*----------------------------------------------------------------*
076900 3000-DETECTAR-IMPR-SIN-CLICS.
077000*        ES UN PATRON NORMAL EN PAUTA (UN AVISO PUEDE MOSTRARSE
077100*        MUCHAS VECES SIN QUE NADIE LO CLIQUEE) POR ESO ES SOLO
077200*        ADVERTENCIA, NO ERROR - SE DEJA REGISTRADO PARA ANALISIS
077300*        DE RENDIMIENTO DE LA CAMPANIA, NO PARA RECHAZAR EL DATO.
077400
077500     IF CF-IMPRESIONES > 0 AND CF-CLICS = 0
077600        MOVE 'IMPRESSIONS BUT ZERO CLICKS' TO WS-MSG-ADVERTENCIA
077700        PERFORM 8100-AGREGAR-ADVERTENCIA
077800           THRU 8100-AGREGAR-ADVERTENCIA-FIN
077900     END-IF.
078000
078100 3000-DETECTAR-IMPR-SIN-CLICS-FIN.
078200     EXIT.
078300
078400*        NO HAY LIMITE DE CANTIDAD DE IMPRESIONES PARA ESTA
078500*        ADVERTENCIA - CUALQUIER VALOR POSITIVO DE IMPRESIONES
078600*        CON CERO CLICS LA DISPARA.
078700
078800*----------------------------------------------------------------*
078900* A2 - HUBO CLICS SIN NINGUNA IMPRESION (ERROR)                  *
079000*----------------------------------------------------------------*
079100 3100-DETECTAR-CLICS-SIN-IMPR.
079200*        AL REVES DE A1, ESTE CASO NO TIENE EXPLICACION DE NEGOCIO
079300*        POSIBLE (NO PUEDE HABER UN CLIC SOBRE UN AVISO QUE NUNCA
079400*        SE MOSTRO) POR ESO ES ERROR Y NO ADVERTENCIA.  NOTAR QUE
079500*        ESTA REGLA ES UN CASO PARTICULAR DE B2 (CLICS > IMPRESIONES
079600*        CUANDO IMPRESIONES = 0), PERO SE DEJA COMO REGLA APARTE
079700*        PORQUE EL TEXTO DEL MENSAJE ES MAS ESPECIFICO Y AYUDA MAS
079800*        AL ANALISTA QUE REVISA EL ARCHIVO DE RECHAZOS.
079900
080000     IF CF-IMPRESIONES = 0 AND CF-CLICS > 0
080100        MOVE 'ZERO IMPRESSIONS BUT POSITIVE CLICKS' TO WS-MSG-ERROR
080200        PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
080300     END-IF.
080400
080500 3100-DETECTAR-CLICS-SIN-IMPR-FIN.
080600     EXIT.
080700
080800*        SI IMPRESIONES = 0 Y CLICS = 0, ESTA REGLA NO DISPARA -
080900*        UN REGISTRO SIN NADA DE ACTIVIDAD ES VALIDO.
081000
081100*----------------------------------------------------------------*
081200* A3 - EL GASTO ES INUSUALMENTE ALTO (ADVERTENCIA)               *
081300*----------------------------------------------------------------*
081400 3200-DETECTAR-GASTO-ALTO.
081500*        EL UMBRAL DE 100000.00 ES UN VALOR DE NEGOCIO FIJADO POR
081600*        EL AREA DE PAUTA COMO "LO QUE AMERITA UNA REVISION MANUAL
081700*        ANTES DE CONFIAR EN EL DATO", NO UN LIMITE TECNICO DEL
081800*        CAMPO (QUE ADMITE HASTA 9(09)V99).  NO RECHAZA EL
081900*        REGISTRO, SOLO LO SEÑALA.
082000
082100     IF CF-GASTO > 100000.00
082200        MOVE 'SPEND UNUSUALLY HIGH' TO WS-MSG-ADVERTENCIA
082300        PERFORM 8100-AGREGAR-ADVERTENCIA
082400           THRU 8100-AGREGAR-ADVERTENCIA-FIN
082500     END-IF.
082600
082700 3200-DETECTAR-GASTO-ALTO-FIN.
082800     EXIT.
082900
083000*        UN GASTO EXACTAMENTE IGUAL A 100000.00 NO DISPARA LA
083100*        ADVERTENCIA - EL CORTE ES ESTRICTAMENTE MAYOR QUE.
083200
083300*----------------------------------------------------------------*
083400* A4 - EL CTR CALCULADO ES IMPOSIBLEMENTE ALTO (ERROR)           *
083500*----------------------------------------------------------------*
083600 3300-DETECTAR-CTR-IMPOSIBLE.
083700*        EL CTR (CLICS SOBRE IMPRESIONES, EN PORCENTAJE) NUNCA
083800*        DEBERIA SUPERAR UN VALOR RAZONABLE; TP0143 DEJO ASENTADO
083900*        QUE EL REDONDEO ES COMERCIAL (HALF-UP, POR EL COMPUTE
084000*        ROUNDED SIN CLAUSULA EXPLICITA, QUE ES EL MODO POR
084100*        DEFECTO DE ESTE COMPILADOR) A DOS DECIMALES, IGUAL QUE
084200*        LAS METRICAS DE CAMPAGG - LOS DOS PROGRAMAS TIENEN QUE
084300*        DAR EL MISMO CTR PARA EL MISMO REGISTRO SI SE COMPARAN.
084400*        EL CHEQUEO SOLO SE HACE SI HUBO IMPRESIONES (SI NO LAS
084500*        HUBO, EL CTR NO SE CALCULA Y NO PUEDE SER "IMPOSIBLE").
084600
084700     IF CF-IMPRESIONES > 0
084800        COMPUTE WS-CTR-CALCULADO =
084900                (CF-CLICS / CF-IMPRESIONES) * 100
085000        IF WS-CTR-CALCULADO > 50.00
085100           MOVE 'CTR IMPOSSIBLY HIGH' TO WS-MSG-ERROR
085200           PERFORM 8000-AGREGAR-ERROR THRU 8000-AGREGAR-ERROR-FIN
085300        END-IF
085400     END-IF.
085500
085600 3300-DETECTAR-CTR-IMPOSIBLE-FIN.
085700     EXIT.
085800
085900*----------------------------------------------------------------*
086000* A5 - HUBO CONVERSIONES PERO NINGUN INGRESO (ADVERTENCIA)       *
086100*----------------------------------------------------------------*
086200 3400-DETECTAR-SIN-INGRESO.
086300*        UNA CONVERSION SIN INGRESO ASOCIADO PUEDE SER NORMAL (POR
086400*        EJEMPLO, UNA CONVERSION DE REGISTRO GRATUITO EN VEZ DE UNA
086500*        VENTA) POR ESO ES ADVERTENCIA Y NO ERROR; SE CONSIDERA
086600*        "SIN INGRESO" TANTO CUANDO REVENUE NO VINO INFORMADO COMO
086700*        CUANDO VINO INFORMADO EN CERO.
086800
086900     IF CF-CONVERSIONES-X NOT = SPACES AND CF-CONVERSIONES > 0
087000        IF CF-GANANCIA-X = SPACES OR CF-GANANCIA = 0
087100           MOVE 'CONVERSIONS BUT NO REVENUE' TO WS-MSG-ADVERTENCIA
087200           PERFORM 8100-AGREGAR-ADVERTENCIA
087300              THRU 8100-AGREGAR-ADVERTENCIA-FIN
087400        END-IF
087500     END-IF.
087600
087700 3400-DETECTAR-SIN-INGRESO-FIN.
087800     EXIT.
087900
088000*----------------------------------------------------------------*
088100* NOTA GENERAL SOBRE LAS CINCO ANOMALIAS A1-A5 DE ARRIBA -        *
088200* SE LLAMAN "ANOMALIAS" Y NO "REGLAS DE NEGOCIO" PORQUE, A         *
088300* DIFERENCIA DE B1-B6 (QUE SURGEN DIRECTAMENTE DE COMO FUNCIONA    *
088400* LA PAUTA PUBLICITARIA), ESTAS CINCO SALIERON DE MIRAR DATOS      *
088500* HISTORICOS DE PRODUCCION Y DETECTAR PATRONES QUE, SIN SER        *
088600* IMPOSIBLES, RARA VEZ APARECEN EN UN REGISTRO SANO (TP0069).      *
088700* POR ESO CUATRO DE LAS CINCO SON SOLO ADVERTENCIA - LA EXCEPCION  *
088800* ES A2 (CLICS SIN IMPRESIONES), QUE SI ES UNA IMPOSIBILIDAD       *
088900* LOGICA Y POR ESO ES ERROR.                                       *
089000*----------------------------------------------------------------*
089100
089200*----------------------------------------------------------------*
089300* AGREGA WS-MSG-ERROR A LA LISTA DE ERRORES DE SALIDA, SI TODAVIA*
089400* HAY LUGAR (COTA DE 20 - VER NOTA EN LK-CV-SALIDA MAS ARRIBA).  *
089500*----------------------------------------------------------------*
089600 8000-AGREGAR-ERROR.
089700*        ESTE PARRAFO SE LLAMA DESDE CASI TODAS LAS REGLAS DE
089800*        FASE 1 Y DE LAS REGLAS DE NEGOCIO B1/B2/B5 Y LA ANOMALIA
089900*        A2/A4 - CUALQUIER REGLA QUE DECIDA QUE EL REGISTRO NO
090000*        PUEDE PASAR TAL COMO VINO.
090100*        SI YA HAY 20 ERRORES CARGADOS, LOS SIGUIENTES SE PIERDEN
090200*        EN SILENCIO - NO SE CONSIDERO NECESARIO AVISAR QUE HAY
090300*        MAS ERRORES DE LOS QUE ENTRAN EN LA LISTA PORQUE, EN LA
090400*        PRACTICA, UN REGISTRO CON 20 ERRORES YA ES UN REGISTRO
090500*        TOTALMENTE INVALIDO Y EL DETALLE ADICIONAL NO CAMBIA LA
090600*        DECISION DE RECHAZARLO.
090700
090800     IF LK-CV-CANT-ERRORES < 20
090900        ADD 1 TO LK-CV-CANT-ERRORES
091000        MOVE WS-MSG-ERROR TO LK-CV-ERRORES (LK-CV-CANT-ERRORES)
091100     END-IF.
091200
091300 8000-AGREGAR-ERROR-FIN.
091400     EXIT.
091500
091600*----------------------------------------------------------------*
091700* AGREGA WS-MSG-ADVERTENCIA A LA LISTA DE ADVERTENCIAS DE SALIDA,*
091800* SI TODAVIA HAY LUGAR (MISMA COTA DE 20 QUE LOS ERRORES).       *
091900*----------------------------------------------------------------*
092000 8100-AGREGAR-ADVERTENCIA.
092100*        ESTE PARRAFO SE LLAMA DESDE B6 Y DESDE LAS ANOMALIAS
092200*        A1/A3/A5 - LAS CUATRO REGLAS QUE DEJAN PASAR EL REGISTRO
092300*        PERO QUIEREN QUE QUEDE UNA CONSTANCIA VISIBLE EN EL
092400*        ARCHIVO DE RECHAZOS PARA REVISION POSTERIOR.
092500
092600     IF LK-CV-CANT-ADVERTENCIAS < 20
092700        ADD 1 TO LK-CV-CANT-ADVERTENCIAS
092800        MOVE WS-MSG-ADVERTENCIA
092900           TO LK-CV-ADVERTENCIAS (LK-CV-CANT-ADVERTENCIAS)
093000     END-IF.
093100
093200 8100-AGREGAR-ADVERTENCIA-FIN.
093300     EXIT.
093400
093500*----------------------------------------------------------------*
093600* VEREDICTO FINAL: VALIDO SI NO QUEDO NINGUN ERROR CARGADO. LAS  *
093700* ADVERTENCIAS NO INVALIDAN EL REGISTRO, SOLO VIAJAN INFORMATIVAS*
093800* JUNTO CON EL.                                                  *
093900*----------------------------------------------------------------*
094000 9000-CLASIFICAR.
094100
094200     IF LK-CV-CANT-ERRORES = ZERO
094300        SET LK-CV-ES-VALIDO TO TRUE
094400     ELSE
094500        SET LK-CV-ES-INVALIDO TO TRUE
094600     END-IF.
094700
094800     IF SW-TRAZA-ACTIVA
094900        DISPLAY 'CAMPVAL: ' CF-CAMPANIA-ID ' RESULTADO=' LK-CV-RESULTADO
095000                ' ERRORES=' LK-CV-CANT-ERRORES
095100                ' ADVERTENCIAS=' LK-CV-CANT-ADVERTENCIAS
095200     END-IF.
095300
095400 9000-CLASIFICAR-FIN.
095500     EXIT.
095600
095700******************************************************************
095800*    NOTA DE MANTENIMIENTO - COHERENCIA CON CAMPAGG               *
095900*    CAMPAGG (EL AGREGADOR QUE CORRE DESPUES SOBRE LOS REGISTROS  *
096000*    QUE ESTE VALIDADOR MARCO COMO VALIDOS) CALCULA SU PROPIO CTR *
096100*    CON LA MISMA FORMULA Y EL MISMO REDONDEO QUE 3300-DETECTAR-  *
096200*    CTR-IMPOSIBLE.  SI ALGUN DIA SE CAMBIA LA FORMULA O EL       *
096300*    REDONDEO EN UNO DE LOS DOS PROGRAMAS, HAY QUE CAMBIARLO EN   *
096400*    EL OTRO TAMBIEN, PORQUE LA REGLA A4 DE ESTE PROGRAMA ASUME   *
096500*    QUE ES EL MISMO CALCULO QUE VA A REPORTAR CAMPAGG PARA ESE   *
096600*    MISMO REGISTRO EN EL LISTADO DE MARKETING.                   *
096700*                                                                  *
096800*    IGUALMENTE, SI SE AGREGA UN CAMPO OBLIGATORIO NUEVO AL       *
096900*    ARCHIVO DE ENTRADA, HAY QUE TOCAR TRES LUGARES: CAMPFEED.CPY *
097000*    (EL LAYOUT), 1000-VALIDAR-PRESENCIA (LA VALIDACION DE        *
097100*    PRESENCIA) Y, SI EL CAMPO ES NUMERICO, TAMBIEN 1200-VALIDAR- *
097200*    FORMA.  OLVIDAR UNO DE LOS TRES ES EL ERROR MAS COMUN QUE SE *
097300*    VIO EN ESTE PROGRAMA A LO LARGO DE LOS ANIOS.                *
097400******************************************************************
