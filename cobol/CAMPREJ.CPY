000100******************************************************************
000200*    CAMPREJ.CPY                                                 *
000300*    LAYOUT DE RECHAZO - UNA LINEA POR CADA ERROR DETECTADO      *
000400*    LARGO DE REGISTRO = 82 BYTES                                *
000500*----------------------------------------------------------------*
000600*    Authors: N. Berge, C. Perdiguera                            *
000700*    Date: 11/05/1996                                            *
000800*    Purpose: TP-CAMP - AULA 3 - GRUPO 1                         *
000900*----------------------------------------------------------------*
001000* HISTORIAL DE CAMBIOS                                           *
001100*----------------------------------------------------------------*
001200* 110596 NB  ALTA INICIAL DEL LAYOUT DE RECHAZO             TP0038*
001300* 030702 CP  ACORTADO CR-TEXTO-ERROR A 59, FILLER DE CIERRE TP0069*
001400* 110826 SU  CR-TEXTO-ERROR VUELVE A 60 - EL RECORTE DE     TP0151*
001500*            TP0069 TRUNCABA EL ULTIMO CARACTER DE LOS            *
001600*            MENSAJES DE ERROR/ADVERTENCIA DE CAMPVAL (LOS        *
001700*            DOS VIENEN EN X(60)); SE SACA EL FILLER DE           *
001800*            CIERRE PORQUE YA NO HACE FALTA PARA COMPLETAR        *
001900*            LOS 82 BYTES DEL REGISTRO.                          *
002000******************************************************************
002100 01  CR-REG-RECHAZO.
002200     05  CR-CAMPANIA-ID              PIC X(20).
002300     05  CR-CANT-ERRORES             PIC 9(02).
002400     05  CR-TEXTO-ERROR              PIC X(60).
